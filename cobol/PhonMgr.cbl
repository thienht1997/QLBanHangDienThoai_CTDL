000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PhonMgr.
000300 AUTHOR.      R M HUYNH.
000400 INSTALLATION. CTDL RETAIL SYSTEMS - PHONE SHOP DIVISION.
000500 DATE-WRITTEN. 04/11/89.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900*===============================================================
001000*   PROGRAM        :  PHONMGR
001100*   DESCRIPTION    :  Phone inventory master-file maintenance.
001200*                     Loads PHONMAST (phones.csv) into a working
001300*                     table, applies every transaction found on
001400*                     PHONCTL against that table (add, change,
001500*                     delete, find, sort, min/max, totals and
001600*                     counts), and rewrites PHONMAST if any
001700*                     transaction asked us to.
001800*-----------------------------------------------------------------
001900*   CHANGE LOG
002000*   DATE       BY   TICKET   DESCRIPTION
002100*   ---------- ---- -------- --------------------------------
002200*   1989-04-11 RMH  SP-0041  Original program, add/change/
002300*                            delete/find only.
002400*   1990-09-03 RMH  SP-0058  Added find-by-price-range and the
002500*                            three sort transactions.
002600*   1992-03-22 DKC  SP-0079  Added min/max price and stock
002700*                            look-ups, total inventory value.
002800*   1993-02-17 DKC  SP-0102  Added count-in-stock, count-by-
002900*                            brand and count-per-brand.
003000*   1996-11-06 DKC  SP-0139  Reworked brand search to fold case
003100*                            before comparing -- users were
003200*                            typing "apple" and getting nothing.
003300*   1998-09-14 LTV  SP-0151  Y2K review -- WS-PHN-RELEASE-YR and
003400*                            WS-CTL-RELEASE-YR are both already
003500*                            four-digit fields.  No windowing
003600*                            logic exists on this program; none
003700*                            is required.  Signed off.
003800*   1999-01-08 LTV  SP-0155  Y2K -- retested with a 2000 and a
003900*                            2001 release year on the test deck.
004000*                            Sort-by-release-year-desc unaffected.
004100*   2002-06-19 LTV  SP-0171  Table capacity raised to 9999 rows.
004200*   2005-03-30 NGV  SP-0198  Update transaction now rejects a
004300*                            changed key instead of silently
004400*                            renaming the row -- audit finding.
004500*===============================================================
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS PRINTABLE-TEXT IS X'20' THRU X'7E'.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT OPTIONAL PHONMAST ASSIGN TO "PHONMAST"
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-PHONMAST.
005800
005900     SELECT PHONCTL   ASSIGN TO "PHONCTL"
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS FS-PHONCTL.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  PHONMAST
006600     LABEL RECORD IS STANDARD
006700     RECORD CONTAINS 200 CHARACTERS.
006800 01  F-PHONMAST-LINE               PIC X(200).
006900
007000 FD  PHONCTL
007100     LABEL RECORD IS STANDARD.
007200 01  F-PHONCTL-RECORD.
007300     05  CTL-OP-CODE               PIC X(04).
007400         88  CTL-OP-ADD                     VALUE "ADD ".
007500         88  CTL-OP-UPDATE                  VALUE "UPD ".
007600         88  CTL-OP-DELETE                  VALUE "DEL ".
007700         88  CTL-OP-FIND-ID                 VALUE "FID ".
007800         88  CTL-OP-FIND-BRAND               VALUE "FBR ".
007900         88  CTL-OP-FIND-PRICE-RANGE         VALUE "FPR ".
008000         88  CTL-OP-SORT-PRICE-ASC           VALUE "SPA ".
008100         88  CTL-OP-SORT-PRICE-DESC          VALUE "SPD ".
008200         88  CTL-OP-SORT-STOCK-DESC          VALUE "SSD ".
008300         88  CTL-OP-SORT-YEAR-DESC           VALUE "SYD ".
008400         88  CTL-OP-MAX-PRICE                VALUE "MXP ".
008500         88  CTL-OP-MIN-PRICE                VALUE "MNP ".
008600         88  CTL-OP-MAX-STOCK                VALUE "MXS ".
008700         88  CTL-OP-MIN-STOCK                VALUE "MNS ".
008800         88  CTL-OP-TOTAL-VALUE              VALUE "TIV ".
008900         88  CTL-OP-AVERAGE-PRICE            VALUE "AVP ".
009000         88  CTL-OP-COUNT-IN-STOCK            VALUE "CIS ".
009100         88  CTL-OP-COUNT-BY-BRAND            VALUE "CBB ".
009200         88  CTL-OP-COUNT-PER-BRAND           VALUE "CPB ".
009300     05  CTL-LOOKUP-ID             PIC X(10).
009400     05  CTL-NEW-ID                PIC X(10).
009500     05  CTL-MODEL                 PIC X(40).
009600     05  CTL-BRAND                 PIC X(20).
009700     05  CTL-STORAGE-GB            PIC 9(05).
009800     05  CTL-PRICE                 PIC 9(11)V99.
009900     05  CTL-STOCK                 PIC 9(07).
010000     05  CTL-RELEASE-YR            PIC 9(04).
010100     05  CTL-PRICE-MIN             PIC 9(11)V99.
010200     05  CTL-PRICE-MAX             PIC 9(11)V99.
010300     05  CTL-SAVE-FLAG             PIC X(01).
010400         88  CTL-SAVE-Y                      VALUE "Y".
010500     05  FILLER                    PIC X(20).
010600
010700 WORKING-STORAGE SECTION.
010800*---------------------------------------------------------------
010900*   Master table -- see copybooks/PHONREC.cpy for the field
011000*   list, change history and REDEFINES for this record.
011100*---------------------------------------------------------------
011200 COPY PHONREC.
011300
011400 77  FS-PHONMAST                   PIC X(02)  VALUE SPACES.
011500 77  FS-PHONCTL                    PIC X(02)  VALUE SPACES.
011600
011700 78  CTE-01                                    VALUE 01.
011800 78  CTE-07                                    VALUE 07.
011900
012000 01  WS-SWITCHES.
012100     05  WS-PHONMAST-PRESENT       PIC X(01)  VALUE "Y".
012200         88  WS-PHONMAST-PRESENT-N            VALUE "N".
012300     05  WS-CTL-EOF                PIC X(01)  VALUE "N".
012400         88  WS-CTL-EOF-Y                     VALUE "Y".
012500     05  WS-SAVE-REQUESTED         PIC X(01)  VALUE "N".
012600         88  WS-SAVE-REQUESTED-Y              VALUE "Y".
012700     05  WS-RECORD-FOUND           PIC X(01)  VALUE "N".
012800         88  WS-RECORD-FOUND-Y                VALUE "Y".
012900         88  WS-RECORD-FOUND-N                VALUE "N".
013000     05  WS-SWAP-NEEDED            PIC X(01)  VALUE "N".
013100         88  WS-SWAP-NEEDED-Y                 VALUE "Y".
013200         88  WS-SWAP-NEEDED-N                 VALUE "N".
013300
013400 01  WS-COUNTERS.
013500     05  WS-TRANS-READ             PIC 9(05)  VALUE ZEROES
013600                                               COMP.
013700     05  WS-LOOKUP-IDX             PIC 9(04)  VALUE ZEROES
013800                                               COMP.
013900     05  WS-SORT-I                 PIC 9(04)  VALUE ZEROES
014000                                               COMP.
014100     05  WS-SORT-J                 PIC 9(04)  VALUE ZEROES
014200                                               COMP.
014300     05  WS-CSV-FIELD-CNT          PIC 9(02)  VALUE ZEROES
014400                                               COMP.
014500
014600*---------------------------------------------------------------
014700*   CSV read/write scratch -- one 200-byte input/output line
014800*   broken into the seven declared PHONE-RECORD fields, in
014900*   declaration order, comma-separated, no header row.
015000*---------------------------------------------------------------
015100 01  WS-CSV-LINE                   PIC X(200) VALUE SPACES.
015200 01  WS-CSV-FIELDS.
015300     05  WS-CSV-FLD OCCURS 7 TIMES INDEXED BY IDX-CSV-FLD
015400                                   PIC X(50) VALUE SPACES.
015500*            Same size as WS-CSV-LINE viewed as one block, so a
015600*            blank input line (all spaces) can be spotted with
015700*            a single 88-level test instead of seven of them.
015800 01  WS-CSV-LINE-CHECK REDEFINES WS-CSV-LINE.
015900     05  WS-CSV-LINE-BLANK-TEST    PIC X(200).
016000         88  WS-CSV-LINE-IS-BLANK           VALUE SPACES.
016100
016200 01  WS-PHN-SWAP-HOLD.
016300     05  WS-HOLD-ID                PIC X(10).
016400     05  WS-HOLD-MODEL             PIC X(40).
016500     05  WS-HOLD-BRAND             PIC X(20).
016600     05  WS-HOLD-STORAGE-GB        PIC 9(05).
016700     05  WS-HOLD-PRICE             PIC 9(11)V99.
016800     05  WS-HOLD-STOCK             PIC 9(07).
016900     05  WS-HOLD-RELEASE-YR        PIC 9(04).
017000     05  WS-HOLD-BRAND-UC          PIC X(20).
017100     05  FILLER                    PIC X(30).
017200
017300*---------------------------------------------------------------
017400*   Aggregate / group-count work area.
017500*---------------------------------------------------------------
017600 01  WS-AGG-AREA.
017700     05  WS-AGG-TOTAL-VALUE        PIC 9(15)V99 VALUE ZEROES.
017710*            Broken out the same way as WS-AGG-TOTAL-PRICE-CHK
017720*            below so the total-inventory-value display does
017730*            not carry the two decimal places past the period.
017740     05  WS-AGG-TOTAL-VALUE-CHK REDEFINES WS-AGG-TOTAL-VALUE.
017750         10  WS-AGG-TOTAL-VALUE-WHOLE PIC 9(15).
017760         10  WS-AGG-TOTAL-VALUE-DEC   PIC 99.
017800     05  WS-AGG-TOTAL-PRICE        PIC 9(15)V99 VALUE ZEROES.
017900     05  WS-AGG-COUNT              PIC 9(07)  VALUE ZEROES
018000                                               COMP.
018100     05  WS-AGG-AVERAGE            PIC 9(13)V99 VALUE ZEROES.
018200*            The average price and the total price share the
018300*            same storage viewed two ways only while a divide
018400*            is in flight -- kept as an alternate REDEFINES so
018500*            an accidental double-add shows up on a dump as an
018600*            obviously wrong picture instead of silent noise.
018700     05  WS-AGG-TOTAL-PRICE-CHK REDEFINES WS-AGG-TOTAL-PRICE.
018800         10  WS-AGG-TOTAL-PRICE-WHOLE PIC 9(13).
018900         10  WS-AGG-TOTAL-PRICE-DEC   PIC 99.
019000     05  WS-AGG-EXTREME-PRICE      PIC 9(11)V99 VALUE ZEROES.
019100     05  WS-AGG-EXTREME-STOCK      PIC 9(07)  VALUE ZEROES.
019200     05  WS-AGG-EXTREME-YEAR       PIC 9(04)  VALUE ZEROES.
019300
019400 01  WS-GRP-TABLE-CNT              PIC 9(03)  VALUE ZEROES
019500                                               COMP.
019600 01  WS-GRP-TABLE.
019700     05  WS-GRP-ENTRY OCCURS 50 TIMES INDEXED BY IDX-GRP.
019800         10  WS-GRP-KEY            PIC X(20)  VALUE SPACES.
019900         10  WS-GRP-COUNT          PIC 9(07)  VALUE ZEROES
020000                                               COMP.
020100
020200*---------------------------------------------------------------
020300*   Text-utility work area -- case fold, trim, substring scan.
020400*   No intrinsic FUNCTIONs are used anywhere in this program;
020500*   these paragraphs do the same job the old way.
020600*---------------------------------------------------------------
020700 01  WS-TEXT-UTIL.
020800     05  WS-UC-ALPHA               PIC X(26)  VALUE
020900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021000     05  WS-LC-ALPHA               PIC X(26)  VALUE
021100             "abcdefghijklmnopqrstuvwxyz".
021200     05  WS-UT-TARGET              PIC X(40)  VALUE SPACES.
021300     05  WS-UT-TARGET-LEN          PIC 9(02)  VALUE ZEROES
021400                                               COMP.
021500     05  WS-UT-KEYWORD             PIC X(40)  VALUE SPACES.
021600     05  WS-UT-KEYWORD-LEN         PIC 9(02)  VALUE ZEROES
021700                                               COMP.
021800     05  WS-UT-SCAN-IDX            PIC 9(03)  VALUE ZEROES
021900                                               COMP.
022000     05  WS-UT-FOUND               PIC X(01)  VALUE "N".
022100         88  WS-UT-FOUND-Y                    VALUE "Y".
022200         88  WS-UT-FOUND-N                    VALUE "N".
022300     05  WS-UT-TRIM-SOURCE         PIC X(50)  VALUE SPACES.
022400     05  WS-UT-TRIM-RESULT         PIC X(50)  VALUE SPACES.
022500
022600 PROCEDURE DIVISION.
022700 DECLARATIVES.
022800 PHONMAST-HANDLER SECTION.
022900     USE AFTER ERROR PROCEDURE ON PHONMAST.
023000 000000-PHONMAST-STATUS-CHECK.
023100     IF FS-PHONMAST = "35"
023200        SET WS-PHONMAST-PRESENT-N TO TRUE
023300     ELSE
023400        DISPLAY "PHONMGR - PHONMAST FILE STATUS: " FS-PHONMAST
023500     END-IF.
023600
023700 PHONCTL-HANDLER SECTION.
023800     USE AFTER ERROR PROCEDURE ON PHONCTL.
023900 000010-PHONCTL-STATUS-CHECK.
024000     DISPLAY "PHONMGR - PHONCTL FILE STATUS : " FS-PHONCTL.
024100 END DECLARATIVES.
024200
024300 MAIN-PARAGRAPH.
024400     PERFORM 100000-START-LOAD-PHONE-FILE
024500        THRU 100000-FINISH-LOAD-PHONE-FILE
024600
024700     PERFORM 200000-START-PROCESS-REQUESTS
024800        THRU 200000-FINISH-PROCESS-REQUESTS
024900
025000     IF WS-SAVE-REQUESTED-Y
025100        PERFORM 900000-START-SAVE-PHONE-FILE
025200           THRU 900000-FINISH-SAVE-PHONE-FILE
025300     END-IF
025400
025500     DISPLAY SPACE
025600     DISPLAY "PHONMGR - TRANSACTIONS READ: " WS-TRANS-READ
025700     STOP RUN.
025800
025900*================================================================
026000*   1.  LOAD PHONE-RECORD TABLE FROM PHONES.CSV
026100*================================================================
026200 100000-START-LOAD-PHONE-FILE.
026300     MOVE ZEROES TO WS-PHN-TABLE-CNT
026400     OPEN INPUT PHONMAST
026500
026600     IF WS-PHONMAST-PRESENT-N
026700        DISPLAY "PHONMGR - PHONMAST NOT FOUND, STARTING EMPTY"
026800     ELSE
026900        PERFORM 100100-START-READ-PHONE-LINE
027000           THRU 100100-FINISH-READ-PHONE-LINE
027100          UNTIL FS-PHONMAST = "10"
027200        CLOSE PHONMAST
027300     END-IF.
027400 100000-FINISH-LOAD-PHONE-FILE.
027500     EXIT.
027600
027700 100100-START-READ-PHONE-LINE.
027800     READ PHONMAST INTO WS-CSV-LINE
027900       AT END
028000           CONTINUE
028100       NOT AT END
028200           IF NOT WS-CSV-LINE-IS-BLANK
028300              PERFORM 100200-START-PARSE-CSV-LINE
028400                 THRU 100200-FINISH-PARSE-CSV-LINE
028500              PERFORM 100300-START-STORE-PHONE-ENTRY
028600                 THRU 100300-FINISH-STORE-PHONE-ENTRY
028700           END-IF
028800     END-READ.
028900 100100-FINISH-READ-PHONE-LINE.
029000     EXIT.
029100
029200*            Split the raw CSV line on commas into the seven
029300*            declared fields, trimming each one, then flag a
029400*            fatal error if fewer than seven fields turned up.
029500 100200-START-PARSE-CSV-LINE.
029600     MOVE SPACES TO WS-CSV-FIELDS
029700     MOVE ZEROES TO WS-CSV-FIELD-CNT
029800
029900     UNSTRING WS-CSV-LINE DELIMITED BY ","
030000         INTO WS-CSV-FLD(1) WS-CSV-FLD(2) WS-CSV-FLD(3)
030100              WS-CSV-FLD(4) WS-CSV-FLD(5) WS-CSV-FLD(6)
030200              WS-CSV-FLD(7)
030300         TALLYING IN WS-CSV-FIELD-CNT
030400     END-UNSTRING
030500
030600     IF WS-CSV-FIELD-CNT < CTE-07
030700        DISPLAY "PHONMGR - FATAL: SHORT CSV LINE ON PHONMAST"
030800        DISPLAY "PHONMGR - LINE WAS: " WS-CSV-LINE
030900        MOVE 16 TO RETURN-CODE
031000        STOP RUN
031100     END-IF
031200
031300     PERFORM 100210-START-TRIM-CSV-FIELD
031310        THRU 100210-FINISH-TRIM-CSV-FIELD
031320       VARYING IDX-CSV-FLD FROM 1 BY 1
031330         UNTIL IDX-CSV-FLD > CTE-07.
032000 100200-FINISH-PARSE-CSV-LINE.
032100     EXIT.
032150
032160 100210-START-TRIM-CSV-FIELD.
032170     MOVE WS-CSV-FLD(IDX-CSV-FLD) TO WS-UT-TRIM-SOURCE
032180     PERFORM 800700-START-LEFT-TRIM-FIELD
032190        THRU 800700-FINISH-LEFT-TRIM-FIELD
032195     MOVE WS-UT-TRIM-RESULT TO WS-CSV-FLD(IDX-CSV-FLD).
032198 100210-FINISH-TRIM-CSV-FIELD.
032199     EXIT.
032200
032300 100300-START-STORE-PHONE-ENTRY.
032400     ADD CTE-01 TO WS-PHN-TABLE-CNT
032500     MOVE WS-CSV-FLD(1) TO WS-PHN-ID(WS-PHN-TABLE-CNT)
032600     MOVE WS-CSV-FLD(2) TO WS-PHN-MODEL(WS-PHN-TABLE-CNT)
032700     MOVE WS-CSV-FLD(3) TO WS-PHN-BRAND(WS-PHN-TABLE-CNT)
032800     MOVE WS-CSV-FLD(4) TO WS-PHN-STORAGE-GB(WS-PHN-TABLE-CNT)
032900     MOVE WS-CSV-FLD(5) TO WS-PHN-PRICE(WS-PHN-TABLE-CNT)
033000     MOVE WS-CSV-FLD(6) TO WS-PHN-STOCK(WS-PHN-TABLE-CNT)
033100     MOVE WS-CSV-FLD(7) TO WS-PHN-RELEASE-YR(WS-PHN-TABLE-CNT)
033200     MOVE WS-CSV-FLD(3) TO WS-PHN-BRAND-UC(WS-PHN-TABLE-CNT)
033300     INSPECT WS-PHN-BRAND-UC(WS-PHN-TABLE-CNT)
033400             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA.
033500 100300-FINISH-STORE-PHONE-ENTRY.
033600     EXIT.
033700
033800*================================================================
033900*   2.  PROCESS EVERY TRANSACTION ON PHONCTL
034000*================================================================
034100 200000-START-PROCESS-REQUESTS.
034200     OPEN INPUT PHONCTL
034300
034400     PERFORM 200100-START-READ-TRANSACTION
034500        THRU 200100-FINISH-READ-TRANSACTION
034600       UNTIL WS-CTL-EOF-Y
034700
034800     CLOSE PHONCTL.
034900 200000-FINISH-PROCESS-REQUESTS.
035000     EXIT.
035100
035200 200100-START-READ-TRANSACTION.
035300     READ PHONCTL
035400       AT END
035500           SET WS-CTL-EOF-Y TO TRUE
035600       NOT AT END
035700           ADD CTE-01 TO WS-TRANS-READ
035800           IF CTL-SAVE-Y
035900              SET WS-SAVE-REQUESTED-Y TO TRUE
036000           END-IF
036100           PERFORM 210000-START-DISPATCH-TRANSACTION
036200              THRU 210000-FINISH-DISPATCH-TRANSACTION
036300     END-READ.
036400 200100-FINISH-READ-TRANSACTION.
036500     EXIT.
036600
036700 210000-START-DISPATCH-TRANSACTION.
036800     EVALUATE TRUE
036900         WHEN CTL-OP-ADD
037000              PERFORM 221000-START-ADD-A-PHONE
037100                 THRU 221000-FINISH-ADD-A-PHONE
037200         WHEN CTL-OP-UPDATE
037300              PERFORM 222000-START-UPDATE-A-PHONE
037400                 THRU 222000-FINISH-UPDATE-A-PHONE
037500         WHEN CTL-OP-DELETE
037600              PERFORM 223000-START-DELETE-A-PHONE
037700                 THRU 223000-FINISH-DELETE-A-PHONE
037800         WHEN CTL-OP-FIND-ID
037900              PERFORM 224000-START-FIND-PHONE-BY-ID
038000                 THRU 224000-FINISH-FIND-PHONE-BY-ID
038100         WHEN CTL-OP-FIND-BRAND
038200              PERFORM 225000-START-FIND-PHONE-BY-BRAND
038300                 THRU 225000-FINISH-FIND-PHONE-BY-BRAND
038400         WHEN CTL-OP-FIND-PRICE-RANGE
038500              PERFORM 226000-START-FIND-PHONE-PRICE-RANGE
038600                 THRU 226000-FINISH-FIND-PHONE-PRICE-RANGE
038700         WHEN CTL-OP-SORT-PRICE-ASC
038800         WHEN CTL-OP-SORT-PRICE-DESC
038900         WHEN CTL-OP-SORT-STOCK-DESC
039000         WHEN CTL-OP-SORT-YEAR-DESC
039100              PERFORM 227000-START-SORT-PHONE-TABLE
039200                 THRU 227000-FINISH-SORT-PHONE-TABLE
039300         WHEN CTL-OP-MAX-PRICE
039400         WHEN CTL-OP-MIN-PRICE
039500         WHEN CTL-OP-MAX-STOCK
039600         WHEN CTL-OP-MIN-STOCK
039700              PERFORM 228000-START-FIND-PHONE-EXTREME
039800                 THRU 228000-FINISH-FIND-PHONE-EXTREME
039900         WHEN CTL-OP-TOTAL-VALUE
040000         WHEN CTL-OP-AVERAGE-PRICE
040100              PERFORM 229000-START-PHONE-MONEY-TOTALS
040200                 THRU 229000-FINISH-PHONE-MONEY-TOTALS
040300         WHEN CTL-OP-COUNT-IN-STOCK
040400         WHEN CTL-OP-COUNT-BY-BRAND
040500         WHEN CTL-OP-COUNT-PER-BRAND
040600              PERFORM 229500-START-PHONE-COUNTS
040700                 THRU 229500-FINISH-PHONE-COUNTS
040800         WHEN OTHER
040900              DISPLAY "PHONMGR - UNRECOGNIZED OP CODE: "
041000                      CTL-OP-CODE
041100     END-EVALUATE.
041200 210000-FINISH-DISPATCH-TRANSACTION.
041300     EXIT.
041400
041500*================================================================
041600*   ADD -- append, reject if the id already exists.
041700*================================================================
041800 221000-START-ADD-A-PHONE.
041900     MOVE CTL-NEW-ID TO CTL-LOOKUP-ID
042000     PERFORM 224100-START-LOCATE-PHONE-BY-ID
042100        THRU 224100-FINISH-LOCATE-PHONE-BY-ID
042200
042300     IF WS-RECORD-FOUND-Y
042400        DISPLAY "PHONMGR - ADD REJECTED, ID ALREADY EXISTS: "
042500                CTL-NEW-ID
042600     ELSE
042700        ADD CTE-01 TO WS-PHN-TABLE-CNT
042800        MOVE CTL-NEW-ID     TO WS-PHN-ID(WS-PHN-TABLE-CNT)
042900        MOVE CTL-MODEL      TO WS-PHN-MODEL(WS-PHN-TABLE-CNT)
043000        MOVE CTL-BRAND      TO WS-PHN-BRAND(WS-PHN-TABLE-CNT)
043100        MOVE CTL-STORAGE-GB TO WS-PHN-STORAGE-GB
043200                                (WS-PHN-TABLE-CNT)
043300        MOVE CTL-PRICE      TO WS-PHN-PRICE(WS-PHN-TABLE-CNT)
043400        MOVE CTL-STOCK      TO WS-PHN-STOCK(WS-PHN-TABLE-CNT)
043500        MOVE CTL-RELEASE-YR TO WS-PHN-RELEASE-YR
043600                                (WS-PHN-TABLE-CNT)
043700        MOVE CTL-BRAND      TO WS-PHN-BRAND-UC(WS-PHN-TABLE-CNT)
043800        INSPECT WS-PHN-BRAND-UC(WS-PHN-TABLE-CNT)
043900                CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
044000        DISPLAY "PHONMGR - PHONE ADDED: " CTL-NEW-ID
044100     END-IF.
044200 221000-FINISH-ADD-A-PHONE.
044300     EXIT.
044400
044500*================================================================
044600*   UPDATE -- reject unless the new record's id matches the
044700*   lookup id (case-insensitive); the key cannot be changed.
044800*================================================================
044900 222000-START-UPDATE-A-PHONE.
045000     PERFORM 224100-START-LOCATE-PHONE-BY-ID
045100        THRU 224100-FINISH-LOCATE-PHONE-BY-ID
045200
045300     IF WS-RECORD-FOUND-N
045400        DISPLAY "PHONMGR - UPDATE REJECTED, ID NOT FOUND: "
045500                CTL-LOOKUP-ID
045600     ELSE
045700        MOVE CTL-LOOKUP-ID TO WS-UT-TARGET(1:10)
045800        MOVE CTL-NEW-ID    TO WS-UT-KEYWORD(1:10)
045900        PERFORM 800900-START-CASE-FOLD-COMPARE
046000           THRU 800900-FINISH-CASE-FOLD-COMPARE
046100        IF WS-UT-FOUND-N
046200           DISPLAY "PHONMGR - UPDATE REJECTED, KEY CHANGED: "
046300                   CTL-LOOKUP-ID " TO " CTL-NEW-ID
046400        ELSE
046500           MOVE CTL-MODEL      TO WS-PHN-MODEL(WS-LOOKUP-IDX)
046600           MOVE CTL-BRAND      TO WS-PHN-BRAND(WS-LOOKUP-IDX)
046700           MOVE CTL-STORAGE-GB TO WS-PHN-STORAGE-GB
046800                                   (WS-LOOKUP-IDX)
046900           MOVE CTL-PRICE      TO WS-PHN-PRICE(WS-LOOKUP-IDX)
047000           MOVE CTL-STOCK      TO WS-PHN-STOCK(WS-LOOKUP-IDX)
047100           MOVE CTL-RELEASE-YR TO WS-PHN-RELEASE-YR
047200                                   (WS-LOOKUP-IDX)
047300           MOVE CTL-BRAND      TO WS-PHN-BRAND-UC(WS-LOOKUP-IDX)
047400           INSPECT WS-PHN-BRAND-UC(WS-LOOKUP-IDX)
047500                   CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
047600           DISPLAY "PHONMGR - PHONE UPDATED: " CTL-LOOKUP-ID
047700        END-IF
047800     END-IF.
047900 222000-FINISH-UPDATE-A-PHONE.
048000     EXIT.
048100
048200*================================================================
048300*   DELETE -- remove by id, close the gap in the table.
048400*================================================================
048500 223000-START-DELETE-A-PHONE.
048600     PERFORM 224100-START-LOCATE-PHONE-BY-ID
048700        THRU 224100-FINISH-LOCATE-PHONE-BY-ID
048800
048900     IF WS-RECORD-FOUND-N
049000        DISPLAY "PHONMGR - DELETE REJECTED, ID NOT FOUND: "
049100                CTL-LOOKUP-ID
049200     ELSE
049300        PERFORM 223010-START-SHIFT-PHONE-ROW
049310           THRU 223010-FINISH-SHIFT-PHONE-ROW
049320          VARYING WS-SORT-I FROM WS-LOOKUP-IDX BY 1
049330            UNTIL WS-SORT-I >= WS-PHN-TABLE-CNT
049800        SUBTRACT CTE-01 FROM WS-PHN-TABLE-CNT
049900        DISPLAY "PHONMGR - PHONE DELETED: " CTL-LOOKUP-ID
050000     END-IF.
050100 223000-FINISH-DELETE-A-PHONE.
050200     EXIT.
050250
050260 223010-START-SHIFT-PHONE-ROW.
050270     MOVE WS-PHN-ENTRY(WS-SORT-I + 1)
050280       TO WS-PHN-ENTRY(WS-SORT-I).
050290 223010-FINISH-SHIFT-PHONE-ROW.
050295     EXIT.
050300
050400*================================================================
050500*   FIND-BY-ID
050600*================================================================
050700 224000-START-FIND-PHONE-BY-ID.
050800     PERFORM 224100-START-LOCATE-PHONE-BY-ID
050900        THRU 224100-FINISH-LOCATE-PHONE-BY-ID
051000
051100     IF WS-RECORD-FOUND-Y
051200        PERFORM 224200-START-DISPLAY-PHONE-ENTRY
051300           THRU 224200-FINISH-DISPLAY-PHONE-ENTRY
051400     ELSE
051500        DISPLAY "PHONMGR - PHONE NOT FOUND: " CTL-LOOKUP-ID
051600     END-IF.
051700 224000-FINISH-FIND-PHONE-BY-ID.
051800     EXIT.
051900
052000*            Shared id look-up, case-insensitive exact match,
052100*            first occurrence wins.  Leaves WS-RECORD-FOUND
052200*            and, when found, WS-LOOKUP-IDX pointing at the row.
052300 224100-START-LOCATE-PHONE-BY-ID.
052400     SET WS-RECORD-FOUND-N TO TRUE
052500     MOVE ZEROES TO WS-LOOKUP-IDX
052600
052700     PERFORM 224110-START-TEST-ID-MATCH
052710        THRU 224110-FINISH-TEST-ID-MATCH
052720       VARYING WS-SORT-I FROM 1 BY 1
052730         UNTIL WS-SORT-I > WS-PHN-TABLE-CNT
052740            OR WS-RECORD-FOUND-Y.
053900 224100-FINISH-LOCATE-PHONE-BY-ID.
054000     EXIT.
054050
054060 224110-START-TEST-ID-MATCH.
054070     MOVE WS-PHN-ID(WS-SORT-I) TO WS-UT-TARGET(1:10)
054080     MOVE CTL-LOOKUP-ID        TO WS-UT-KEYWORD(1:10)
054090     PERFORM 800900-START-CASE-FOLD-COMPARE
054095        THRU 800900-FINISH-CASE-FOLD-COMPARE
054096     IF WS-UT-FOUND-Y
054097        SET WS-RECORD-FOUND-Y TO TRUE
054098        MOVE WS-SORT-I TO WS-LOOKUP-IDX
054099     END-IF.
054099 224110-FINISH-TEST-ID-MATCH.
054099     EXIT.
054100
054200 224200-START-DISPLAY-PHONE-ENTRY.
054300     DISPLAY "  ID    : " WS-PHN-ID(WS-LOOKUP-IDX)
054400     DISPLAY "  MODEL : " WS-PHN-MODEL(WS-LOOKUP-IDX)
054500     DISPLAY "  BRAND : " WS-PHN-BRAND(WS-LOOKUP-IDX)
054600     DISPLAY "  GB    : " WS-PHN-STORAGE-GB(WS-LOOKUP-IDX)
054700     DISPLAY "  PRICE : " WS-PHN-PRICE-WHOLE(WS-LOOKUP-IDX) "."
054710             WS-PHN-PRICE-DEC(WS-LOOKUP-IDX)
054800     DISPLAY "  STOCK : " WS-PHN-STOCK(WS-LOOKUP-IDX)
054900     DISPLAY "  YEAR  : " WS-PHN-RELEASE-YR(WS-LOOKUP-IDX).
055000 224200-FINISH-DISPLAY-PHONE-ENTRY.
055100     EXIT.
055200
055300*================================================================
055400*   FIND-BY-BRAND -- case-insensitive substring.
055500*================================================================
055600 225000-START-FIND-PHONE-BY-BRAND.
055700     MOVE ZEROES TO WS-AGG-COUNT
055800     MOVE CTL-BRAND TO WS-UT-KEYWORD(1:20)
055900     MOVE SPACES TO WS-UT-KEYWORD(21:20)
056000     INSPECT WS-UT-KEYWORD CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
056100     PERFORM 800400-START-COMPUTE-KEYWORD-LEN
056200        THRU 800400-FINISH-COMPUTE-KEYWORD-LEN
056300
056400     PERFORM 225010-START-TEST-BRAND-MATCH
056410        THRU 225010-FINISH-TEST-BRAND-MATCH
056420       VARYING WS-SORT-I FROM 1 BY 1
056430         UNTIL WS-SORT-I > WS-PHN-TABLE-CNT
057700     DISPLAY "PHONMGR - MATCHED " WS-AGG-COUNT " PHONE(S).".
057800 225000-FINISH-FIND-PHONE-BY-BRAND.
057900     EXIT.
057950
057960 225010-START-TEST-BRAND-MATCH.
057970     MOVE WS-PHN-BRAND-UC(WS-SORT-I) TO WS-UT-TARGET(1:20)
057980     MOVE SPACES TO WS-UT-TARGET(21:20)
057990     PERFORM 800500-START-SCAN-FOR-SUBSTRING
057991        THRU 800500-FINISH-SCAN-FOR-SUBSTRING
057992     IF WS-UT-FOUND-Y
057993        ADD CTE-01 TO WS-AGG-COUNT
057994        MOVE WS-SORT-I TO WS-LOOKUP-IDX
057995        PERFORM 224200-START-DISPLAY-PHONE-ENTRY
057996           THRU 224200-FINISH-DISPLAY-PHONE-ENTRY
057997     END-IF.
057998 225010-FINISH-TEST-BRAND-MATCH.
057999     EXIT.
058000
058100*================================================================
058200*   FIND-BY-PRICE-RANGE -- inclusive.
058300*================================================================
058400 226000-START-FIND-PHONE-PRICE-RANGE.
058500     MOVE ZEROES TO WS-AGG-COUNT
058600     PERFORM 226010-START-TEST-PRICE-IN-RANGE
058610        THRU 226010-FINISH-TEST-PRICE-IN-RANGE
058620       VARYING WS-SORT-I FROM 1 BY 1
058630         UNTIL WS-SORT-I > WS-PHN-TABLE-CNT
059600     DISPLAY "PHONMGR - MATCHED " WS-AGG-COUNT " PHONE(S).".
059700 226000-FINISH-FIND-PHONE-PRICE-RANGE.
059800     EXIT.
059850
059860 226010-START-TEST-PRICE-IN-RANGE.
059870     IF WS-PHN-PRICE(WS-SORT-I) >= CTL-PRICE-MIN
059880        AND WS-PHN-PRICE(WS-SORT-I) <= CTL-PRICE-MAX
059890        ADD CTE-01 TO WS-AGG-COUNT
059891        MOVE WS-SORT-I TO WS-LOOKUP-IDX
059892        PERFORM 224200-START-DISPLAY-PHONE-ENTRY
059893           THRU 224200-FINISH-DISPLAY-PHONE-ENTRY
059894     END-IF.
059895 226010-FINISH-TEST-PRICE-IN-RANGE.
059896     EXIT.
059900
060000*================================================================
060100*   SORT -- bubble sort, mode taken from the transaction's own
060200*   op code so one pass of paragraphs serves all four modes.
060300*================================================================
060400 227000-START-SORT-PHONE-TABLE.
060500     PERFORM 227050-START-BUBBLE-COMPARE
060510        THRU 227050-FINISH-BUBBLE-COMPARE
060520       VARYING WS-SORT-I FROM 1 BY 1
060530         UNTIL WS-SORT-I > WS-PHN-TABLE-CNT - 1
060540         AFTER WS-SORT-J FROM 1 BY 1
060550         UNTIL WS-SORT-J > WS-PHN-TABLE-CNT - WS-SORT-I
061700
061800     PERFORM 227010-START-DISPLAY-SORTED-ROW
061810        THRU 227010-FINISH-DISPLAY-SORTED-ROW
061820       VARYING WS-SORT-I FROM 1 BY 1
061830         UNTIL WS-SORT-I > WS-PHN-TABLE-CNT.
062400 227000-FINISH-SORT-PHONE-TABLE.
062500     EXIT.
062550
062560 227010-START-DISPLAY-SORTED-ROW.
062570     MOVE WS-SORT-I TO WS-LOOKUP-IDX
062580     PERFORM 224200-START-DISPLAY-PHONE-ENTRY
062590        THRU 224200-FINISH-DISPLAY-PHONE-ENTRY.
062591 227010-FINISH-DISPLAY-SORTED-ROW.
062592     EXIT.
062593
062594 227050-START-BUBBLE-COMPARE.
062595     PERFORM 227100-START-TEST-SWAP-NEEDED
062596        THRU 227100-FINISH-TEST-SWAP-NEEDED
062597     IF WS-SWAP-NEEDED-Y
062598        PERFORM 227200-START-SWAP-PHONE-ENTRIES
062599           THRU 227200-FINISH-SWAP-PHONE-ENTRIES
062600     END-IF.
062600 227050-FINISH-BUBBLE-COMPARE.
062600     EXIT.
062600
062700 227100-START-TEST-SWAP-NEEDED.
062800     SET WS-SWAP-NEEDED-N TO TRUE
062900     EVALUATE TRUE
063000         WHEN CTL-OP-SORT-PRICE-ASC
063100              IF WS-PHN-PRICE(WS-SORT-J)
063200                 > WS-PHN-PRICE(WS-SORT-J + 1)
063300                 SET WS-SWAP-NEEDED-Y TO TRUE
063400              END-IF
063500         WHEN CTL-OP-SORT-PRICE-DESC
063600              IF WS-PHN-PRICE(WS-SORT-J)
063700                 < WS-PHN-PRICE(WS-SORT-J + 1)
063800                 SET WS-SWAP-NEEDED-Y TO TRUE
063900              END-IF
064000         WHEN CTL-OP-SORT-STOCK-DESC
064100              IF WS-PHN-STOCK(WS-SORT-J)
064200                 < WS-PHN-STOCK(WS-SORT-J + 1)
064300                 SET WS-SWAP-NEEDED-Y TO TRUE
064400              END-IF
064500         WHEN CTL-OP-SORT-YEAR-DESC
064600              IF WS-PHN-RELEASE-YR(WS-SORT-J)
064700                 < WS-PHN-RELEASE-YR(WS-SORT-J + 1)
064800                 SET WS-SWAP-NEEDED-Y TO TRUE
064900              END-IF
065000     END-EVALUATE.
065100 227100-FINISH-TEST-SWAP-NEEDED.
065200     EXIT.
065300
065400 227200-START-SWAP-PHONE-ENTRIES.
065500     MOVE WS-PHN-ENTRY(WS-SORT-J)     TO WS-PHN-SWAP-HOLD
065600     MOVE WS-PHN-ENTRY(WS-SORT-J + 1) TO WS-PHN-ENTRY(WS-SORT-J)
065700     MOVE WS-PHN-SWAP-HOLD TO WS-PHN-ENTRY(WS-SORT-J + 1).
065800 227200-FINISH-SWAP-PHONE-ENTRIES.
065900     EXIT.
066000
066100*================================================================
066200*   MIN / MAX LOOK-UPS -- empty table gives no result; strict
066300*   comparison keeps the earliest-stored row on a tie.
066400*================================================================
066500 228000-START-FIND-PHONE-EXTREME.
066600     SET WS-RECORD-FOUND-N TO TRUE
066700     IF WS-PHN-TABLE-CNT = ZEROES
066800        DISPLAY "PHONMGR - TABLE EMPTY, NO EXTREME AVAILABLE"
066900     ELSE
067000        MOVE 1 TO WS-LOOKUP-IDX
067100        SET WS-RECORD-FOUND-Y TO TRUE
067200        PERFORM 228010-START-TEST-EXTREME
067210           THRU 228010-FINISH-TEST-EXTREME
067220          VARYING WS-SORT-I FROM 2 BY 1
067230            UNTIL WS-SORT-I > WS-PHN-TABLE-CNT
069700        PERFORM 224200-START-DISPLAY-PHONE-ENTRY
069800           THRU 224200-FINISH-DISPLAY-PHONE-ENTRY
069900     END-IF.
070000 228000-FINISH-FIND-PHONE-EXTREME.
070100     EXIT.
070150
070160 228010-START-TEST-EXTREME.
070170     EVALUATE TRUE
070180         WHEN CTL-OP-MAX-PRICE
070190              IF WS-PHN-PRICE(WS-SORT-I)
070200                 > WS-PHN-PRICE(WS-LOOKUP-IDX)
070210                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
070220              END-IF
070230         WHEN CTL-OP-MIN-PRICE
070240              IF WS-PHN-PRICE(WS-SORT-I)
070250                 < WS-PHN-PRICE(WS-LOOKUP-IDX)
070260                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
070270              END-IF
070280         WHEN CTL-OP-MAX-STOCK
070290              IF WS-PHN-STOCK(WS-SORT-I)
070300                 > WS-PHN-STOCK(WS-LOOKUP-IDX)
070310                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
070320              END-IF
070330         WHEN CTL-OP-MIN-STOCK
070340              IF WS-PHN-STOCK(WS-SORT-I)
070350                 < WS-PHN-STOCK(WS-LOOKUP-IDX)
070360                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
070370              END-IF
070380     END-EVALUATE.
070390 228010-FINISH-TEST-EXTREME.
070395     EXIT.
070200
070300*================================================================
070400*   TOTAL-INVENTORY-VALUE / AVERAGE-PRICE.
070500*================================================================
070600 229000-START-PHONE-MONEY-TOTALS.
070700     MOVE ZEROES TO WS-AGG-TOTAL-VALUE WS-AGG-TOTAL-PRICE
070800                    WS-AGG-AVERAGE
070900
071000     PERFORM 229010-START-ACCUM-PHONE-TOTALS
071010        THRU 229010-FINISH-ACCUM-PHONE-TOTALS
071020       VARYING WS-SORT-I FROM 1 BY 1
071030         UNTIL WS-SORT-I > WS-PHN-TABLE-CNT
071700
071800     IF WS-PHN-TABLE-CNT > ZEROES
071900        COMPUTE WS-AGG-AVERAGE ROUNDED =
072000                WS-AGG-TOTAL-PRICE / WS-PHN-TABLE-CNT
072100     END-IF
072200
072300     DISPLAY "PHONMGR - TOTAL INVENTORY VALUE: "
072310             WS-AGG-TOTAL-VALUE-WHOLE "."
072320             WS-AGG-TOTAL-VALUE-DEC
072500     DISPLAY "PHONMGR - AVERAGE PRICE        : "
072600             WS-AGG-AVERAGE.
072700 229000-FINISH-PHONE-MONEY-TOTALS.
072800     EXIT.
072850
072860 229010-START-ACCUM-PHONE-TOTALS.
072870     COMPUTE WS-AGG-TOTAL-VALUE = WS-AGG-TOTAL-VALUE +
072880             (WS-PHN-PRICE(WS-SORT-I) * WS-PHN-STOCK
072890                                         (WS-SORT-I))
072891     ADD WS-PHN-PRICE(WS-SORT-I) TO WS-AGG-TOTAL-PRICE.
072892 229010-FINISH-ACCUM-PHONE-TOTALS.
072893     EXIT.
072900
073000*================================================================
073100*   COUNT-IN-STOCK / COUNT-BY-BRAND / COUNT-PER-BRAND.
073200*================================================================
073300 229500-START-PHONE-COUNTS.
073400     EVALUATE TRUE
073500         WHEN CTL-OP-COUNT-IN-STOCK
073600              PERFORM 229510-START-COUNT-IN-STOCK
073700                 THRU 229510-FINISH-COUNT-IN-STOCK
073800         WHEN CTL-OP-COUNT-BY-BRAND
073900              PERFORM 229520-START-COUNT-BY-ONE-BRAND
074000                 THRU 229520-FINISH-COUNT-BY-ONE-BRAND
074100         WHEN CTL-OP-COUNT-PER-BRAND
074200              PERFORM 229530-START-COUNT-PER-BRAND
074300                 THRU 229530-FINISH-COUNT-PER-BRAND
074400     END-EVALUATE.
074500 229500-FINISH-PHONE-COUNTS.
074600     EXIT.
074700
074800 229510-START-COUNT-IN-STOCK.
074900     MOVE ZEROES TO WS-AGG-COUNT
075000     PERFORM 229511-START-TEST-IN-STOCK
075010        THRU 229511-FINISH-TEST-IN-STOCK
075020       VARYING WS-SORT-I FROM 1 BY 1
075030         UNTIL WS-SORT-I > WS-PHN-TABLE-CNT
075600     DISPLAY "PHONMGR - COUNT IN STOCK: " WS-AGG-COUNT.
075700 229510-FINISH-COUNT-IN-STOCK.
075800     EXIT.
075850
075860 229511-START-TEST-IN-STOCK.
075870     IF WS-PHN-STOCK(WS-SORT-I) > ZEROES
075880        ADD CTE-01 TO WS-AGG-COUNT
075890     END-IF.
075895 229511-FINISH-TEST-IN-STOCK.
075896     EXIT.
075900
076000 229520-START-COUNT-BY-ONE-BRAND.
076100     MOVE ZEROES TO WS-AGG-COUNT
076200     MOVE CTL-BRAND TO WS-UT-TARGET(1:20)
076300     INSPECT WS-UT-TARGET(1:20)
076400             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
076500     PERFORM 229521-START-TEST-BRAND-COUNT
076510        THRU 229521-FINISH-TEST-BRAND-COUNT
076520       VARYING WS-SORT-I FROM 1 BY 1
076530         UNTIL WS-SORT-I > WS-PHN-TABLE-CNT
077100     DISPLAY "PHONMGR - COUNT FOR BRAND " CTL-BRAND " : "
077200             WS-AGG-COUNT.
077300 229520-FINISH-COUNT-BY-ONE-BRAND.
077400     EXIT.
077450
077460 229521-START-TEST-BRAND-COUNT.
077470     IF WS-PHN-BRAND-UC(WS-SORT-I) = WS-UT-TARGET(1:20)
077480        ADD CTE-01 TO WS-AGG-COUNT
077490     END-IF.
077495 229521-FINISH-TEST-BRAND-COUNT.
077496     EXIT.
077500
077600 229530-START-COUNT-PER-BRAND.
077700     MOVE ZEROES TO WS-GRP-TABLE-CNT
077800     PERFORM 229540-START-ADD-TO-GROUP-TABLE
077810        THRU 229540-FINISH-ADD-TO-GROUP-TABLE
077820       VARYING WS-SORT-I FROM 1 BY 1
077830         UNTIL WS-SORT-I > WS-PHN-TABLE-CNT
078300     PERFORM 229532-START-DISPLAY-GROUP
078310        THRU 229532-FINISH-DISPLAY-GROUP
078320       VARYING IDX-GRP FROM 1 BY 1
078330         UNTIL IDX-GRP > WS-GRP-TABLE-CNT.
078800 229530-FINISH-COUNT-PER-BRAND.
078900     EXIT.
078950
078960 229532-START-DISPLAY-GROUP.
078970     DISPLAY "PHONMGR - BRAND " WS-GRP-KEY(IDX-GRP)
078980             " COUNT " WS-GRP-COUNT(IDX-GRP).
078990 229532-FINISH-DISPLAY-GROUP.
078995     EXIT.
079000
079100 229540-START-ADD-TO-GROUP-TABLE.
079200     SET WS-RECORD-FOUND-N TO TRUE
079300     PERFORM 229541-START-TEST-GROUP-MATCH
079310        THRU 229541-FINISH-TEST-GROUP-MATCH
079320       VARYING IDX-GRP FROM 1 BY 1
079330         UNTIL IDX-GRP > WS-GRP-TABLE-CNT
079340            OR WS-RECORD-FOUND-Y
080100     IF WS-RECORD-FOUND-N
080200        ADD CTE-01 TO WS-GRP-TABLE-CNT
080300        MOVE WS-PHN-BRAND(WS-SORT-I) TO
080400             WS-GRP-KEY(WS-GRP-TABLE-CNT)
080500        MOVE CTE-01 TO WS-GRP-COUNT(WS-GRP-TABLE-CNT)
080600     END-IF.
080700 229540-FINISH-ADD-TO-GROUP-TABLE.
080800     EXIT.
080850
080860 229541-START-TEST-GROUP-MATCH.
080870     IF WS-GRP-KEY(IDX-GRP) = WS-PHN-BRAND(WS-SORT-I)
080880        SET WS-RECORD-FOUND-Y TO TRUE
080890        ADD CTE-01 TO WS-GRP-COUNT(IDX-GRP)
080895     END-IF.
080896 229541-FINISH-TEST-GROUP-MATCH.
080897     EXIT.
080900
081000*================================================================
081100*   9.  REWRITE PHONMAST FROM THE WORKING TABLE
081200*================================================================
081300 900000-START-SAVE-PHONE-FILE.
081400     OPEN OUTPUT PHONMAST
081500
081600     PERFORM 900010-START-WRITE-PHONE-ROW
081610        THRU 900010-FINISH-WRITE-PHONE-ROW
081620       VARYING WS-SORT-I FROM 1 BY 1
081630         UNTIL WS-SORT-I > WS-PHN-TABLE-CNT
082200
082300     CLOSE PHONMAST
082400     DISPLAY "PHONMGR - PHONMAST SAVED, " WS-PHN-TABLE-CNT
082500             " ROW(S).".
082600 900000-FINISH-SAVE-PHONE-FILE.
082700     EXIT.
082750
082760 900010-START-WRITE-PHONE-ROW.
082770     PERFORM 900100-START-FORMAT-CSV-LINE
082780        THRU 900100-FINISH-FORMAT-CSV-LINE
082790     WRITE F-PHONMAST-LINE FROM WS-CSV-LINE.
082795 900010-FINISH-WRITE-PHONE-ROW.
082796     EXIT.
082800
082900 900100-START-FORMAT-CSV-LINE.
083000     STRING WS-PHN-ID(WS-SORT-I)         DELIMITED BY SPACE ","
083100            WS-PHN-MODEL(WS-SORT-I)      DELIMITED BY SPACE ","
083200            WS-PHN-BRAND(WS-SORT-I)      DELIMITED BY SPACE ","
083300            WS-PHN-STORAGE-GB(WS-SORT-I) DELIMITED BY SIZE ","
083400            WS-PHN-PRICE(WS-SORT-I)      DELIMITED BY SIZE ","
083500            WS-PHN-STOCK(WS-SORT-I)      DELIMITED BY SIZE ","
083600            WS-PHN-RELEASE-YR(WS-SORT-I) DELIMITED BY SIZE
083700       INTO WS-CSV-LINE
083800     END-STRING.
083900 900100-FINISH-FORMAT-CSV-LINE.
084000     EXIT.
084100
084200*================================================================
084300*   8000.  SHARED TEXT UTILITIES -- no intrinsic FUNCTIONs.
084400*================================================================
084500 800400-START-COMPUTE-KEYWORD-LEN.
084600     MOVE ZEROES TO WS-UT-KEYWORD-LEN
084700     PERFORM 800410-START-TEST-KEYWORD-CHAR
084710        THRU 800410-FINISH-TEST-KEYWORD-CHAR
084720       VARYING WS-UT-SCAN-IDX FROM 40 BY -1
084730         UNTIL WS-UT-SCAN-IDX < 1
084740            OR WS-UT-KEYWORD-LEN NOT = ZEROES.
085400 800400-FINISH-COMPUTE-KEYWORD-LEN.
085500     EXIT.
085550
085560 800410-START-TEST-KEYWORD-CHAR.
085570     IF WS-UT-KEYWORD(WS-UT-SCAN-IDX:1) NOT = SPACE
085580        MOVE WS-UT-SCAN-IDX TO WS-UT-KEYWORD-LEN
085590     END-IF.
085595 800410-FINISH-TEST-KEYWORD-CHAR.
085596     EXIT.
085600
085700*            Slide the keyword across the target field one
085800*            character at a time and compare -- the manual way
085900*            of asking "does target contain keyword," since no
086000*            intrinsic FUNCTION is used on this program.
086100 800500-START-SCAN-FOR-SUBSTRING.
086200     SET WS-UT-FOUND-N TO TRUE
086300     IF WS-UT-KEYWORD-LEN > ZEROES
086400        PERFORM 800510-START-TEST-SCAN-POSITION
086410           THRU 800510-FINISH-TEST-SCAN-POSITION
086420          VARYING WS-UT-SCAN-IDX FROM 1 BY 1
086500                  UNTIL WS-UT-SCAN-IDX >
086600                        (41 - WS-UT-KEYWORD-LEN)
086700                     OR WS-UT-FOUND-Y
087300     END-IF.
087400 800500-FINISH-SCAN-FOR-SUBSTRING.
087500     EXIT.
087550
087560 800510-START-TEST-SCAN-POSITION.
087570     IF WS-UT-TARGET(WS-UT-SCAN-IDX:WS-UT-KEYWORD-LEN)
087580        = WS-UT-KEYWORD(1:WS-UT-KEYWORD-LEN)
087590        SET WS-UT-FOUND-Y TO TRUE
087595     END-IF.
087596 800510-FINISH-TEST-SCAN-POSITION.
087597     EXIT.
087600
087700 800700-START-LEFT-TRIM-FIELD.
087800     MOVE 1 TO WS-UT-SCAN-IDX
087900     PERFORM 800710-START-ADVANCE-TRIM-IDX
087910        THRU 800710-FINISH-ADVANCE-TRIM-IDX
087920          UNTIL WS-UT-SCAN-IDX > 50
088000                OR WS-UT-TRIM-SOURCE(WS-UT-SCAN-IDX:1)
088100                   NOT = SPACE
088400     IF WS-UT-SCAN-IDX > 50
088500        MOVE SPACES TO WS-UT-TRIM-RESULT
088600     ELSE
088700        MOVE SPACES TO WS-UT-TRIM-RESULT
088800        MOVE WS-UT-TRIM-SOURCE(WS-UT-SCAN-IDX:)
088900          TO WS-UT-TRIM-RESULT
089000     END-IF.
089100 800700-FINISH-LEFT-TRIM-FIELD.
089200     EXIT.
089250
089260 800710-START-ADVANCE-TRIM-IDX.
089270     ADD 1 TO WS-UT-SCAN-IDX.
089280 800710-FINISH-ADVANCE-TRIM-IDX.
089290     EXIT.
089300
089400*            Case-insensitive exact compare of two 10-byte id
089500*            fields already staged in WS-UT-TARGET/WS-UT-KEYWORD
089600*            (only the first ten bytes of each are meaningful).
089700 800900-START-CASE-FOLD-COMPARE.
089800     INSPECT WS-UT-TARGET(1:10)
089900             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
090000     INSPECT WS-UT-KEYWORD(1:10)
090100             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
090200     IF WS-UT-TARGET(1:10) = WS-UT-KEYWORD(1:10)
090300        SET WS-UT-FOUND-Y TO TRUE
090400     ELSE
090500        SET WS-UT-FOUND-N TO TRUE
090600     END-IF.
090700 800900-FINISH-CASE-FOLD-COMPARE.
090800     EXIT.
090900
091000 END PROGRAM PhonMgr.


