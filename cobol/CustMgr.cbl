000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CustMgr.
000300 AUTHOR.      R M HUYNH.
000400 INSTALLATION. CTDL RETAIL SYSTEMS - PHONE SHOP DIVISION.
000500 DATE-WRITTEN. 02/19/90.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900*===============================================================
001000*   PROGRAM        :  CUSTMGR
001100*   DESCRIPTION    :  Customer master-file maintenance.  Loads
001200*                     CUSTMAST (customers.csv) into a working
001300*                     table, applies every transaction found on
001400*                     CUSTCTL against that table (add, change,
001500*                     delete, find, sort, totals, tier and
001600*                     email-domain grouping) and rewrites
001700*                     CUSTMAST when a transaction asks us to.
001800*-----------------------------------------------------------------
001900*   CHANGE LOG
002000*   DATE       BY   TICKET   DESCRIPTION
002100*   ---------- ---- -------- --------------------------------
002200*   1990-02-19 RMH  SP-0050  Original program.
002300*   1992-07-08 DKC  SP-0088  Added the loyalty tier field and
002400*                            count-by-tier.
002500*   1994-11-30 DKC  SP-0121  Added find-by-name (substring) and
002600*                            the total-spent sort.
002700*   1997-03-25 DKC  SP-0142  Added count-by-email-domain -- the
002800*                            mail house bills us per domain.
002900*   1998-11-02 LTV  SP-0155  Y2K -- WS-CUS-JOIN-YR confirmed
003000*                            four digits already; tested with a
003100*                            2000 join year on the test deck.
003200*   2003-10-02 LTV  SP-0179  Table capacity raised to 9999.
003300*   2006-02-14 NGV  SP-0203  Email domain now defaults to
003400*                            "UNKNOWN" when the address has no
003500*                            "@" -- was blowing up the mail
003600*                            house extract with a blank key.
003610*   2006-05-30 LTV  SP-0212  Recompiled clean on the new release
003620*                            of the compiler -- every VARYING/
003630*                            UNTIL loop in the paragraph division
003640*                            now runs as its own numbered
003650*                            paragraph in place of the in-line
003660*                            PERFORM blocks the copy-forward from
003670*                            SALESRPT had left behind.  Added
003680*                            WS-AGG-TOTAL-SPENT-CHK for the
003690*                            money-totals display while at it.
003692*   2006-09-11 NGV  SP-0217  CUSTMAST is a 7-field row, not 6 --
003694*                            TOTAL-SPENT was never being read on
003696*                            load or written on save, so every
003698*                            re-save was quietly zeroing it out.
003699*                            CTE-07 replaces CTE-06; parse/store/
003700*                            format all carry the 7th field now.
003710*===============================================================
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS PRINTABLE-TEXT IS X'20' THRU X'7E'.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT OPTIONAL CUSTMAST ASSIGN TO "CUSTMAST"
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS FS-CUSTMAST.
005000
005100     SELECT CUSTCTL   ASSIGN TO "CUSTCTL"
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-CUSTCTL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  CUSTMAST
005800     LABEL RECORD IS STANDARD
005900     RECORD CONTAINS 200 CHARACTERS.
006000 01  F-CUSTMAST-LINE               PIC X(200).
006100
006200 FD  CUSTCTL
006300     LABEL RECORD IS STANDARD.
006400 01  F-CUSTCTL-RECORD.
006500     05  CTL-OP-CODE               PIC X(04).
006600         88  CTL-OP-ADD                     VALUE "ADD ".
006700         88  CTL-OP-UPDATE                  VALUE "UPD ".
006800         88  CTL-OP-DELETE                  VALUE "DEL ".
006900         88  CTL-OP-FIND-ID                 VALUE "FID ".
007000         88  CTL-OP-FIND-NAME                VALUE "FNM ".
007100         88  CTL-OP-FIND-TIER                VALUE "FTR ".
007200         88  CTL-OP-SORT-NAME-ASC            VALUE "SNA ".
007300         88  CTL-OP-SORT-NAME-DESC           VALUE "SND ".
007400         88  CTL-OP-SORT-SPENT-DESC          VALUE "SSD ".
007500         88  CTL-OP-SORT-JOIN-YR-ASC         VALUE "SJA ".
007600         88  CTL-OP-MAX-SPENT                VALUE "MXS ".
007700         88  CTL-OP-MIN-SPENT                VALUE "MNS ".
007800         88  CTL-OP-EARLIEST-JOIN-YR         VALUE "MNJ ".
007900         88  CTL-OP-LATEST-JOIN-YR           VALUE "MXJ ".
008000         88  CTL-OP-TOTAL-SPENT              VALUE "TSP ".
008100         88  CTL-OP-AVERAGE-SPENT            VALUE "AVS ".
008200         88  CTL-OP-COUNT-CUSTOMERS          VALUE "CNT ".
008300         88  CTL-OP-COUNT-BY-TIER            VALUE "CBT ".
008400         88  CTL-OP-COUNT-BY-JOIN-YR         VALUE "CBJ ".
008500         88  CTL-OP-COUNT-BY-DOMAIN          VALUE "CBD ".
008600     05  CTL-LOOKUP-ID             PIC X(10).
008700     05  CTL-NEW-ID                PIC X(10).
008800     05  CTL-FULL-NAME             PIC X(40).
008900     05  CTL-PHONE                 PIC X(15).
009000     05  CTL-EMAIL                 PIC X(50).
009100     05  CTL-TIER                  PIC X(10).
009200     05  CTL-JOIN-YR               PIC 9(04).
009300     05  CTL-TOTAL-SPENT           PIC 9(11)V99.
009400     05  CTL-SAVE-FLAG             PIC X(01).
009500         88  CTL-SAVE-Y                      VALUE "Y".
009600     05  FILLER                    PIC X(20).
009700
009800 WORKING-STORAGE SECTION.
009900*---------------------------------------------------------------
010000*   Master table -- see copybooks/CUSTREC.cpy for the field
010100*   list and change history.
010200*---------------------------------------------------------------
010300 COPY CUSTREC.
010400
010500 77  FS-CUSTMAST                   PIC X(02)  VALUE SPACES.
010600 77  FS-CUSTCTL                    PIC X(02)  VALUE SPACES.
010700
010800 78  CTE-01                                    VALUE 01.
010900 78  CTE-07                                    VALUE 07.
011000
011100 01  WS-SWITCHES.
011200     05  WS-CUSTMAST-PRESENT       PIC X(01)  VALUE "Y".
011300         88  WS-CUSTMAST-PRESENT-N            VALUE "N".
011400     05  WS-CTL-EOF                PIC X(01)  VALUE "N".
011500         88  WS-CTL-EOF-Y                     VALUE "Y".
011600     05  WS-SAVE-REQUESTED         PIC X(01)  VALUE "N".
011700         88  WS-SAVE-REQUESTED-Y              VALUE "Y".
011800     05  WS-RECORD-FOUND           PIC X(01)  VALUE "N".
011900         88  WS-RECORD-FOUND-Y                VALUE "Y".
012000         88  WS-RECORD-FOUND-N                VALUE "N".
012100     05  WS-SWAP-NEEDED            PIC X(01)  VALUE "N".
012200         88  WS-SWAP-NEEDED-Y                 VALUE "Y".
012300         88  WS-SWAP-NEEDED-N                 VALUE "N".
012400     05  WS-AT-SIGN-FOUND          PIC X(01)  VALUE "N".
012500         88  WS-AT-SIGN-FOUND-Y               VALUE "Y".
012600
012700 01  WS-COUNTERS.
012800     05  WS-TRANS-READ             PIC 9(05)  VALUE ZEROES
012900                                               COMP.
013000     05  WS-LOOKUP-IDX             PIC 9(04)  VALUE ZEROES
013100                                               COMP.
013200     05  WS-SORT-I                 PIC 9(04)  VALUE ZEROES
013300                                               COMP.
013400     05  WS-SORT-J                 PIC 9(04)  VALUE ZEROES
013500                                               COMP.
013600     05  WS-CSV-FIELD-CNT          PIC 9(02)  VALUE ZEROES
013700                                               COMP.
013800     05  WS-AT-SIGN-POS            PIC 9(02)  VALUE ZEROES
013900                                               COMP.
014000
014100 01  WS-CSV-LINE                   PIC X(200) VALUE SPACES.
014200 01  WS-CSV-FIELDS.
014300     05  WS-CSV-FLD OCCURS 7 TIMES INDEXED BY IDX-CSV-FLD
014400                                   PIC X(50) VALUE SPACES.
014500 01  WS-CSV-LINE-CHECK REDEFINES WS-CSV-LINE.
014600     05  WS-CSV-LINE-BLANK-TEST    PIC X(200).
014700         88  WS-CSV-LINE-IS-BLANK           VALUE SPACES.
014800
014900 01  WS-CUS-SWAP-HOLD.
015000     05  WS-HOLD-ID                PIC X(10).
015100     05  WS-HOLD-FULL-NAME         PIC X(40).
015200     05  WS-HOLD-PHONE             PIC X(15).
015300     05  WS-HOLD-EMAIL             PIC X(50).
015400     05  WS-HOLD-TIER              PIC X(10).
015500     05  WS-HOLD-JOIN-YR           PIC 9(04).
015600     05  WS-HOLD-TOTAL-SPENT       PIC 9(11)V99.
015700     05  WS-HOLD-FULL-NAME-UC      PIC X(40).
015800     05  WS-HOLD-TIER-UC           PIC X(10).
015900     05  WS-HOLD-EMAIL-DOMAIN      PIC X(50).
016000     05  FILLER                    PIC X(25).
016100
016200 01  WS-AGG-AREA.
016300     05  WS-AGG-TOTAL-SPENT        PIC 9(15)V99 VALUE ZEROES.
016310*            Broken out the same way PHONMGR breaks out its own
016320*            aggregate so the money-totals display does not carry
016330*            the two decimal places past the period.
016340     05  WS-AGG-TOTAL-SPENT-CHK REDEFINES WS-AGG-TOTAL-SPENT.
016350         10  WS-AGG-TOTAL-SPENT-WHOLE PIC 9(15).
016360         10  WS-AGG-TOTAL-SPENT-DEC   PIC 99.
016400     05  WS-AGG-COUNT              PIC 9(07)  VALUE ZEROES
016500                                               COMP.
016600     05  WS-AGG-AVERAGE            PIC 9(13)V99 VALUE ZEROES.
016700
016800 01  WS-GRP-TABLE-CNT              PIC 9(03)  VALUE ZEROES
016900                                               COMP.
017000 01  WS-GRP-TABLE.
017100     05  WS-GRP-ENTRY OCCURS 50 TIMES INDEXED BY IDX-GRP.
017200         10  WS-GRP-KEY            PIC X(50)  VALUE SPACES.
017300         10  WS-GRP-COUNT          PIC 9(07)  VALUE ZEROES
017400                                               COMP.
017500
017600 01  WS-TEXT-UTIL.
017700     05  WS-UC-ALPHA               PIC X(26)  VALUE
017800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017900     05  WS-LC-ALPHA               PIC X(26)  VALUE
018000             "abcdefghijklmnopqrstuvwxyz".
018100     05  WS-UT-TARGET              PIC X(50)  VALUE SPACES.
018200     05  WS-UT-TARGET-LEN          PIC 9(02)  VALUE ZEROES
018300                                               COMP.
018400     05  WS-UT-KEYWORD             PIC X(50)  VALUE SPACES.
018500     05  WS-UT-KEYWORD-LEN         PIC 9(02)  VALUE ZEROES
018600                                               COMP.
018700     05  WS-UT-SCAN-IDX            PIC 9(03)  VALUE ZEROES
018800                                               COMP.
018900     05  WS-UT-FOUND               PIC X(01)  VALUE "N".
019000         88  WS-UT-FOUND-Y                    VALUE "Y".
019100         88  WS-UT-FOUND-N                    VALUE "N".
019200     05  WS-UT-TRIM-SOURCE         PIC X(50)  VALUE SPACES.
019300     05  WS-UT-TRIM-RESULT         PIC X(50)  VALUE SPACES.
019400
019500 PROCEDURE DIVISION.
019600 DECLARATIVES.
019700 CUSTMAST-HANDLER SECTION.
019800     USE AFTER ERROR PROCEDURE ON CUSTMAST.
019900 000000-CUSTMAST-STATUS-CHECK.
020000     IF FS-CUSTMAST = "35"
020100        SET WS-CUSTMAST-PRESENT-N TO TRUE
020200     ELSE
020300        DISPLAY "CUSTMGR - CUSTMAST FILE STATUS: " FS-CUSTMAST
020400     END-IF.
020500
020600 CUSTCTL-HANDLER SECTION.
020700     USE AFTER ERROR PROCEDURE ON CUSTCTL.
020800 000010-CUSTCTL-STATUS-CHECK.
020900     DISPLAY "CUSTMGR - CUSTCTL FILE STATUS : " FS-CUSTCTL.
021000 END DECLARATIVES.
021100
021200 MAIN-PARAGRAPH.
021300     PERFORM 100000-START-LOAD-CUSTOMER-FILE
021400        THRU 100000-FINISH-LOAD-CUSTOMER-FILE
021500
021600     PERFORM 200000-START-PROCESS-REQUESTS
021700        THRU 200000-FINISH-PROCESS-REQUESTS
021800
021900     IF WS-SAVE-REQUESTED-Y
022000        PERFORM 900000-START-SAVE-CUSTOMER-FILE
022100           THRU 900000-FINISH-SAVE-CUSTOMER-FILE
022200     END-IF
022300
022400     DISPLAY SPACE
022500     DISPLAY "CUSTMGR - TRANSACTIONS READ: " WS-TRANS-READ
022600     STOP RUN.
022700
022800*================================================================
022900*   1.  LOAD CUSTOMER-RECORD TABLE FROM CUSTOMERS.CSV
023000*================================================================
023100 100000-START-LOAD-CUSTOMER-FILE.
023200     MOVE ZEROES TO WS-CUS-TABLE-CNT
023300     OPEN INPUT CUSTMAST
023400
023500     IF WS-CUSTMAST-PRESENT-N
023600        DISPLAY "CUSTMGR - CUSTMAST NOT FOUND, STARTING EMPTY"
023700     ELSE
023800        PERFORM 100100-START-READ-CUSTOMER-LINE
023900           THRU 100100-FINISH-READ-CUSTOMER-LINE
024000          UNTIL FS-CUSTMAST = "10"
024100        CLOSE CUSTMAST
024200     END-IF.
024300 100000-FINISH-LOAD-CUSTOMER-FILE.
024400     EXIT.
024500
024600 100100-START-READ-CUSTOMER-LINE.
024700     READ CUSTMAST INTO WS-CSV-LINE
024800       AT END
024900           CONTINUE
025000       NOT AT END
025100           IF NOT WS-CSV-LINE-IS-BLANK
025200              PERFORM 100200-START-PARSE-CSV-LINE
025300                 THRU 100200-FINISH-PARSE-CSV-LINE
025400              PERFORM 100300-START-STORE-CUSTOMER-ENTRY
025500                 THRU 100300-FINISH-STORE-CUSTOMER-ENTRY
025600           END-IF
025700     END-READ.
025800 100100-FINISH-READ-CUSTOMER-LINE.
025900     EXIT.
026000
026100 100200-START-PARSE-CSV-LINE.
026200     MOVE SPACES TO WS-CSV-FIELDS
026300     MOVE ZEROES TO WS-CSV-FIELD-CNT
026400
026500     UNSTRING WS-CSV-LINE DELIMITED BY ","
026600         INTO WS-CSV-FLD(1) WS-CSV-FLD(2) WS-CSV-FLD(3)
026700              WS-CSV-FLD(4) WS-CSV-FLD(5) WS-CSV-FLD(6)
026710              WS-CSV-FLD(7)
026800         TALLYING IN WS-CSV-FIELD-CNT
026900     END-UNSTRING
027000
027100     IF WS-CSV-FIELD-CNT < CTE-07
027200        DISPLAY "CUSTMGR - FATAL: SHORT CSV LINE ON CUSTMAST"
027300        DISPLAY "CUSTMGR - LINE WAS: " WS-CSV-LINE
027400        MOVE 16 TO RETURN-CODE
027500        STOP RUN
027600     END-IF
027700
027800     PERFORM 100210-START-TRIM-CSV-FIELD
027810        THRU 100210-FINISH-TRIM-CSV-FIELD
027820       VARYING IDX-CSV-FLD FROM 1 BY 1
027830         UNTIL IDX-CSV-FLD > CTE-07.
028500 100200-FINISH-PARSE-CSV-LINE.
028600     EXIT.
028610
028620 100210-START-TRIM-CSV-FIELD.
028630     MOVE WS-CSV-FLD(IDX-CSV-FLD) TO WS-UT-TRIM-SOURCE
028640     PERFORM 800700-START-LEFT-TRIM-FIELD
028650        THRU 800700-FINISH-LEFT-TRIM-FIELD
028660     MOVE WS-UT-TRIM-RESULT TO WS-CSV-FLD(IDX-CSV-FLD).
028670 100210-FINISH-TRIM-CSV-FIELD.
028680     EXIT.
028700
028800 100300-START-STORE-CUSTOMER-ENTRY.
028900     ADD CTE-01 TO WS-CUS-TABLE-CNT
029000     MOVE WS-CSV-FLD(1) TO WS-CUS-ID(WS-CUS-TABLE-CNT)
029100     MOVE WS-CSV-FLD(2) TO WS-CUS-FULL-NAME(WS-CUS-TABLE-CNT)
029200     MOVE WS-CSV-FLD(3) TO WS-CUS-PHONE(WS-CUS-TABLE-CNT)
029300     MOVE WS-CSV-FLD(4) TO WS-CUS-EMAIL(WS-CUS-TABLE-CNT)
029400     MOVE WS-CSV-FLD(5) TO WS-CUS-TIER(WS-CUS-TABLE-CNT)
029500     MOVE WS-CSV-FLD(6) TO WS-CUS-JOIN-YR(WS-CUS-TABLE-CNT)
029510     MOVE WS-CSV-FLD(7) TO WS-CUS-TOTAL-SPENT
029520                            (WS-CUS-TABLE-CNT)
029600     MOVE WS-CSV-FLD(2) TO WS-CUS-FULL-NAME-UC
029700                            (WS-CUS-TABLE-CNT)
029800     INSPECT WS-CUS-FULL-NAME-UC(WS-CUS-TABLE-CNT)
029900             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
030000     MOVE WS-CSV-FLD(5) TO WS-CUS-TIER-UC(WS-CUS-TABLE-CNT)
030100     INSPECT WS-CUS-TIER-UC(WS-CUS-TABLE-CNT)
030200             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
030300     MOVE WS-CUS-TABLE-CNT TO WS-SORT-I
030400     PERFORM 210500-START-DERIVE-EMAIL-DOMAIN
030500        THRU 210500-FINISH-DERIVE-EMAIL-DOMAIN.
030600 100300-FINISH-STORE-CUSTOMER-ENTRY.
030700     EXIT.
030800
030900*================================================================
031000*   2.  PROCESS EVERY TRANSACTION ON CUSTCTL
031100*================================================================
031200 200000-START-PROCESS-REQUESTS.
031300     OPEN INPUT CUSTCTL
031400
031500     PERFORM 200100-START-READ-TRANSACTION
031600        THRU 200100-FINISH-READ-TRANSACTION
031700       UNTIL WS-CTL-EOF-Y
031800
031900     CLOSE CUSTCTL.
032000 200000-FINISH-PROCESS-REQUESTS.
032100     EXIT.
032200
032300 200100-START-READ-TRANSACTION.
032400     READ CUSTCTL
032500       AT END
032600           SET WS-CTL-EOF-Y TO TRUE
032700       NOT AT END
032800           ADD CTE-01 TO WS-TRANS-READ
032900           IF CTL-SAVE-Y
033000              SET WS-SAVE-REQUESTED-Y TO TRUE
033100           END-IF
033200           PERFORM 210000-START-DISPATCH-TRANSACTION
033300              THRU 210000-FINISH-DISPATCH-TRANSACTION
033400     END-READ.
033500 200100-FINISH-READ-TRANSACTION.
033600     EXIT.
033700
033800 210000-START-DISPATCH-TRANSACTION.
033900     EVALUATE TRUE
034000         WHEN CTL-OP-ADD
034100              PERFORM 221000-START-ADD-A-CUSTOMER
034200                 THRU 221000-FINISH-ADD-A-CUSTOMER
034300         WHEN CTL-OP-UPDATE
034400              PERFORM 222000-START-UPDATE-A-CUSTOMER
034500                 THRU 222000-FINISH-UPDATE-A-CUSTOMER
034600         WHEN CTL-OP-DELETE
034700              PERFORM 223000-START-DELETE-A-CUSTOMER
034800                 THRU 223000-FINISH-DELETE-A-CUSTOMER
034900         WHEN CTL-OP-FIND-ID
035000              PERFORM 224000-START-FIND-CUSTOMER-BY-ID
035100                 THRU 224000-FINISH-FIND-CUSTOMER-BY-ID
035200         WHEN CTL-OP-FIND-NAME
035300              PERFORM 225000-START-FIND-BY-NAME
035400                 THRU 225000-FINISH-FIND-BY-NAME
035500         WHEN CTL-OP-FIND-TIER
035600              PERFORM 226000-START-FIND-BY-TIER
035700                 THRU 226000-FINISH-FIND-BY-TIER
035800         WHEN CTL-OP-SORT-NAME-ASC
035900         WHEN CTL-OP-SORT-NAME-DESC
036000         WHEN CTL-OP-SORT-SPENT-DESC
036100         WHEN CTL-OP-SORT-JOIN-YR-ASC
036200              PERFORM 227000-START-SORT-CUSTOMER-TABLE
036300                 THRU 227000-FINISH-SORT-CUSTOMER-TABLE
036400         WHEN CTL-OP-MAX-SPENT
036500         WHEN CTL-OP-MIN-SPENT
036600         WHEN CTL-OP-EARLIEST-JOIN-YR
036700         WHEN CTL-OP-LATEST-JOIN-YR
036800              PERFORM 228000-START-FIND-CUSTOMER-EXTREME
036900                 THRU 228000-FINISH-FIND-CUSTOMER-EXTREME
037000         WHEN CTL-OP-TOTAL-SPENT
037100         WHEN CTL-OP-AVERAGE-SPENT
037200              PERFORM 229000-START-CUSTOMER-MONEY-TOTALS
037300                 THRU 229000-FINISH-CUSTOMER-MONEY-TOTALS
037400         WHEN CTL-OP-COUNT-CUSTOMERS
037500              PERFORM 229400-START-COUNT-CUSTOMERS
037600                 THRU 229400-FINISH-COUNT-CUSTOMERS
037700         WHEN CTL-OP-COUNT-BY-TIER
037800              PERFORM 229500-START-COUNT-BY-TIER
037900                 THRU 229500-FINISH-COUNT-BY-TIER
038000         WHEN CTL-OP-COUNT-BY-JOIN-YR
038100              PERFORM 229550-START-COUNT-BY-JOIN-YR
038200                 THRU 229550-FINISH-COUNT-BY-JOIN-YR
038300         WHEN CTL-OP-COUNT-BY-DOMAIN
038400              PERFORM 229600-START-COUNT-BY-DOMAIN
038500                 THRU 229600-FINISH-COUNT-BY-DOMAIN
038600         WHEN OTHER
038700              DISPLAY "CUSTMGR - UNRECOGNIZED OP CODE: "
038800                      CTL-OP-CODE
038900     END-EVALUATE.
039000 210000-FINISH-DISPATCH-TRANSACTION.
039100     EXIT.
039200
039300*            Email domain is everything after the "@".  An
039400*            address with no "@" gets "UNKNOWN" so the mail
039500*            house extract never groups on a blank key.
039600 210500-START-DERIVE-EMAIL-DOMAIN.
039700     SET WS-AT-SIGN-FOUND-N TO TRUE
039800     MOVE ZEROES TO WS-AT-SIGN-POS
039900     PERFORM 210510-START-TEST-AT-SIGN
039910        THRU 210510-FINISH-TEST-AT-SIGN
039920       VARYING WS-UT-SCAN-IDX FROM 1 BY 1
040000               UNTIL WS-UT-SCAN-IDX > 50
040100                  OR WS-AT-SIGN-FOUND-Y
040700
040800     IF WS-AT-SIGN-FOUND-Y AND WS-AT-SIGN-POS < 50
040900        MOVE SPACES TO WS-CUS-EMAIL-DOMAIN(WS-SORT-I)
041000        MOVE WS-CUS-EMAIL(WS-SORT-I)
041100               (WS-AT-SIGN-POS + 1:)
041200          TO WS-CUS-EMAIL-DOMAIN(WS-SORT-I)
041300     ELSE
041400        MOVE "UNKNOWN" TO WS-CUS-EMAIL-DOMAIN(WS-SORT-I)
041500     END-IF.
041600 210500-FINISH-DERIVE-EMAIL-DOMAIN.
041700     EXIT.

041710 210510-START-TEST-AT-SIGN.
041720     IF WS-CUS-EMAIL(WS-SORT-I)(WS-UT-SCAN-IDX:1) = "@"
041730        SET WS-AT-SIGN-FOUND-Y TO TRUE
041740        MOVE WS-UT-SCAN-IDX TO WS-AT-SIGN-POS
041750     END-IF.
041760 210510-FINISH-TEST-AT-SIGN.
041770     EXIT.
041800
041900*================================================================
042000*   ADD -- append, reject if the id already exists.
042100*================================================================
042200 221000-START-ADD-A-CUSTOMER.
042300     MOVE CTL-NEW-ID TO CTL-LOOKUP-ID
042400     PERFORM 224100-START-LOCATE-CUSTOMER-BY-ID
042500        THRU 224100-FINISH-LOCATE-CUSTOMER-BY-ID
042600
042700     IF WS-RECORD-FOUND-Y
042800        DISPLAY "CUSTMGR - ADD REJECTED, ID ALREADY EXISTS: "
042900                CTL-NEW-ID
043000     ELSE
043100        ADD CTE-01 TO WS-CUS-TABLE-CNT
043200        MOVE CTL-NEW-ID     TO WS-CUS-ID(WS-CUS-TABLE-CNT)
043300        MOVE CTL-FULL-NAME  TO WS-CUS-FULL-NAME
043400                                (WS-CUS-TABLE-CNT)
043500        MOVE CTL-PHONE      TO WS-CUS-PHONE(WS-CUS-TABLE-CNT)
043600        MOVE CTL-EMAIL      TO WS-CUS-EMAIL(WS-CUS-TABLE-CNT)
043700        MOVE CTL-TIER       TO WS-CUS-TIER(WS-CUS-TABLE-CNT)
043800        MOVE CTL-JOIN-YR    TO WS-CUS-JOIN-YR(WS-CUS-TABLE-CNT)
043900        MOVE CTL-TOTAL-SPENT TO WS-CUS-TOTAL-SPENT
044000                                 (WS-CUS-TABLE-CNT)
044100        MOVE CTL-FULL-NAME  TO WS-CUS-FULL-NAME-UC
044200                                (WS-CUS-TABLE-CNT)
044300        INSPECT WS-CUS-FULL-NAME-UC(WS-CUS-TABLE-CNT)
044400                CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
044500        MOVE CTL-TIER       TO WS-CUS-TIER-UC
044600                                (WS-CUS-TABLE-CNT)
044700        INSPECT WS-CUS-TIER-UC(WS-CUS-TABLE-CNT)
044800                CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
044900        MOVE WS-CUS-TABLE-CNT TO WS-SORT-I
045000        PERFORM 210500-START-DERIVE-EMAIL-DOMAIN
045100           THRU 210500-FINISH-DERIVE-EMAIL-DOMAIN
045200        DISPLAY "CUSTMGR - CUSTOMER ADDED: " CTL-NEW-ID
045300     END-IF.
045400 221000-FINISH-ADD-A-CUSTOMER.
045500     EXIT.
045600
045700*================================================================
045800*   UPDATE -- reject unless the new id matches the lookup id.
045900*================================================================
046000 222000-START-UPDATE-A-CUSTOMER.
046100     PERFORM 224100-START-LOCATE-CUSTOMER-BY-ID
046200        THRU 224100-FINISH-LOCATE-CUSTOMER-BY-ID
046300
046400     IF WS-RECORD-FOUND-N
046500        DISPLAY "CUSTMGR - UPDATE REJECTED, ID NOT FOUND: "
046600                CTL-LOOKUP-ID
046700     ELSE
046800        MOVE CTL-LOOKUP-ID TO WS-UT-TARGET(1:10)
046900        MOVE CTL-NEW-ID    TO WS-UT-KEYWORD(1:10)
047000        PERFORM 800900-START-CASE-FOLD-COMPARE
047100           THRU 800900-FINISH-CASE-FOLD-COMPARE
047200        IF WS-UT-FOUND-N
047300           DISPLAY "CUSTMGR - UPDATE REJECTED, KEY CHANGED: "
047400                   CTL-LOOKUP-ID " TO " CTL-NEW-ID
047500        ELSE
047600           MOVE CTL-FULL-NAME  TO WS-CUS-FULL-NAME
047700                                   (WS-LOOKUP-IDX)
047800           MOVE CTL-PHONE      TO WS-CUS-PHONE(WS-LOOKUP-IDX)
047900           MOVE CTL-EMAIL      TO WS-CUS-EMAIL(WS-LOOKUP-IDX)
048000           MOVE CTL-TIER       TO WS-CUS-TIER(WS-LOOKUP-IDX)
048100           MOVE CTL-JOIN-YR    TO WS-CUS-JOIN-YR(WS-LOOKUP-IDX)
048200           MOVE CTL-TOTAL-SPENT TO WS-CUS-TOTAL-SPENT
048300                                    (WS-LOOKUP-IDX)
048400           MOVE CTL-FULL-NAME  TO WS-CUS-FULL-NAME-UC
048500                                   (WS-LOOKUP-IDX)
048600           INSPECT WS-CUS-FULL-NAME-UC(WS-LOOKUP-IDX)
048700                   CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
048800           MOVE CTL-TIER       TO WS-CUS-TIER-UC
048900                                   (WS-LOOKUP-IDX)
049000           INSPECT WS-CUS-TIER-UC(WS-LOOKUP-IDX)
049100                   CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
049200           MOVE WS-LOOKUP-IDX TO WS-SORT-I
049300           PERFORM 210500-START-DERIVE-EMAIL-DOMAIN
049400              THRU 210500-FINISH-DERIVE-EMAIL-DOMAIN
049500           DISPLAY "CUSTMGR - CUSTOMER UPDATED: " CTL-LOOKUP-ID
049600        END-IF
049700     END-IF.
049800 222000-FINISH-UPDATE-A-CUSTOMER.
049900     EXIT.
050000
050100*================================================================
050200*   DELETE -- remove by id, close the gap in the table.
050300*================================================================
050400 223000-START-DELETE-A-CUSTOMER.
050500     PERFORM 224100-START-LOCATE-CUSTOMER-BY-ID
050600        THRU 224100-FINISH-LOCATE-CUSTOMER-BY-ID
050700
050800     IF WS-RECORD-FOUND-N
050900        DISPLAY "CUSTMGR - DELETE REJECTED, ID NOT FOUND: "
051000                CTL-LOOKUP-ID
051100     ELSE
051200        PERFORM 223010-START-SHIFT-CUSTOMER-ROW
051210           THRU 223010-FINISH-SHIFT-CUSTOMER-ROW
051220          VARYING WS-SORT-I FROM WS-LOOKUP-IDX BY 1
051300                  UNTIL WS-SORT-I >= WS-CUS-TABLE-CNT
051700        SUBTRACT CTE-01 FROM WS-CUS-TABLE-CNT
051800        DISPLAY "CUSTMGR - CUSTOMER DELETED: " CTL-LOOKUP-ID
051900     END-IF.
052000 223000-FINISH-DELETE-A-CUSTOMER.
052100     EXIT.

052110 223010-START-SHIFT-CUSTOMER-ROW.
052120     MOVE WS-CUS-ENTRY(WS-SORT-I + 1)
052130       TO WS-CUS-ENTRY(WS-SORT-I).
052140 223010-FINISH-SHIFT-CUSTOMER-ROW.
052150     EXIT.
052200
052300*================================================================
052400*   FIND-BY-ID
052500*================================================================
052600 224000-START-FIND-CUSTOMER-BY-ID.
052700     PERFORM 224100-START-LOCATE-CUSTOMER-BY-ID
052800        THRU 224100-FINISH-LOCATE-CUSTOMER-BY-ID
052900
053000     IF WS-RECORD-FOUND-Y
053100        PERFORM 224200-START-DISPLAY-CUSTOMER-ENTRY
053200           THRU 224200-FINISH-DISPLAY-CUSTOMER-ENTRY
053300     ELSE
053400        DISPLAY "CUSTMGR - CUSTOMER NOT FOUND: " CTL-LOOKUP-ID
053500     END-IF.
053600 224000-FINISH-FIND-CUSTOMER-BY-ID.
053700     EXIT.
053800
053900 224100-START-LOCATE-CUSTOMER-BY-ID.
054000     SET WS-RECORD-FOUND-N TO TRUE
054100     MOVE ZEROES TO WS-LOOKUP-IDX
054200
054300     PERFORM 224110-START-TEST-ID-MATCH
054310        THRU 224110-FINISH-TEST-ID-MATCH
054320       VARYING WS-SORT-I FROM 1 BY 1
054400               UNTIL WS-SORT-I > WS-CUS-TABLE-CNT
054500                  OR WS-RECORD-FOUND-Y.
055500 224100-FINISH-LOCATE-CUSTOMER-BY-ID.
055600     EXIT.

055610 224110-START-TEST-ID-MATCH.
055620     MOVE WS-CUS-ID(WS-SORT-I) TO WS-UT-TARGET(1:10)
055630     MOVE CTL-LOOKUP-ID        TO WS-UT-KEYWORD(1:10)
055640     PERFORM 800900-START-CASE-FOLD-COMPARE
055650        THRU 800900-FINISH-CASE-FOLD-COMPARE
055660     IF WS-UT-FOUND-Y
055670        SET WS-RECORD-FOUND-Y TO TRUE
055680        MOVE WS-SORT-I TO WS-LOOKUP-IDX
055690     END-IF.
055695 224110-FINISH-TEST-ID-MATCH.
055697     EXIT.
055700
055800 224200-START-DISPLAY-CUSTOMER-ENTRY.
055900     DISPLAY "  ID     : " WS-CUS-ID(WS-LOOKUP-IDX)
056000     DISPLAY "  NAME   : " WS-CUS-FULL-NAME(WS-LOOKUP-IDX)
056100     DISPLAY "  EMAIL  : " WS-CUS-EMAIL(WS-LOOKUP-IDX)
056200     DISPLAY "  TIER   : " WS-CUS-TIER(WS-LOOKUP-IDX)
056300     DISPLAY "  JOINED : " WS-CUS-JOIN-YR-CC(WS-LOOKUP-IDX)
056310             WS-CUS-JOIN-YR-YY(WS-LOOKUP-IDX)
056400     DISPLAY "  SPENT  : " WS-CUS-TOTAL-SPENT-WHOLE(WS-LOOKUP-IDX)
056410             "." WS-CUS-TOTAL-SPENT-DEC(WS-LOOKUP-IDX).
056500 224200-FINISH-DISPLAY-CUSTOMER-ENTRY.
056600     EXIT.
056700
056800*================================================================
056900*   FIND-BY-NAME -- case-insensitive substring.
057000*================================================================
057100 225000-START-FIND-BY-NAME.
057200     MOVE ZEROES TO WS-AGG-COUNT
057300     MOVE CTL-FULL-NAME TO WS-UT-KEYWORD(1:40)
057400     MOVE SPACES TO WS-UT-KEYWORD(41:10)
057500     INSPECT WS-UT-KEYWORD CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
057600     PERFORM 800400-START-COMPUTE-KEYWORD-LEN
057700        THRU 800400-FINISH-COMPUTE-KEYWORD-LEN
057800
057900     PERFORM 225010-START-TEST-NAME-MATCH
057910        THRU 225010-FINISH-TEST-NAME-MATCH
057920       VARYING WS-SORT-I FROM 1 BY 1
058000               UNTIL WS-SORT-I > WS-CUS-TABLE-CNT
059200     DISPLAY "CUSTMGR - MATCHED " WS-AGG-COUNT " CUSTOMER(S).".
059300 225000-FINISH-FIND-BY-NAME.
059400     EXIT.

059410 225010-START-TEST-NAME-MATCH.
059420     MOVE WS-CUS-FULL-NAME-UC(WS-SORT-I) TO WS-UT-TARGET(1:40)
059430     MOVE SPACES TO WS-UT-TARGET(41:10)
059440     PERFORM 800500-START-SCAN-FOR-SUBSTRING
059450        THRU 800500-FINISH-SCAN-FOR-SUBSTRING
059460     IF WS-UT-FOUND-Y
059470        ADD CTE-01 TO WS-AGG-COUNT
059480        MOVE WS-SORT-I TO WS-LOOKUP-IDX
059490        PERFORM 224200-START-DISPLAY-CUSTOMER-ENTRY
059495           THRU 224200-FINISH-DISPLAY-CUSTOMER-ENTRY
059497     END-IF.
059498 225010-FINISH-TEST-NAME-MATCH.
059499     EXIT.
059500
059600*================================================================
059700*   FIND-BY-TIER -- exact match, case-insensitive.
059800*================================================================
059900 226000-START-FIND-BY-TIER.
060000     MOVE ZEROES TO WS-AGG-COUNT
060100     MOVE CTL-TIER TO WS-UT-TARGET(1:10)
060200     INSPECT WS-UT-TARGET(1:10)
060300             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
060400     PERFORM 226010-START-TEST-TIER-MATCH
060410        THRU 226010-FINISH-TEST-TIER-MATCH
060420       VARYING WS-SORT-I FROM 1 BY 1
060500               UNTIL WS-SORT-I > WS-CUS-TABLE-CNT
061300     DISPLAY "CUSTMGR - MATCHED " WS-AGG-COUNT " CUSTOMER(S).".
061400 226000-FINISH-FIND-BY-TIER.
061500     EXIT.

061510 226010-START-TEST-TIER-MATCH.
061520     IF WS-CUS-TIER-UC(WS-SORT-I) = WS-UT-TARGET(1:10)
061530        ADD CTE-01 TO WS-AGG-COUNT
061540        MOVE WS-SORT-I TO WS-LOOKUP-IDX
061550        PERFORM 224200-START-DISPLAY-CUSTOMER-ENTRY
061560           THRU 224200-FINISH-DISPLAY-CUSTOMER-ENTRY
061570     END-IF.
061580 226010-FINISH-TEST-TIER-MATCH.
061590     EXIT.
061600
061700*================================================================
061800*   SORT -- bubble sort, mode taken from the op code.
061900*================================================================
062000 227000-START-SORT-CUSTOMER-TABLE.
062100     PERFORM 227050-START-BUBBLE-COMPARE
062110        THRU 227050-FINISH-BUBBLE-COMPARE
062120       VARYING WS-SORT-I FROM 1 BY 1
062200               UNTIL WS-SORT-I > WS-CUS-TABLE-CNT - 1
062300          AFTER WS-SORT-J FROM 1 BY 1
062400                  UNTIL WS-SORT-J > WS-CUS-TABLE-CNT - WS-SORT-I
063300
063400     PERFORM 227010-START-DISPLAY-SORTED-ROW
063410        THRU 227010-FINISH-DISPLAY-SORTED-ROW
063420       VARYING WS-SORT-I FROM 1 BY 1
063500               UNTIL WS-SORT-I > WS-CUS-TABLE-CNT.
064000 227000-FINISH-SORT-CUSTOMER-TABLE.
064100     EXIT.

064110 227010-START-DISPLAY-SORTED-ROW.
064120     MOVE WS-SORT-I TO WS-LOOKUP-IDX
064130     PERFORM 224200-START-DISPLAY-CUSTOMER-ENTRY
064140        THRU 224200-FINISH-DISPLAY-CUSTOMER-ENTRY.
064150 227010-FINISH-DISPLAY-SORTED-ROW.
064160     EXIT.

064170 227050-START-BUBBLE-COMPARE.
064180     PERFORM 227100-START-TEST-SWAP-NEEDED
064190        THRU 227100-FINISH-TEST-SWAP-NEEDED
064200     IF WS-SWAP-NEEDED-Y
064210        PERFORM 227200-START-SWAP-CUSTOMER-ENTRIES
064220           THRU 227200-FINISH-SWAP-CUSTOMER-ENTRIES
064230     END-IF.
064240 227050-FINISH-BUBBLE-COMPARE.
064250     EXIT.
064200
064300 227100-START-TEST-SWAP-NEEDED.
064400     SET WS-SWAP-NEEDED-N TO TRUE
064500     EVALUATE TRUE
064600         WHEN CTL-OP-SORT-NAME-ASC
064700              IF WS-CUS-FULL-NAME-UC(WS-SORT-J)
064800                 > WS-CUS-FULL-NAME-UC(WS-SORT-J + 1)
064900                 SET WS-SWAP-NEEDED-Y TO TRUE
065000              END-IF
065100         WHEN CTL-OP-SORT-NAME-DESC
065200              IF WS-CUS-FULL-NAME-UC(WS-SORT-J)
065300                 < WS-CUS-FULL-NAME-UC(WS-SORT-J + 1)
065400                 SET WS-SWAP-NEEDED-Y TO TRUE
065500              END-IF
065600         WHEN CTL-OP-SORT-SPENT-DESC
065700              IF WS-CUS-TOTAL-SPENT(WS-SORT-J)
065800                 < WS-CUS-TOTAL-SPENT(WS-SORT-J + 1)
065900                 SET WS-SWAP-NEEDED-Y TO TRUE
066000              END-IF
066100         WHEN CTL-OP-SORT-JOIN-YR-ASC
066200              IF WS-CUS-JOIN-YR(WS-SORT-J)
066300                 > WS-CUS-JOIN-YR(WS-SORT-J + 1)
066400                 SET WS-SWAP-NEEDED-Y TO TRUE
066500              END-IF
066600     END-EVALUATE.
066700 227100-FINISH-TEST-SWAP-NEEDED.
066800     EXIT.
066900
067000 227200-START-SWAP-CUSTOMER-ENTRIES.
067100     MOVE WS-CUS-ENTRY(WS-SORT-J)     TO WS-CUS-SWAP-HOLD
067200     MOVE WS-CUS-ENTRY(WS-SORT-J + 1) TO WS-CUS-ENTRY(WS-SORT-J)
067300     MOVE WS-CUS-SWAP-HOLD TO WS-CUS-ENTRY(WS-SORT-J + 1).
067400 227200-FINISH-SWAP-CUSTOMER-ENTRIES.
067500     EXIT.
067600
067700*================================================================
067800*   MIN / MAX TOTAL-SPENT -- first occurrence wins on a tie.
067900*================================================================
068000 228000-START-FIND-CUSTOMER-EXTREME.
068100     SET WS-RECORD-FOUND-N TO TRUE
068200     IF WS-CUS-TABLE-CNT = ZEROES
068300        DISPLAY "CUSTMGR - TABLE EMPTY, NO EXTREME AVAILABLE"
068400     ELSE
068500        MOVE 1 TO WS-LOOKUP-IDX
068600        SET WS-RECORD-FOUND-Y TO TRUE
068700        PERFORM 228010-START-TEST-EXTREME
068710           THRU 228010-FINISH-TEST-EXTREME
068720          VARYING WS-SORT-I FROM 2 BY 1
068800                  UNTIL WS-SORT-I > WS-CUS-TABLE-CNT
071200        PERFORM 224200-START-DISPLAY-CUSTOMER-ENTRY
071300           THRU 224200-FINISH-DISPLAY-CUSTOMER-ENTRY
071400     END-IF.
071500 228000-FINISH-FIND-CUSTOMER-EXTREME.
071600     EXIT.

071610 228010-START-TEST-EXTREME.
071620     EVALUATE TRUE
071630         WHEN CTL-OP-MAX-SPENT
071640              IF WS-CUS-TOTAL-SPENT(WS-SORT-I)
071650                 > WS-CUS-TOTAL-SPENT(WS-LOOKUP-IDX)
071660                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
071670              END-IF
071680         WHEN CTL-OP-MIN-SPENT
071690              IF WS-CUS-TOTAL-SPENT(WS-SORT-I)
071700                 < WS-CUS-TOTAL-SPENT(WS-LOOKUP-IDX)
071710                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
071720              END-IF
071730         WHEN CTL-OP-EARLIEST-JOIN-YR
071740              IF WS-CUS-JOIN-YR(WS-SORT-I)
071750                 < WS-CUS-JOIN-YR(WS-LOOKUP-IDX)
071760                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
071770              END-IF
071780         WHEN CTL-OP-LATEST-JOIN-YR
071790              IF WS-CUS-JOIN-YR(WS-SORT-I)
071795                 > WS-CUS-JOIN-YR(WS-LOOKUP-IDX)
071796                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
071797              END-IF
071798     END-EVALUATE.
071799 228010-FINISH-TEST-EXTREME.
071800     EXIT.
071700
071800*================================================================
071900*   TOTAL-SPENT / AVERAGE-SPENT.
072000*================================================================
072100 229000-START-CUSTOMER-MONEY-TOTALS.
072200     MOVE ZEROES TO WS-AGG-TOTAL-SPENT WS-AGG-AVERAGE
072300     PERFORM 229010-START-ACCUM-CUSTOMER-TOTAL
072310        THRU 229010-FINISH-ACCUM-CUSTOMER-TOTAL
072320       VARYING WS-SORT-I FROM 1 BY 1
072400               UNTIL WS-SORT-I > WS-CUS-TABLE-CNT
072700
072800     IF WS-CUS-TABLE-CNT > ZEROES
072900        COMPUTE WS-AGG-AVERAGE ROUNDED =
073000                WS-AGG-TOTAL-SPENT / WS-CUS-TABLE-CNT
073100     END-IF
073200
073300     DISPLAY "CUSTMGR - TOTAL SPENT  : " WS-AGG-TOTAL-SPENT-WHOLE
073310             "." WS-AGG-TOTAL-SPENT-DEC
073400     DISPLAY "CUSTMGR - AVERAGE SPENT: " WS-AGG-AVERAGE.
073500 229000-FINISH-CUSTOMER-MONEY-TOTALS.
073600     EXIT.

073610 229010-START-ACCUM-CUSTOMER-TOTAL.
073620     ADD WS-CUS-TOTAL-SPENT(WS-SORT-I) TO WS-AGG-TOTAL-SPENT.
073630 229010-FINISH-ACCUM-CUSTOMER-TOTAL.
073640     EXIT.
073700
073800*================================================================
073900*   COUNT-CUSTOMERS
074000*================================================================
074100 229400-START-COUNT-CUSTOMERS.
074200     DISPLAY "CUSTMGR - CUSTOMER COUNT: " WS-CUS-TABLE-CNT.
074300 229400-FINISH-COUNT-CUSTOMERS.
074400     EXIT.
074500
074600*================================================================
074700*   COUNT-BY-TIER / COUNT-BY-JOIN-YEAR / COUNT-BY-EMAIL-DOMAIN
074800*   -- all three grouped.
074900*================================================================
075000 229500-START-COUNT-BY-TIER.
075100     MOVE ZEROES TO WS-GRP-TABLE-CNT
075200     PERFORM 229510-START-GROUP-BY-TIER
075210        THRU 229510-FINISH-GROUP-BY-TIER
075220       VARYING WS-SORT-I FROM 1 BY 1
075300               UNTIL WS-SORT-I > WS-CUS-TABLE-CNT
075700     PERFORM 229511-START-DISPLAY-TIER-GROUP
075710        THRU 229511-FINISH-DISPLAY-TIER-GROUP
075720       VARYING IDX-GRP FROM 1 BY 1
075800               UNTIL IDX-GRP > WS-GRP-TABLE-CNT.
076200 229500-FINISH-COUNT-BY-TIER.
076300     EXIT.

076310 229511-START-DISPLAY-TIER-GROUP.
076320     DISPLAY "CUSTMGR - TIER " WS-GRP-KEY(IDX-GRP)
076330             " COUNT " WS-GRP-COUNT(IDX-GRP).
076340 229511-FINISH-DISPLAY-TIER-GROUP.
076350     EXIT.

076500 229510-START-GROUP-BY-TIER.
076600     SET WS-RECORD-FOUND-N TO TRUE
076700     PERFORM 229512-START-TEST-TIER-GROUP
076710        THRU 229512-FINISH-TEST-TIER-GROUP
076720       VARYING IDX-GRP FROM 1 BY 1
076800               UNTIL IDX-GRP > WS-GRP-TABLE-CNT
076900                  OR WS-RECORD-FOUND-Y
077500     IF WS-RECORD-FOUND-N
077600        ADD CTE-01 TO WS-GRP-TABLE-CNT
077700        MOVE SPACES TO WS-GRP-KEY(WS-GRP-TABLE-CNT)
077800        MOVE WS-CUS-TIER(WS-SORT-I) TO
077900             WS-GRP-KEY(WS-GRP-TABLE-CNT)(1:10)
078000        MOVE CTE-01 TO WS-GRP-COUNT(WS-GRP-TABLE-CNT)
078100     END-IF.
078200 229510-FINISH-GROUP-BY-TIER.
078300     EXIT.

078310 229512-START-TEST-TIER-GROUP.
078320     IF WS-GRP-KEY(IDX-GRP)(1:10) = WS-CUS-TIER(WS-SORT-I)
078330        SET WS-RECORD-FOUND-Y TO TRUE
078340        ADD CTE-01 TO WS-GRP-COUNT(IDX-GRP)
078350     END-IF.
078360 229512-FINISH-TEST-TIER-GROUP.
078370     EXIT.

078500 229550-START-COUNT-BY-JOIN-YR.
078600     MOVE ZEROES TO WS-GRP-TABLE-CNT
078700     PERFORM 229560-START-GROUP-BY-JOIN-YR
078710        THRU 229560-FINISH-GROUP-BY-JOIN-YR
078720       VARYING WS-SORT-I FROM 1 BY 1
078800               UNTIL WS-SORT-I > WS-CUS-TABLE-CNT
079200     PERFORM 229561-START-DISPLAY-JOIN-YR-GROUP
079210        THRU 229561-FINISH-DISPLAY-JOIN-YR-GROUP
079220       VARYING IDX-GRP FROM 1 BY 1
079300               UNTIL IDX-GRP > WS-GRP-TABLE-CNT.
079700 229550-FINISH-COUNT-BY-JOIN-YR.
079800     EXIT.

079810 229561-START-DISPLAY-JOIN-YR-GROUP.
079820     DISPLAY "CUSTMGR - JOIN YEAR " WS-GRP-KEY(IDX-GRP)(1:2)
079830             "/" WS-GRP-KEY(IDX-GRP)(3:2)
079840             " COUNT " WS-GRP-COUNT(IDX-GRP).
079850 229561-FINISH-DISPLAY-JOIN-YR-GROUP.
079860     EXIT.

080000 229560-START-GROUP-BY-JOIN-YR.
080100     SET WS-RECORD-FOUND-N TO TRUE
080200     PERFORM 229562-START-TEST-JOIN-YR-GROUP
080210        THRU 229562-FINISH-TEST-JOIN-YR-GROUP
080220       VARYING IDX-GRP FROM 1 BY 1
080300               UNTIL IDX-GRP > WS-GRP-TABLE-CNT
080400                  OR WS-RECORD-FOUND-Y
081000     IF WS-RECORD-FOUND-N
081100        ADD CTE-01 TO WS-GRP-TABLE-CNT
081200        MOVE SPACES TO WS-GRP-KEY(WS-GRP-TABLE-CNT)
081300        MOVE WS-CUS-JOIN-YR-CC(WS-SORT-I) TO
081310             WS-GRP-KEY(WS-GRP-TABLE-CNT)(1:2)
081320        MOVE WS-CUS-JOIN-YR-YY(WS-SORT-I) TO
081330             WS-GRP-KEY(WS-GRP-TABLE-CNT)(3:2)
081500        MOVE CTE-01 TO WS-GRP-COUNT(WS-GRP-TABLE-CNT)
081600     END-IF.
081700 229560-FINISH-GROUP-BY-JOIN-YR.
081800     EXIT.

081810 229562-START-TEST-JOIN-YR-GROUP.
081820     IF WS-GRP-KEY(IDX-GRP)(1:2) = WS-CUS-JOIN-YR-CC(WS-SORT-I)
081825        AND WS-GRP-KEY(IDX-GRP)(3:2)
081826              = WS-CUS-JOIN-YR-YY(WS-SORT-I)
081840        SET WS-RECORD-FOUND-Y TO TRUE
081850        ADD CTE-01 TO WS-GRP-COUNT(IDX-GRP)
081860     END-IF.
081870 229562-FINISH-TEST-JOIN-YR-GROUP.
081880     EXIT.

082000 229600-START-COUNT-BY-DOMAIN.
082100     MOVE ZEROES TO WS-GRP-TABLE-CNT
082200     PERFORM 229610-START-GROUP-BY-DOMAIN
082210        THRU 229610-FINISH-GROUP-BY-DOMAIN
082220       VARYING WS-SORT-I FROM 1 BY 1
082300               UNTIL WS-SORT-I > WS-CUS-TABLE-CNT
082700     PERFORM 229611-START-DISPLAY-DOMAIN-GROUP
082710        THRU 229611-FINISH-DISPLAY-DOMAIN-GROUP
082720       VARYING IDX-GRP FROM 1 BY 1
082800               UNTIL IDX-GRP > WS-GRP-TABLE-CNT.
083200 229600-FINISH-COUNT-BY-DOMAIN.
083300     EXIT.

083310 229611-START-DISPLAY-DOMAIN-GROUP.
083320     DISPLAY "CUSTMGR - DOMAIN " WS-GRP-KEY(IDX-GRP)
083330             " COUNT " WS-GRP-COUNT(IDX-GRP).
083340 229611-FINISH-DISPLAY-DOMAIN-GROUP.
083350     EXIT.

083500 229610-START-GROUP-BY-DOMAIN.
083600     SET WS-RECORD-FOUND-N TO TRUE
083700     PERFORM 229612-START-TEST-DOMAIN-GROUP
083710        THRU 229612-FINISH-TEST-DOMAIN-GROUP
083720       VARYING IDX-GRP FROM 1 BY 1
083800               UNTIL IDX-GRP > WS-GRP-TABLE-CNT
083900                  OR WS-RECORD-FOUND-Y
084500     IF WS-RECORD-FOUND-N
084600        ADD CTE-01 TO WS-GRP-TABLE-CNT
084700        MOVE WS-CUS-EMAIL-DOMAIN(WS-SORT-I) TO
084800             WS-GRP-KEY(WS-GRP-TABLE-CNT)
084900        MOVE CTE-01 TO WS-GRP-COUNT(WS-GRP-TABLE-CNT)
085000     END-IF.
085100 229610-FINISH-GROUP-BY-DOMAIN.
085200     EXIT.

085210 229612-START-TEST-DOMAIN-GROUP.
085220     IF WS-GRP-KEY(IDX-GRP) = WS-CUS-EMAIL-DOMAIN(WS-SORT-I)
085230        SET WS-RECORD-FOUND-Y TO TRUE
085240        ADD CTE-01 TO WS-GRP-COUNT(IDX-GRP)
085250     END-IF.
085260 229612-FINISH-TEST-DOMAIN-GROUP.
085270     EXIT.
085300
085400*================================================================
085500*   9.  REWRITE CUSTMAST FROM THE WORKING TABLE
085600*================================================================
085700 900000-START-SAVE-CUSTOMER-FILE.
085800     OPEN OUTPUT CUSTMAST
085900
086000     PERFORM 900010-START-WRITE-CUSTOMER-ROW
086010        THRU 900010-FINISH-WRITE-CUSTOMER-ROW
086020       VARYING WS-SORT-I FROM 1 BY 1
086100               UNTIL WS-SORT-I > WS-CUS-TABLE-CNT
086600
086700     CLOSE CUSTMAST
086800     DISPLAY "CUSTMGR - CUSTMAST SAVED, " WS-CUS-TABLE-CNT
086900             " ROW(S).".
087000 900000-FINISH-SAVE-CUSTOMER-FILE.
087100     EXIT.

087110 900010-START-WRITE-CUSTOMER-ROW.
087120     PERFORM 900100-START-FORMAT-CSV-LINE
087130        THRU 900100-FINISH-FORMAT-CSV-LINE
087140     WRITE F-CUSTMAST-LINE FROM WS-CSV-LINE.
087150 900010-FINISH-WRITE-CUSTOMER-ROW.
087160     EXIT.

087300 900100-START-FORMAT-CSV-LINE.
087400     STRING WS-CUS-ID(WS-SORT-I)         DELIMITED BY SPACE ","
087500            WS-CUS-FULL-NAME(WS-SORT-I)  DELIMITED BY SPACE ","
087600            WS-CUS-PHONE(WS-SORT-I)      DELIMITED BY SPACE ","
087700            WS-CUS-EMAIL(WS-SORT-I)      DELIMITED BY SPACE ","
087800            WS-CUS-TIER(WS-SORT-I)       DELIMITED BY SPACE ","
087900            WS-CUS-JOIN-YR(WS-SORT-I)    DELIMITED BY SIZE ","
087910            WS-CUS-TOTAL-SPENT(WS-SORT-I)
087920                                         DELIMITED BY SIZE
088000       INTO WS-CSV-LINE
088100     END-STRING.
088200 900100-FINISH-FORMAT-CSV-LINE.
088300     EXIT.

088500*================================================================
088600*   8000.  SHARED TEXT UTILITIES -- no intrinsic FUNCTIONs.
088700*================================================================
088800 800400-START-COMPUTE-KEYWORD-LEN.
088900     MOVE ZEROES TO WS-UT-KEYWORD-LEN
089000     PERFORM 800410-START-TEST-KEYWORD-CHAR
089010        THRU 800410-FINISH-TEST-KEYWORD-CHAR
089020       VARYING WS-UT-SCAN-IDX FROM 50 BY -1
089100               UNTIL WS-UT-SCAN-IDX < 1
089200                  OR WS-UT-KEYWORD-LEN NOT = ZEROES.
089700 800400-FINISH-COMPUTE-KEYWORD-LEN.
089800     EXIT.

089810 800410-START-TEST-KEYWORD-CHAR.
089820     IF WS-UT-KEYWORD(WS-UT-SCAN-IDX:1) NOT = SPACE
089830        MOVE WS-UT-SCAN-IDX TO WS-UT-KEYWORD-LEN
089840     END-IF.
089850 800410-FINISH-TEST-KEYWORD-CHAR.
089860     EXIT.

090000 800500-START-SCAN-FOR-SUBSTRING.
090100     SET WS-UT-FOUND-N TO TRUE
090200     IF WS-UT-KEYWORD-LEN > ZEROES
090300        PERFORM 800510-START-TEST-SCAN-POSITION
090310           THRU 800510-FINISH-TEST-SCAN-POSITION
090320          VARYING WS-UT-SCAN-IDX FROM 1 BY 1
090400                  UNTIL WS-UT-SCAN-IDX >
090500                        (51 - WS-UT-KEYWORD-LEN)
090600                     OR WS-UT-FOUND-Y
091200     END-IF.
091300 800500-FINISH-SCAN-FOR-SUBSTRING.
091400     EXIT.

091410 800510-START-TEST-SCAN-POSITION.
091420     IF WS-UT-TARGET(WS-UT-SCAN-IDX:WS-UT-KEYWORD-LEN)
091430        = WS-UT-KEYWORD(1:WS-UT-KEYWORD-LEN)
091440        SET WS-UT-FOUND-Y TO TRUE
091450     END-IF.
091460 800510-FINISH-TEST-SCAN-POSITION.
091470     EXIT.

091600 800700-START-LEFT-TRIM-FIELD.
091700     MOVE 1 TO WS-UT-SCAN-IDX
091710     PERFORM 800710-START-ADVANCE-TRIM-IDX
091720        THRU 800710-FINISH-ADVANCE-TRIM-IDX
091730       UNTIL WS-UT-SCAN-IDX > 50
091800                OR WS-UT-TRIM-SOURCE(WS-UT-SCAN-IDX:1)
091900                   NOT = SPACE
092300     IF WS-UT-SCAN-IDX > 50
092400        MOVE SPACES TO WS-UT-TRIM-RESULT
092500     ELSE
092600        MOVE SPACES TO WS-UT-TRIM-RESULT
092700        MOVE WS-UT-TRIM-SOURCE(WS-UT-SCAN-IDX:)
092800          TO WS-UT-TRIM-RESULT
092900     END-IF.
093000 800700-FINISH-LEFT-TRIM-FIELD.
093100     EXIT.

093110 800710-START-ADVANCE-TRIM-IDX.
093120     ADD 1 TO WS-UT-SCAN-IDX.
093130 800710-FINISH-ADVANCE-TRIM-IDX.
093140     EXIT.
093200
093300 800900-START-CASE-FOLD-COMPARE.
093400     INSPECT WS-UT-TARGET(1:10)
093500             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
093600     INSPECT WS-UT-KEYWORD(1:10)
093700             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
093800     IF WS-UT-TARGET(1:10) = WS-UT-KEYWORD(1:10)
093900        SET WS-UT-FOUND-Y TO TRUE
094000     ELSE
094100        SET WS-UT-FOUND-N TO TRUE
094200     END-IF.
094300 800900-FINISH-CASE-FOLD-COMPARE.
094400     EXIT.
094500
094600 END PROGRAM CustMgr.




