000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SalesRpt.
000300 AUTHOR.      D K CHASE.
000400 INSTALLATION. CTDL RETAIL SYSTEMS - PHONE SHOP DIVISION.
000500 DATE-WRITTEN. 03/22/95.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900*===============================================================
001000*   PROGRAM        :  SALESRPT
001100*   DESCRIPTION    :  Management-report extract.  Reads its own
001200*                     copies of the phone and invoice masters
001300*                     (PHONMAST, INVCMAST -- the tables PHONMGR
001400*                     and INVCMGR already maintain) and produces
001500*                     the eight ad-hoc joins the sales office
001600*                     keeps asking Data Processing for:  revenue
001700*                     and units by brand, revenue by month for a
001800*                     given year, invoice counts by salesperson
001900*                     above a floor, phone counts by brand above
002000*                     a stock or price floor, average discount
002100*                     by salesperson, and invoice counts matching
002200*                     a customer-name keyword.  Driven by one
002300*                     transaction per report on RPTCTL.  This
002400*                     program writes nothing back -- it is a
002500*                     read-only extract, never opened for output.
002600*-----------------------------------------------------------------
002700*   CHANGE LOG
002800*   DATE       BY   TICKET   DESCRIPTION
002900*   ---------- ---- -------- --------------------------------
003000*   1995-03-22 DKC  SP-0130  Original program -- revenue-by
003100*                            -brand and quantity-by-brand only.
003200*   1995-09-11 DKC  SP-0135  Added revenue-by-month-for-year and
003300*                            invoices-by-salesperson-with-min
003400*                            -revenue.
003500*   1997-04-02 DKC  SP-0144  Added the two phones-by-brand
003600*                            -with-floor reports for the buyer's
003700*                            reorder meeting.
003800*   1998-11-30 LTV  SP-0154  Y2K -- WS-CURRENT-YR now windowed
003900*                            off ACCEPT FROM DATE (two-digit
004000*                            year); values below 50 roll to the
004100*                            20xx century.  Tested with system
004200*                            dates either side of the century.
004300*   2000-02-08 LTV  SP-0159  Added average-discount-by
004400*                            -salesperson and count-invoices-by
004500*                            -customer-keyword.
004600*   2004-08-11 NGV  SP-0189  Revenue reports now sum NET-TOTAL,
004700*                            matching the correction made in
004800*                            INVCMGR -- was still using GROSS
004900*                            here and double counting discount.
005000*   2007-08-30 NGV  SP-0211  Average-discount-by-salesperson now
005100*                            guards on a salesperson with zero
005200*                            matching invoices.
005210*   2008-01-29 LTV  SP-0215  Recompiled clean on the new release
005220*                            of the compiler -- every VARYING/
005230*                            UNTIL loop in the paragraph division
005240*                            now runs as its own numbered
005250*                            paragraph in place of the in-line
005260*                            PERFORM blocks.
005262*   2008-02-19 NGV  SP-0218  STORE-INVOICE-ENTRY now derives
005264*                            NET-TOTAL straight from GROSS and
005266*                            the discount rate and gets DISCOUNT-
005268*                            AMOUNT by subtraction, matching the
005270*                            same fix just made in INVCMGR.
005300*===============================================================
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS PRINTABLE-TEXT IS X'20' THRU X'7E'.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT OPTIONAL PHONMAST ASSIGN TO "PHONMAST"
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS FS-PHONMAST.
006600
006700     SELECT OPTIONAL INVCMAST ASSIGN TO "INVCMAST"
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS FS-INVCMAST.
007000
007100     SELECT RPTCTL    ASSIGN TO "RPTCTL"
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS FS-RPTCTL.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  PHONMAST
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 200 CHARACTERS.
008000 01  F-PHONMAST-LINE               PIC X(200).
008100
008200 FD  INVCMAST
008300     LABEL RECORD IS STANDARD
008400     RECORD CONTAINS 250 CHARACTERS.
008500 01  F-INVCMAST-LINE               PIC X(250).
008600
008700 FD  RPTCTL
008800     LABEL RECORD IS STANDARD.
008900 01  F-RPTCTL-RECORD.
009000     05  CTL-OP-CODE               PIC X(04).
009100         88  CTL-OP-REVENUE-BY-BRAND         VALUE "RBB ".
009200         88  CTL-OP-QTY-BY-BRAND             VALUE "QBB ".
009300         88  CTL-OP-REVENUE-BY-MONTH-YR      VALUE "RBY ".
009400         88  CTL-OP-INVOICES-SALESPRSN-MIN   VALUE "ISM ".
009500         88  CTL-OP-PHONES-BRAND-STOCK-GTE   VALUE "PBS ".
009600         88  CTL-OP-PHONES-BRAND-PRICE-GTE   VALUE "PBP ".
009700         88  CTL-OP-AVG-DISCOUNT-SALESPRSN   VALUE "ADS ".
009800         88  CTL-OP-COUNT-INVOICES-KEYWORD   VALUE "CIK ".
009900     05  CTL-YEAR                  PIC 9(04).
010000     05  CTL-MIN-REVENUE           PIC 9(13)V99.
010100     05  CTL-MIN-STOCK             PIC 9(07).
010200     05  CTL-MIN-PRICE             PIC 9(11)V99.
010300     05  CTL-KEYWORD               PIC X(40).
010400     05  FILLER                    PIC X(50).
010500
010600 WORKING-STORAGE SECTION.
010700*---------------------------------------------------------------
010800*   Independent working copies of the phone and invoice tables
010900*   -- this program never writes either master, it only reads
011000*   both to build the joins below.
011100*---------------------------------------------------------------
011200 COPY PHONREC.
011300 COPY INVCREC.
011400
011500 77  FS-PHONMAST                   PIC X(02)  VALUE SPACES.
011600 77  FS-INVCMAST                   PIC X(02)  VALUE SPACES.
011700 77  FS-RPTCTL                     PIC X(02)  VALUE SPACES.
011800
011900 78  CTE-01                                    VALUE 01.
012000 78  CTE-07                                    VALUE 07.
012100 78  CTE-09                                    VALUE 09.
012200
012300 01  WS-SWITCHES.
012400     05  WS-PHONMAST-PRESENT       PIC X(01)  VALUE "Y".
012500         88  WS-PHONMAST-PRESENT-N            VALUE "N".
012600     05  WS-INVCMAST-PRESENT       PIC X(01)  VALUE "Y".
012700         88  WS-INVCMAST-PRESENT-N            VALUE "N".
012800     05  WS-CTL-EOF                PIC X(01)  VALUE "N".
012900         88  WS-CTL-EOF-Y                     VALUE "Y".
013000     05  WS-RECORD-FOUND           PIC X(01)  VALUE "N".
013100         88  WS-RECORD-FOUND-Y                VALUE "Y".
013200         88  WS-RECORD-FOUND-N                VALUE "N".
013300     05  WS-UT-FOUND               PIC X(01)  VALUE "N".
013400         88  WS-UT-FOUND-Y                    VALUE "Y".
013500         88  WS-UT-FOUND-N                    VALUE "N".
013600
013700 01  WS-COUNTERS.
013800     05  WS-TRANS-READ             PIC 9(05)  VALUE ZEROES
013900                                               COMP.
014000     05  WS-SORT-I                 PIC 9(04)  VALUE ZEROES
014100                                               COMP.
014200     05  WS-CSV-FIELD-CNT          PIC 9(02)  VALUE ZEROES
014300                                               COMP.
014400     05  WS-PHN-LOOKUP-IDX         PIC 9(04)  VALUE ZEROES
014500                                               COMP.
014600
014700*---------------------------------------------------------------
014800*   Phone CSV load scratch -- same 7-field layout PHONMGR uses.
014900*---------------------------------------------------------------
015000 01  WS-PHN-CSV-LINE                PIC X(200) VALUE SPACES.
015100 01  WS-PHN-CSV-FIELDS.
015200     05  WS-PHN-CSV-FLD OCCURS 7 TIMES INDEXED BY IDX-PHN-FLD
015300                                   PIC X(50) VALUE SPACES.
015400 01  WS-PHN-CSV-LINE-CHECK REDEFINES WS-PHN-CSV-LINE.
015500     05  WS-PHN-CSV-BLANK-TEST     PIC X(200).
015600         88  WS-PHN-CSV-IS-BLANK            VALUE SPACES.
015700
015800*---------------------------------------------------------------
015900*   Invoice CSV load scratch -- same 9-field layout INVCMGR
016000*   uses, including the CCYY-MM-DD to CCYYMMDD date rework.
016100*---------------------------------------------------------------
016200 01  WS-INV-CSV-LINE                PIC X(250) VALUE SPACES.
016300 01  WS-INV-CSV-FIELDS.
016400     05  WS-INV-CSV-FLD OCCURS 9 TIMES INDEXED BY IDX-INV-FLD
016500                                   PIC X(40) VALUE SPACES.
016600 01  WS-INV-CSV-LINE-CHECK REDEFINES WS-INV-CSV-LINE.
016700     05  WS-INV-CSV-BLANK-TEST     PIC X(250).
016800         88  WS-INV-CSV-IS-BLANK            VALUE SPACES.
016900
017000 01  WS-CSV-DATE-TEXT               PIC X(10) VALUE SPACES.
017100 01  WS-CSV-DATE-TEXT-R REDEFINES WS-CSV-DATE-TEXT.
017200     05  WS-CSV-DATE-TEXT-CC        PIC X(02).
017300     05  WS-CSV-DATE-TEXT-YY        PIC X(02).
017400     05  WS-CSV-DATE-DASH1          PIC X(01).
017500     05  WS-CSV-DATE-TEXT-MM        PIC X(02).
017600     05  WS-CSV-DATE-DASH2          PIC X(01).
017700     05  WS-CSV-DATE-TEXT-DD        PIC X(02).
017800
017900*---------------------------------------------------------------
018000*   Today's system date, windowed for the dummy phone's
018100*   release year -- see the 1998 Y2K change-log entry above.
018200*---------------------------------------------------------------
018300 01  WS-SYS-DATE                    PIC 9(06) VALUE ZEROES.
018400 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
018500     05  WS-SYS-YY                  PIC 9(02).
018600     05  WS-SYS-MM                  PIC 9(02).
018700     05  WS-SYS-DD                  PIC 9(02).
018800 01  WS-CURRENT-CENTURY             PIC 9(02) VALUE ZEROES.
018900 01  WS-CURRENT-YEAR                PIC 9(04) VALUE ZEROES.
019000
019100*---------------------------------------------------------------
019200*   The resolved phone attributes for one invoice's phone-id
019300*   join -- filled either from a real PHONE-RECORD row or, when
019400*   the id has no match, the dummy "UNKNOWN / Khac" row the
019500*   spec calls for.
019600*---------------------------------------------------------------
019700 01  WS-RESOLVED-PHONE.
019800     05  WS-RES-BRAND               PIC X(20) VALUE SPACES.
019900     05  WS-RES-PRICE               PIC 9(11)V99 VALUE ZEROES.
020000     05  WS-RES-STOCK               PIC 9(07) VALUE ZEROES.
020100     05  WS-RES-RELEASE-YR          PIC 9(04) VALUE ZEROES.
020200
020300 01  WS-AGG-AREA.
020400     05  WS-AGG-COUNT               PIC 9(07) VALUE ZEROES
020500                                               COMP.
020600     05  WS-AGG-AMOUNT              PIC 9(15)V99 VALUE ZEROES.
020700     05  WS-AGG-DISCOUNT-SUM        PIC 9(09)V9999 VALUE ZEROES.
020800     05  WS-AGG-AVG-DISCOUNT        PIC 9(01)V9999 VALUE ZEROES.
020900
021000 01  WS-GRP-TABLE-CNT               PIC 9(03) VALUE ZEROES
021100                                               COMP.
021200 01  WS-GRP-TABLE.
021300     05  WS-GRP-ENTRY OCCURS 100 TIMES INDEXED BY IDX-GRP.
021400         10  WS-GRP-KEY             PIC X(40) VALUE SPACES.
021500         10  WS-GRP-COUNT           PIC 9(07) VALUE ZEROES
021600                                               COMP.
021700         10  WS-GRP-AMOUNT          PIC 9(15)V99 VALUE ZEROES.
021800         10  WS-GRP-DISCOUNT-SUM    PIC 9(09)V9999 VALUE ZEROES.
021900
022000 01  WS-TEXT-UTIL.
022100     05  WS-UC-ALPHA                PIC X(26) VALUE
022200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022300     05  WS-LC-ALPHA                PIC X(26) VALUE
022400             "abcdefghijklmnopqrstuvwxyz".
022500     05  WS-UT-TARGET                PIC X(40) VALUE SPACES.
022600     05  WS-UT-KEYWORD               PIC X(40) VALUE SPACES.
022700     05  WS-UT-KEYWORD-LEN           PIC 9(02) VALUE ZEROES
022800                                                COMP.
022900     05  WS-UT-SCAN-IDX              PIC 9(03) VALUE ZEROES
023000                                                COMP.
023100     05  WS-UT-TRIM-SOURCE           PIC X(50) VALUE SPACES.
023200     05  WS-UT-TRIM-RESULT           PIC X(50) VALUE SPACES.
023300
023400 PROCEDURE DIVISION.
023500 DECLARATIVES.
023600 PHONMAST-HANDLER SECTION.
023700     USE AFTER ERROR PROCEDURE ON PHONMAST.
023800 000000-PHONMAST-STATUS-CHECK.
023900     IF FS-PHONMAST = "35"
024000        SET WS-PHONMAST-PRESENT-N TO TRUE
024100     ELSE
024200        DISPLAY "SALESRPT - PHONMAST FILE STATUS: " FS-PHONMAST
024300     END-IF.
024400
024500 INVCMAST-HANDLER SECTION.
024600     USE AFTER ERROR PROCEDURE ON INVCMAST.
024700 000010-INVCMAST-STATUS-CHECK.
024800     IF FS-INVCMAST = "35"
024900        SET WS-INVCMAST-PRESENT-N TO TRUE
025000     ELSE
025100        DISPLAY "SALESRPT - INVCMAST FILE STATUS: " FS-INVCMAST
025200     END-IF.
025300
025400 RPTCTL-HANDLER SECTION.
025500     USE AFTER ERROR PROCEDURE ON RPTCTL.
025600 000020-RPTCTL-STATUS-CHECK.
025700     DISPLAY "SALESRPT - RPTCTL FILE STATUS : " FS-RPTCTL.
025800 END DECLARATIVES.
025900
026000 MAIN-PARAGRAPH.
026100     ACCEPT WS-SYS-DATE FROM DATE
026200     IF WS-SYS-YY < 50
026300        MOVE 20 TO WS-CURRENT-CENTURY
026400     ELSE
026500        MOVE 19 TO WS-CURRENT-CENTURY
026600     END-IF
026700     STRING WS-CURRENT-CENTURY DELIMITED BY SIZE
026800            WS-SYS-YY           DELIMITED BY SIZE
026900       INTO WS-CURRENT-YEAR
027000     END-STRING
027100
027200     PERFORM 100000-START-LOAD-PHONE-FILE
027300        THRU 100000-FINISH-LOAD-PHONE-FILE
027400
027500     PERFORM 110000-START-LOAD-INVOICE-FILE
027600        THRU 110000-FINISH-LOAD-INVOICE-FILE
027700
027800     PERFORM 200000-START-PROCESS-REQUESTS
027900        THRU 200000-FINISH-PROCESS-REQUESTS
028000
028100     DISPLAY SPACE
028200     DISPLAY "SALESRPT - REPORTS RUN: " WS-TRANS-READ
028300     STOP RUN.
028400
028500*================================================================
028600*   1.  LOAD PHONE-RECORD TABLE FROM PHONES.CSV
028700*================================================================
028800 100000-START-LOAD-PHONE-FILE.
028900     MOVE ZEROES TO WS-PHN-TABLE-CNT
029000     OPEN INPUT PHONMAST
029100
029200     IF WS-PHONMAST-PRESENT-N
029300        DISPLAY "SALESRPT - PHONMAST NOT FOUND, STARTING EMPTY"
029400     ELSE
029500        PERFORM 100100-START-READ-PHONE-LINE
029600           THRU 100100-FINISH-READ-PHONE-LINE
029700          UNTIL FS-PHONMAST = "10"
029800        CLOSE PHONMAST
029900     END-IF.
030000 100000-FINISH-LOAD-PHONE-FILE.
030100     EXIT.
030200
030300 100100-START-READ-PHONE-LINE.
030400     READ PHONMAST INTO WS-PHN-CSV-LINE
030500       AT END
030600           CONTINUE
030700       NOT AT END
030800           IF NOT WS-PHN-CSV-IS-BLANK
030900              PERFORM 100200-START-PARSE-PHONE-LINE
031000                 THRU 100200-FINISH-PARSE-PHONE-LINE
031100              PERFORM 100300-START-STORE-PHONE-ENTRY
031200                 THRU 100300-FINISH-STORE-PHONE-ENTRY
031300           END-IF
031400     END-READ.
031500 100100-FINISH-READ-PHONE-LINE.
031600     EXIT.
031700
031800 100200-START-PARSE-PHONE-LINE.
031900     MOVE SPACES TO WS-PHN-CSV-FIELDS
032000     MOVE ZEROES TO WS-CSV-FIELD-CNT
032100
032200     UNSTRING WS-PHN-CSV-LINE DELIMITED BY ","
032300         INTO WS-PHN-CSV-FLD(1) WS-PHN-CSV-FLD(2)
032400              WS-PHN-CSV-FLD(3) WS-PHN-CSV-FLD(4)
032500              WS-PHN-CSV-FLD(5) WS-PHN-CSV-FLD(6)
032600              WS-PHN-CSV-FLD(7)
032700         TALLYING IN WS-CSV-FIELD-CNT
032800     END-UNSTRING
032900
033000     IF WS-CSV-FIELD-CNT < CTE-07
033100        DISPLAY "SALESRPT - FATAL: SHORT CSV LINE ON PHONMAST"
033200        DISPLAY "SALESRPT - LINE WAS: " WS-PHN-CSV-LINE
033300        MOVE 16 TO RETURN-CODE
033400        STOP RUN
033500     END-IF
033600
033700     PERFORM 100210-START-TRIM-PHONE-FIELD
033710        THRU 100210-FINISH-TRIM-PHONE-FIELD
033720       VARYING IDX-PHN-FLD FROM 1 BY 1
033730         UNTIL IDX-PHN-FLD > CTE-07.
034400 100200-FINISH-PARSE-PHONE-LINE.
034500     EXIT.

034510 100210-START-TRIM-PHONE-FIELD.
034520     MOVE WS-PHN-CSV-FLD(IDX-PHN-FLD) TO WS-UT-TRIM-SOURCE
034530     PERFORM 800700-START-LEFT-TRIM-FIELD
034540        THRU 800700-FINISH-LEFT-TRIM-FIELD
034550     MOVE WS-UT-TRIM-RESULT TO WS-PHN-CSV-FLD(IDX-PHN-FLD).
034560 100210-FINISH-TRIM-PHONE-FIELD.
034570     EXIT.
034600
034700 100300-START-STORE-PHONE-ENTRY.
034800     ADD CTE-01 TO WS-PHN-TABLE-CNT
034900     MOVE WS-PHN-CSV-FLD(1) TO WS-PHN-ID(WS-PHN-TABLE-CNT)
035000     MOVE WS-PHN-CSV-FLD(2) TO WS-PHN-MODEL(WS-PHN-TABLE-CNT)
035100     MOVE WS-PHN-CSV-FLD(3) TO WS-PHN-BRAND(WS-PHN-TABLE-CNT)
035200     MOVE WS-PHN-CSV-FLD(4) TO WS-PHN-STORAGE-GB
035300                                (WS-PHN-TABLE-CNT)
035400     MOVE WS-PHN-CSV-FLD(5) TO WS-PHN-PRICE(WS-PHN-TABLE-CNT)
035500     MOVE WS-PHN-CSV-FLD(6) TO WS-PHN-STOCK(WS-PHN-TABLE-CNT)
035600     MOVE WS-PHN-CSV-FLD(7) TO WS-PHN-RELEASE-YR
035700                                (WS-PHN-TABLE-CNT)
035800     MOVE WS-PHN-CSV-FLD(3) TO WS-PHN-BRAND-UC(WS-PHN-TABLE-CNT)
035900     INSPECT WS-PHN-BRAND-UC(WS-PHN-TABLE-CNT)
036000             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA.
036100 100300-FINISH-STORE-PHONE-ENTRY.
036200     EXIT.
036300
036400*================================================================
036500*   1B. LOAD INVOICE-RECORD TABLE FROM INVOICES.CSV
036600*================================================================
036700 110000-START-LOAD-INVOICE-FILE.
036800     MOVE ZEROES TO WS-INV-TABLE-CNT
036900     OPEN INPUT INVCMAST
037000
037100     IF WS-INVCMAST-PRESENT-N
037200        DISPLAY "SALESRPT - INVCMAST NOT FOUND, STARTING EMPTY"
037300     ELSE
037400        PERFORM 110100-START-READ-INVOICE-LINE
037500           THRU 110100-FINISH-READ-INVOICE-LINE
037600          UNTIL FS-INVCMAST = "10"
037700        CLOSE INVCMAST
037800     END-IF.
037900 110000-FINISH-LOAD-INVOICE-FILE.
038000     EXIT.
038100
038200 110100-START-READ-INVOICE-LINE.
038300     READ INVCMAST INTO WS-INV-CSV-LINE
038400       AT END
038500           CONTINUE
038600       NOT AT END
038700           IF NOT WS-INV-CSV-IS-BLANK
038800              PERFORM 110200-START-PARSE-INVOICE-LINE
038900                 THRU 110200-FINISH-PARSE-INVOICE-LINE
039000              PERFORM 110300-START-STORE-INVOICE-ENTRY
039100                 THRU 110300-FINISH-STORE-INVOICE-ENTRY
039200           END-IF
039300     END-READ.
039400 110100-FINISH-READ-INVOICE-LINE.
039500     EXIT.
039600
039700 110200-START-PARSE-INVOICE-LINE.
039800     MOVE SPACES TO WS-INV-CSV-FIELDS
039900     MOVE ZEROES TO WS-CSV-FIELD-CNT
040000
040100     UNSTRING WS-INV-CSV-LINE DELIMITED BY ","
040200         INTO WS-INV-CSV-FLD(1) WS-INV-CSV-FLD(2)
040300              WS-INV-CSV-FLD(3) WS-INV-CSV-FLD(4)
040400              WS-INV-CSV-FLD(5) WS-INV-CSV-FLD(6)
040500              WS-INV-CSV-FLD(7) WS-INV-CSV-FLD(8)
040600              WS-INV-CSV-FLD(9)
040700         TALLYING IN WS-CSV-FIELD-CNT
040800     END-UNSTRING
040900
041000     IF WS-CSV-FIELD-CNT < CTE-09
041100        DISPLAY "SALESRPT - FATAL: SHORT CSV LINE ON INVCMAST"
041200        DISPLAY "SALESRPT - LINE WAS: " WS-INV-CSV-LINE
041300        MOVE 16 TO RETURN-CODE
041400        STOP RUN
041500     END-IF
041600
041700     PERFORM 110210-START-TRIM-INVOICE-FIELD
041710        THRU 110210-FINISH-TRIM-INVOICE-FIELD
041720       VARYING IDX-INV-FLD FROM 1 BY 1
041730         UNTIL IDX-INV-FLD > CTE-09.
042400 110200-FINISH-PARSE-INVOICE-LINE.
042500     EXIT.

042510 110210-START-TRIM-INVOICE-FIELD.
042520     MOVE WS-INV-CSV-FLD(IDX-INV-FLD) TO WS-UT-TRIM-SOURCE
042530     PERFORM 800700-START-LEFT-TRIM-FIELD
042540        THRU 800700-FINISH-LEFT-TRIM-FIELD
042550     MOVE WS-UT-TRIM-RESULT TO WS-INV-CSV-FLD(IDX-INV-FLD).
042560 110210-FINISH-TRIM-INVOICE-FIELD.
042570     EXIT.
042600
042700 110300-START-STORE-INVOICE-ENTRY.
042800     ADD CTE-01 TO WS-INV-TABLE-CNT
042900     MOVE WS-INV-CSV-FLD(1) TO WS-INV-ID(WS-INV-TABLE-CNT)
043000     MOVE WS-INV-CSV-FLD(2) TO WS-INV-CUSTOMER-NAME
043100                                (WS-INV-TABLE-CNT)
043200     MOVE WS-INV-CSV-FLD(3) TO WS-INV-CUSTOMER-PHONE
043300                                (WS-INV-TABLE-CNT)
043400     MOVE WS-INV-CSV-FLD(4) TO WS-INV-PHONE-ID
043500                                (WS-INV-TABLE-CNT)
043600     MOVE WS-INV-CSV-FLD(5) TO WS-INV-QUANTITY
043700                                (WS-INV-TABLE-CNT)
043800     MOVE WS-INV-CSV-FLD(6) TO WS-INV-UNIT-PRICE
043900                                (WS-INV-TABLE-CNT)
044000     MOVE WS-INV-CSV-FLD(7) TO WS-INV-DISCOUNT-RATE
044100                                (WS-INV-TABLE-CNT)
044200     MOVE WS-INV-CSV-FLD(8) TO WS-CSV-DATE-TEXT
044300     MOVE WS-CSV-DATE-TEXT-CC TO
044400          WS-INV-SALE-DATE-CC(WS-INV-TABLE-CNT)
044500     MOVE WS-CSV-DATE-TEXT-YY TO
044600          WS-INV-SALE-DATE-YY(WS-INV-TABLE-CNT)
044700     MOVE WS-CSV-DATE-TEXT-MM TO
044800          WS-INV-SALE-DATE-MM(WS-INV-TABLE-CNT)
044900     MOVE WS-CSV-DATE-TEXT-DD TO
045000          WS-INV-SALE-DATE-DD(WS-INV-TABLE-CNT)
045100     MOVE WS-INV-CSV-FLD(9) TO WS-INV-SALESPERSON
045200                                (WS-INV-TABLE-CNT)
045300     MOVE WS-INV-CSV-FLD(2) TO WS-INV-CUST-NAME-UC
045400                                (WS-INV-TABLE-CNT)
045500     INSPECT WS-INV-CUST-NAME-UC(WS-INV-TABLE-CNT)
045600             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
045700     COMPUTE WS-INV-GROSS-TOTAL(WS-INV-TABLE-CNT) ROUNDED =
045800             WS-INV-QUANTITY(WS-INV-TABLE-CNT) *
045900             WS-INV-UNIT-PRICE(WS-INV-TABLE-CNT)
046000     COMPUTE WS-INV-NET-TOTAL(WS-INV-TABLE-CNT) ROUNDED =
046100             WS-INV-GROSS-TOTAL(WS-INV-TABLE-CNT) *
046200             (1 - WS-INV-DISCOUNT-RATE(WS-INV-TABLE-CNT))
046300     COMPUTE WS-INV-DISCOUNT-AMOUNT(WS-INV-TABLE-CNT) ROUNDED =
046400             WS-INV-GROSS-TOTAL(WS-INV-TABLE-CNT) -
046500             WS-INV-NET-TOTAL(WS-INV-TABLE-CNT).
046600 110300-FINISH-STORE-INVOICE-ENTRY.
046700     EXIT.
046800
046900*================================================================
047000*   2.  PROCESS EVERY REPORT REQUEST ON RPTCTL
047100*================================================================
047200 200000-START-PROCESS-REQUESTS.
047300     OPEN INPUT RPTCTL
047400
047500     PERFORM 200100-START-READ-TRANSACTION
047600        THRU 200100-FINISH-READ-TRANSACTION
047700       UNTIL WS-CTL-EOF-Y
047800
047900     CLOSE RPTCTL.
048000 200000-FINISH-PROCESS-REQUESTS.
048100     EXIT.
048200
048300 200100-START-READ-TRANSACTION.
048400     READ RPTCTL
048500       AT END
048600           SET WS-CTL-EOF-Y TO TRUE
048700       NOT AT END
048800           ADD CTE-01 TO WS-TRANS-READ
048900           PERFORM 210000-START-DISPATCH-TRANSACTION
049000              THRU 210000-FINISH-DISPATCH-TRANSACTION
049100     END-READ.
049200 200100-FINISH-READ-TRANSACTION.
049300     EXIT.
049400
049500 210000-START-DISPATCH-TRANSACTION.
049600     EVALUATE TRUE
049700         WHEN CTL-OP-REVENUE-BY-BRAND
049800              PERFORM 220000-START-REVENUE-BY-BRAND
049900                 THRU 220000-FINISH-REVENUE-BY-BRAND
050000         WHEN CTL-OP-QTY-BY-BRAND
050100              PERFORM 230000-START-QTY-BY-BRAND
050200                 THRU 230000-FINISH-QTY-BY-BRAND
050300         WHEN CTL-OP-REVENUE-BY-MONTH-YR
050400              PERFORM 240000-START-REVENUE-BY-MONTH-YR
050500                 THRU 240000-FINISH-REVENUE-BY-MONTH-YR
050600         WHEN CTL-OP-INVOICES-SALESPRSN-MIN
050700              PERFORM 250000-START-INVOICES-SALESPRSN-MIN
050800                 THRU 250000-FINISH-INVOICES-SALESPRSN-MIN
050900         WHEN CTL-OP-PHONES-BRAND-STOCK-GTE
051000              PERFORM 260000-START-PHONES-BRAND-STOCK-GTE
051100                 THRU 260000-FINISH-PHONES-BRAND-STOCK-GTE
051200         WHEN CTL-OP-PHONES-BRAND-PRICE-GTE
051300              PERFORM 265000-START-PHONES-BRAND-PRICE-GTE
051400                 THRU 265000-FINISH-PHONES-BRAND-PRICE-GTE
051500         WHEN CTL-OP-AVG-DISCOUNT-SALESPRSN
051600              PERFORM 270000-START-AVG-DISCOUNT-SALESPRSN
051700                 THRU 270000-FINISH-AVG-DISCOUNT-SALESPRSN
051800         WHEN CTL-OP-COUNT-INVOICES-KEYWORD
051900              PERFORM 280000-START-COUNT-INVOICES-KEYWORD
052000                 THRU 280000-FINISH-COUNT-INVOICES-KEYWORD
052100         WHEN OTHER
052200              DISPLAY "SALESRPT - UNRECOGNIZED OP CODE: "
052300                      CTL-OP-CODE
052400     END-EVALUATE.
052500 210000-FINISH-DISPATCH-TRANSACTION.
052600     EXIT.
052700
052800*================================================================
052900*   REVENUE-BY-BRAND -- sum NET-TOTAL, grouped by resolved
053000*   phone brand.
053100*================================================================
053200 220000-START-REVENUE-BY-BRAND.
053300     MOVE ZEROES TO WS-GRP-TABLE-CNT
053400     PERFORM 220010-START-BUILD-BRAND-REVENUE
053410        THRU 220010-FINISH-BUILD-BRAND-REVENUE
053420       VARYING WS-SORT-I FROM 1 BY 1
053430         UNTIL WS-SORT-I > WS-INV-TABLE-CNT
054100     PERFORM 295000-START-DISPLAY-GROUP-AMOUNTS
054200        THRU 295000-FINISH-DISPLAY-GROUP-AMOUNTS.
054300 220000-FINISH-REVENUE-BY-BRAND.
054400     EXIT.

054410 220010-START-BUILD-BRAND-REVENUE.
054420     PERFORM 290000-START-RESOLVE-PHONE-FOR-INVOICE
054430        THRU 290000-FINISH-RESOLVE-PHONE-FOR-INVOICE
054440     PERFORM 220100-START-ADD-REVENUE-TO-BRAND
054450        THRU 220100-FINISH-ADD-REVENUE-TO-BRAND.
054460 220010-FINISH-BUILD-BRAND-REVENUE.
054470     EXIT.

054600 220100-START-ADD-REVENUE-TO-BRAND.
054700     SET WS-RECORD-FOUND-N TO TRUE
054710     PERFORM 220110-START-TEST-BRAND-REVENUE
054720        THRU 220110-FINISH-TEST-BRAND-REVENUE
054730       VARYING IDX-GRP FROM 1 BY 1
054740         UNTIL IDX-GRP > WS-GRP-TABLE-CNT
054750            OR WS-RECORD-FOUND-Y
055700     IF WS-RECORD-FOUND-N
055800        ADD CTE-01 TO WS-GRP-TABLE-CNT
055900        MOVE SPACES TO WS-GRP-KEY(WS-GRP-TABLE-CNT)
056000        MOVE WS-RES-BRAND TO
056100             WS-GRP-KEY(WS-GRP-TABLE-CNT)(1:20)
056200        MOVE WS-INV-NET-TOTAL(WS-SORT-I) TO
056300             WS-GRP-AMOUNT(WS-GRP-TABLE-CNT)
056400     END-IF.
056500 220100-FINISH-ADD-REVENUE-TO-BRAND.
056600     EXIT.

056610 220110-START-TEST-BRAND-REVENUE.
056620     IF WS-GRP-KEY(IDX-GRP)(1:20) = WS-RES-BRAND
056630        SET WS-RECORD-FOUND-Y TO TRUE
056640        ADD WS-INV-NET-TOTAL(WS-SORT-I)
056650          TO WS-GRP-AMOUNT(IDX-GRP)
056660     END-IF.
056670 220110-FINISH-TEST-BRAND-REVENUE.
056680     EXIT.
056700
056800*================================================================
056900*   QUANTITY-SOLD-BY-BRAND -- sum INVOICE-QUANTITY, grouped by
057000*   resolved phone brand.
057100*================================================================
057200 230000-START-QTY-BY-BRAND.
057300     MOVE ZEROES TO WS-GRP-TABLE-CNT
057400     PERFORM 230010-START-BUILD-BRAND-QTY
057410        THRU 230010-FINISH-BUILD-BRAND-QTY
057420       VARYING WS-SORT-I FROM 1 BY 1
057430         UNTIL WS-SORT-I > WS-INV-TABLE-CNT
058100     PERFORM 230020-START-DISPLAY-BRAND-QTY
058110        THRU 230020-FINISH-DISPLAY-BRAND-QTY
058120       VARYING IDX-GRP FROM 1 BY 1
058130         UNTIL IDX-GRP > WS-GRP-TABLE-CNT.
058600 230000-FINISH-QTY-BY-BRAND.
058700     EXIT.

058710 230010-START-BUILD-BRAND-QTY.
058720     PERFORM 290000-START-RESOLVE-PHONE-FOR-INVOICE
058730        THRU 290000-FINISH-RESOLVE-PHONE-FOR-INVOICE
058740     PERFORM 230100-START-ADD-QTY-TO-BRAND
058750        THRU 230100-FINISH-ADD-QTY-TO-BRAND.
058760 230010-FINISH-BUILD-BRAND-QTY.
058770     EXIT.

058780 230020-START-DISPLAY-BRAND-QTY.
058790     DISPLAY "SALESRPT - BRAND " WS-GRP-KEY(IDX-GRP)(1:20)
058800             " QTY " WS-GRP-COUNT(IDX-GRP).
058810 230020-FINISH-DISPLAY-BRAND-QTY.
058820     EXIT.

058900 230100-START-ADD-QTY-TO-BRAND.
059000     SET WS-RECORD-FOUND-N TO TRUE
059010     PERFORM 230110-START-TEST-BRAND-QTY
059020        THRU 230110-FINISH-TEST-BRAND-QTY
059030       VARYING IDX-GRP FROM 1 BY 1
059040         UNTIL IDX-GRP > WS-GRP-TABLE-CNT
059050            OR WS-RECORD-FOUND-Y
060000     IF WS-RECORD-FOUND-N
060100        ADD CTE-01 TO WS-GRP-TABLE-CNT
060200        MOVE SPACES TO WS-GRP-KEY(WS-GRP-TABLE-CNT)
060300        MOVE WS-RES-BRAND TO
060400             WS-GRP-KEY(WS-GRP-TABLE-CNT)(1:20)
060500        MOVE WS-INV-QUANTITY(WS-SORT-I) TO
060600             WS-GRP-COUNT(WS-GRP-TABLE-CNT)
060700     END-IF.
060800 230100-FINISH-ADD-QTY-TO-BRAND.
060900     EXIT.

060910 230110-START-TEST-BRAND-QTY.
060920     IF WS-GRP-KEY(IDX-GRP)(1:20) = WS-RES-BRAND
060930        SET WS-RECORD-FOUND-Y TO TRUE
060940        ADD WS-INV-QUANTITY(WS-SORT-I)
060950          TO WS-GRP-COUNT(IDX-GRP)
060960     END-IF.
060970 230110-FINISH-TEST-BRAND-QTY.
060980     EXIT.
061000
061100*================================================================
061200*   REVENUE-BY-MONTH-FOR-YEAR -- sum NET-TOTAL by calendar
061300*   month, invoices outside CTL-YEAR excluded entirely.
061400*================================================================
061500 240000-START-REVENUE-BY-MONTH-YR.
061600     MOVE ZEROES TO WS-GRP-TABLE-CNT
061700     PERFORM 240020-START-TEST-YEAR-AND-ADD
061710        THRU 240020-FINISH-TEST-YEAR-AND-ADD
061720       VARYING WS-SORT-I FROM 1 BY 1
061730         UNTIL WS-SORT-I > WS-INV-TABLE-CNT
062500     PERFORM 295000-START-DISPLAY-GROUP-AMOUNTS
062600        THRU 295000-FINISH-DISPLAY-GROUP-AMOUNTS.
062700 240000-FINISH-REVENUE-BY-MONTH-YR.
062800     EXIT.

062810 240020-START-TEST-YEAR-AND-ADD.
062820     IF WS-INV-SALE-DATE-CC(WS-SORT-I) *
062830        100 + WS-INV-SALE-DATE-YY(WS-SORT-I) = CTL-YEAR
062840        PERFORM 240100-START-ADD-REVENUE-TO-MONTH
062850           THRU 240100-FINISH-ADD-REVENUE-TO-MONTH
062860     END-IF.
062870 240020-FINISH-TEST-YEAR-AND-ADD.
062880     EXIT.

063000 240100-START-ADD-REVENUE-TO-MONTH.
063100     SET WS-RECORD-FOUND-N TO TRUE
063110     PERFORM 240110-START-TEST-MONTH-GROUP
063120        THRU 240110-FINISH-TEST-MONTH-GROUP
063130       VARYING IDX-GRP FROM 1 BY 1
063140         UNTIL IDX-GRP > WS-GRP-TABLE-CNT
063150            OR WS-RECORD-FOUND-Y
064200     IF WS-RECORD-FOUND-N
064300        ADD CTE-01 TO WS-GRP-TABLE-CNT
064400        MOVE SPACES TO WS-GRP-KEY(WS-GRP-TABLE-CNT)
064500        MOVE WS-INV-SALE-DATE-MM(WS-SORT-I) TO
064600             WS-GRP-KEY(WS-GRP-TABLE-CNT)(1:2)
064700        MOVE WS-INV-NET-TOTAL(WS-SORT-I) TO
064800             WS-GRP-AMOUNT(WS-GRP-TABLE-CNT)
064900     END-IF.
065000 240100-FINISH-ADD-REVENUE-TO-MONTH.
065100     EXIT.

065110 240110-START-TEST-MONTH-GROUP.
065120     IF WS-GRP-KEY(IDX-GRP)(1:2)
065130        = WS-INV-SALE-DATE-MM(WS-SORT-I)
065140        SET WS-RECORD-FOUND-Y TO TRUE
065150        ADD WS-INV-NET-TOTAL(WS-SORT-I)
065160          TO WS-GRP-AMOUNT(IDX-GRP)
065170     END-IF.
065180 240110-FINISH-TEST-MONTH-GROUP.
065190     EXIT.

065300*================================================================
065400*   INVOICES-BY-SALESPERSON-WITH-MIN-REVENUE -- count of
065500*   invoices with NET-TOTAL >= CTL-MIN-REVENUE, grouped by
065600*   salesperson.
065700*================================================================
065800 250000-START-INVOICES-SALESPRSN-MIN.
065900     MOVE ZEROES TO WS-GRP-TABLE-CNT
066000     PERFORM 250020-START-TEST-REVENUE-AND-ADD
066010        THRU 250020-FINISH-TEST-REVENUE-AND-ADD
066020       VARYING WS-SORT-I FROM 1 BY 1
066030         UNTIL WS-SORT-I > WS-INV-TABLE-CNT
066700     PERFORM 250030-START-DISPLAY-SALESPERSON-COUNT
066710        THRU 250030-FINISH-DISPLAY-SALESPERSON-COUNT
066720       VARYING IDX-GRP FROM 1 BY 1
066730         UNTIL IDX-GRP > WS-GRP-TABLE-CNT.
067200 250000-FINISH-INVOICES-SALESPRSN-MIN.
067300     EXIT.

067310 250020-START-TEST-REVENUE-AND-ADD.
067320     IF WS-INV-NET-TOTAL(WS-SORT-I) >= CTL-MIN-REVENUE
067330        PERFORM 250100-START-ADD-COUNT-TO-SALESPERSON
067340           THRU 250100-FINISH-ADD-COUNT-TO-SALESPERSON
067350     END-IF.
067360 250020-FINISH-TEST-REVENUE-AND-ADD.
067370     EXIT.

067380 250030-START-DISPLAY-SALESPERSON-COUNT.
067390     DISPLAY "SALESRPT - SALESPERSON " WS-GRP-KEY(IDX-GRP)
067400             " COUNT " WS-GRP-COUNT(IDX-GRP).
067410 250030-FINISH-DISPLAY-SALESPERSON-COUNT.
067420     EXIT.

067500 250100-START-ADD-COUNT-TO-SALESPERSON.
067600     SET WS-RECORD-FOUND-N TO TRUE
067610     PERFORM 250110-START-TEST-SALESPERSON-GROUP
067620        THRU 250110-FINISH-TEST-SALESPERSON-GROUP
067630       VARYING IDX-GRP FROM 1 BY 1
067640         UNTIL IDX-GRP > WS-GRP-TABLE-CNT
067650            OR WS-RECORD-FOUND-Y
068500     IF WS-RECORD-FOUND-N
068600        ADD CTE-01 TO WS-GRP-TABLE-CNT
068700        MOVE WS-INV-SALESPERSON(WS-SORT-I) TO
068800             WS-GRP-KEY(WS-GRP-TABLE-CNT)
068900        MOVE CTE-01 TO WS-GRP-COUNT(WS-GRP-TABLE-CNT)
069000     END-IF.
069100 250100-FINISH-ADD-COUNT-TO-SALESPERSON.
069200     EXIT.

069210 250110-START-TEST-SALESPERSON-GROUP.
069220     IF WS-GRP-KEY(IDX-GRP) = WS-INV-SALESPERSON(WS-SORT-I)
069230        SET WS-RECORD-FOUND-Y TO TRUE
069240        ADD CTE-01 TO WS-GRP-COUNT(IDX-GRP)
069250     END-IF.
069260 250110-FINISH-TEST-SALESPERSON-GROUP.
069270     EXIT.
069300
069400*================================================================
069500*   PHONES-BY-BRAND-WITH-STOCK-GTE -- count of phones with
069600*   PHONE-STOCK >= CTL-MIN-STOCK, grouped by brand.
069700*================================================================
069800 260000-START-PHONES-BRAND-STOCK-GTE.
069900     MOVE ZEROES TO WS-GRP-TABLE-CNT
070000     PERFORM 260020-START-TEST-STOCK-AND-ADD
070010        THRU 260020-FINISH-TEST-STOCK-AND-ADD
070020       VARYING WS-SORT-I FROM 1 BY 1
070030         UNTIL WS-SORT-I > WS-PHN-TABLE-CNT
070700     PERFORM 260030-START-DISPLAY-PHONE-BRAND-COUNT
070710        THRU 260030-FINISH-DISPLAY-PHONE-BRAND-COUNT
070720       VARYING IDX-GRP FROM 1 BY 1
070730         UNTIL IDX-GRP > WS-GRP-TABLE-CNT.
071200 260000-FINISH-PHONES-BRAND-STOCK-GTE.
071300     EXIT.

071310 260020-START-TEST-STOCK-AND-ADD.
071320     IF WS-PHN-STOCK(WS-SORT-I) >= CTL-MIN-STOCK
071330        PERFORM 260100-START-ADD-COUNT-TO-PHONE-BRAND
071340           THRU 260100-FINISH-ADD-COUNT-TO-PHONE-BRAND
071350     END-IF.
071360 260020-FINISH-TEST-STOCK-AND-ADD.
071370     EXIT.

071380 260030-START-DISPLAY-PHONE-BRAND-COUNT.
071390     DISPLAY "SALESRPT - BRAND " WS-GRP-KEY(IDX-GRP)(1:20)
071400             " COUNT " WS-GRP-COUNT(IDX-GRP).
071410 260030-FINISH-DISPLAY-PHONE-BRAND-COUNT.
071420     EXIT.

071500 260100-START-ADD-COUNT-TO-PHONE-BRAND.
071600     SET WS-RECORD-FOUND-N TO TRUE
071610     PERFORM 260110-START-TEST-PHONE-BRAND-GROUP
071620        THRU 260110-FINISH-TEST-PHONE-BRAND-GROUP
071630       VARYING IDX-GRP FROM 1 BY 1
071640         UNTIL IDX-GRP > WS-GRP-TABLE-CNT
071650            OR WS-RECORD-FOUND-Y
072500     IF WS-RECORD-FOUND-N
072600        ADD CTE-01 TO WS-GRP-TABLE-CNT
072700        MOVE SPACES TO WS-GRP-KEY(WS-GRP-TABLE-CNT)
072800        MOVE WS-PHN-BRAND(WS-SORT-I) TO
072900             WS-GRP-KEY(WS-GRP-TABLE-CNT)(1:20)
073000        MOVE CTE-01 TO WS-GRP-COUNT(WS-GRP-TABLE-CNT)
073100     END-IF.
073200 260100-FINISH-ADD-COUNT-TO-PHONE-BRAND.
073300     EXIT.

073310 260110-START-TEST-PHONE-BRAND-GROUP.
073320     IF WS-GRP-KEY(IDX-GRP)(1:20) = WS-PHN-BRAND(WS-SORT-I)
073330        SET WS-RECORD-FOUND-Y TO TRUE
073340        ADD CTE-01 TO WS-GRP-COUNT(IDX-GRP)
073350     END-IF.
073360 260110-FINISH-TEST-PHONE-BRAND-GROUP.
073370     EXIT.

073500*================================================================
073600*   PHONES-BY-BRAND-WITH-PRICE-GTE -- count of phones with
073700*   PHONE-PRICE >= CTL-MIN-PRICE, grouped by brand.
073800*================================================================
073900 265000-START-PHONES-BRAND-PRICE-GTE.
074000     MOVE ZEROES TO WS-GRP-TABLE-CNT
074100     PERFORM 265020-START-TEST-PRICE-AND-ADD
074110        THRU 265020-FINISH-TEST-PRICE-AND-ADD
074120       VARYING WS-SORT-I FROM 1 BY 1
074130         UNTIL WS-SORT-I > WS-PHN-TABLE-CNT
074800     PERFORM 260030-START-DISPLAY-PHONE-BRAND-COUNT
074810        THRU 260030-FINISH-DISPLAY-PHONE-BRAND-COUNT
074820       VARYING IDX-GRP FROM 1 BY 1
074830         UNTIL IDX-GRP > WS-GRP-TABLE-CNT.
075300 265000-FINISH-PHONES-BRAND-PRICE-GTE.
075400     EXIT.

075410 265020-START-TEST-PRICE-AND-ADD.
075420     IF WS-PHN-PRICE(WS-SORT-I) >= CTL-MIN-PRICE
075430        PERFORM 260100-START-ADD-COUNT-TO-PHONE-BRAND
075440           THRU 260100-FINISH-ADD-COUNT-TO-PHONE-BRAND
075450     END-IF.
075460 265020-FINISH-TEST-PRICE-AND-ADD.
075470     EXIT.

075600*================================================================
075700*   AVERAGE-DISCOUNT-BY-SALESPERSON -- sum(DISCOUNT-RATE) over
075800*   count of that salesperson's invoices; a salesperson with no
075900*   matching invoices never divides by zero -- the group is
076000*   never even created in that case.
076100*================================================================
076200 270000-START-AVG-DISCOUNT-SALESPRSN.
076300     MOVE ZEROES TO WS-GRP-TABLE-CNT
076400     PERFORM 270100-START-ADD-DISCOUNT-TO-SALESPERSON
076410        THRU 270100-FINISH-ADD-DISCOUNT-TO-SALESPERSON
076420       VARYING WS-SORT-I FROM 1 BY 1
076430         UNTIL WS-SORT-I > WS-INV-TABLE-CNT
076900
077000     PERFORM 270010-START-DISPLAY-AVG-DISCOUNT
077010        THRU 270010-FINISH-DISPLAY-AVG-DISCOUNT
077020       VARYING IDX-GRP FROM 1 BY 1
077030         UNTIL IDX-GRP > WS-GRP-TABLE-CNT.
078100 270000-FINISH-AVG-DISCOUNT-SALESPRSN.
078200     EXIT.

078210 270010-START-DISPLAY-AVG-DISCOUNT.
078220     MOVE ZEROES TO WS-AGG-AVG-DISCOUNT
078230     IF WS-GRP-COUNT(IDX-GRP) > ZEROES
078240        COMPUTE WS-AGG-AVG-DISCOUNT ROUNDED =
078250                WS-GRP-DISCOUNT-SUM(IDX-GRP) /
078260                WS-GRP-COUNT(IDX-GRP)
078270     END-IF
078280     DISPLAY "SALESRPT - SALESPERSON " WS-GRP-KEY(IDX-GRP)
078290             " AVG DISCOUNT " WS-AGG-AVG-DISCOUNT.
078300 270010-FINISH-DISPLAY-AVG-DISCOUNT.
078310     EXIT.

078400 270100-START-ADD-DISCOUNT-TO-SALESPERSON.
078500     SET WS-RECORD-FOUND-N TO TRUE
078510     PERFORM 270110-START-TEST-DISCOUNT-GROUP
078520        THRU 270110-FINISH-TEST-DISCOUNT-GROUP
078530       VARYING IDX-GRP FROM 1 BY 1
078540         UNTIL IDX-GRP > WS-GRP-TABLE-CNT
078550            OR WS-RECORD-FOUND-Y
079600     IF WS-RECORD-FOUND-N
079700        ADD CTE-01 TO WS-GRP-TABLE-CNT
079800        MOVE WS-INV-SALESPERSON(WS-SORT-I) TO
079900             WS-GRP-KEY(WS-GRP-TABLE-CNT)
080000        MOVE CTE-01 TO WS-GRP-COUNT(WS-GRP-TABLE-CNT)
080100        MOVE WS-INV-DISCOUNT-RATE(WS-SORT-I) TO
080200             WS-GRP-DISCOUNT-SUM(WS-GRP-TABLE-CNT)
080300     END-IF.
080400 270100-FINISH-ADD-DISCOUNT-TO-SALESPERSON.
080500     EXIT.

080510 270110-START-TEST-DISCOUNT-GROUP.
080520     IF WS-GRP-KEY(IDX-GRP) = WS-INV-SALESPERSON(WS-SORT-I)
080530        SET WS-RECORD-FOUND-Y TO TRUE
080540        ADD CTE-01 TO WS-GRP-COUNT(IDX-GRP)
080550        ADD WS-INV-DISCOUNT-RATE(WS-SORT-I)
080560          TO WS-GRP-DISCOUNT-SUM(IDX-GRP)
080570     END-IF.
080580 270110-FINISH-TEST-DISCOUNT-GROUP.
080590     EXIT.

080700*================================================================
080800*   COUNT-INVOICES-BY-CUSTOMER-KEYWORD -- case-insensitive
080900*   substring match on customer name.
081000*================================================================
081100 280000-START-COUNT-INVOICES-KEYWORD.
081200     MOVE ZEROES TO WS-AGG-COUNT
081300     MOVE CTL-KEYWORD TO WS-UT-KEYWORD
081400     INSPECT WS-UT-KEYWORD CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
081500     PERFORM 800400-START-COMPUTE-KEYWORD-LEN
081600        THRU 800400-FINISH-COMPUTE-KEYWORD-LEN
081700
081800     PERFORM 280010-START-TEST-CUSTOMER-KEYWORD
081810        THRU 280010-FINISH-TEST-CUSTOMER-KEYWORD
081820       VARYING WS-SORT-I FROM 1 BY 1
081830         UNTIL WS-SORT-I > WS-INV-TABLE-CNT
082700     DISPLAY "SALESRPT - INVOICES MATCHING KEYWORD: "
082800             WS-AGG-COUNT.
082900 280000-FINISH-COUNT-INVOICES-KEYWORD.
083000     EXIT.

083010 280010-START-TEST-CUSTOMER-KEYWORD.
083020     MOVE WS-INV-CUST-NAME-UC(WS-SORT-I) TO WS-UT-TARGET
083030     PERFORM 800500-START-SCAN-FOR-SUBSTRING
083040        THRU 800500-FINISH-SCAN-FOR-SUBSTRING
083050     IF WS-UT-FOUND-Y
083060        ADD CTE-01 TO WS-AGG-COUNT
083070     END-IF.
083080 280010-FINISH-TEST-CUSTOMER-KEYWORD.
083090     EXIT.

083200*================================================================
083300*   290000.  RESOLVE-PHONE-FOR-INVOICE -- first occurrence
083400*   wins on a duplicate PHONE-ID; an unmatched phone-id gets
083500*   the dummy "UNKNOWN / Khac" row the spec calls for.
083600*================================================================
083700 290000-START-RESOLVE-PHONE-FOR-INVOICE.
083800     SET WS-RECORD-FOUND-N TO TRUE
083900     MOVE ZEROES TO WS-PHN-LOOKUP-IDX
084000
084100     PERFORM 290010-START-TEST-PHONE-ID-MATCH
084110        THRU 290010-FINISH-TEST-PHONE-ID-MATCH
084120       VARYING WS-PHN-LOOKUP-IDX FROM 1 BY 1
084130         UNTIL WS-PHN-LOOKUP-IDX > WS-PHN-TABLE-CNT
084140            OR WS-RECORD-FOUND-Y
084900
085000     IF WS-RECORD-FOUND-Y
085100        SUBTRACT CTE-01 FROM WS-PHN-LOOKUP-IDX
085200        MOVE WS-PHN-BRAND(WS-PHN-LOOKUP-IDX)  TO WS-RES-BRAND
085300        MOVE WS-PHN-PRICE(WS-PHN-LOOKUP-IDX)  TO WS-RES-PRICE
085400        MOVE WS-PHN-STOCK(WS-PHN-LOOKUP-IDX)  TO WS-RES-STOCK
085500        MOVE WS-PHN-RELEASE-YR(WS-PHN-LOOKUP-IDX)
085600          TO WS-RES-RELEASE-YR
085700     ELSE
085800        MOVE "Khac"          TO WS-RES-BRAND
085900        MOVE ZEROES          TO WS-RES-PRICE
086000        MOVE ZEROES          TO WS-RES-STOCK
086100        MOVE WS-CURRENT-YEAR TO WS-RES-RELEASE-YR
086200     END-IF.
086300 290000-FINISH-RESOLVE-PHONE-FOR-INVOICE.
086400     EXIT.

086410 290010-START-TEST-PHONE-ID-MATCH.
086420     IF WS-PHN-ID(WS-PHN-LOOKUP-IDX)
086430        = WS-INV-PHONE-ID(WS-SORT-I)
086440        SET WS-RECORD-FOUND-Y TO TRUE
086450     END-IF.
086460 290010-FINISH-TEST-PHONE-ID-MATCH.
086470     EXIT.

086600*================================================================
086700*   295000.  Shared amount-table display for the two revenue
086800*   reports (by-brand, by-month).
086900*================================================================
087000 295000-START-DISPLAY-GROUP-AMOUNTS.
087100     PERFORM 295010-START-DISPLAY-ONE-GROUP-AMOUNT
087110        THRU 295010-FINISH-DISPLAY-ONE-GROUP-AMOUNT
087120       VARYING IDX-GRP FROM 1 BY 1
087130         UNTIL IDX-GRP > WS-GRP-TABLE-CNT.
087600 295000-FINISH-DISPLAY-GROUP-AMOUNTS.
087700     EXIT.

087710 295010-START-DISPLAY-ONE-GROUP-AMOUNT.
087720     DISPLAY "SALESRPT - GROUP " WS-GRP-KEY(IDX-GRP)
087730             " REVENUE " WS-GRP-AMOUNT(IDX-GRP).
087740 295010-FINISH-DISPLAY-ONE-GROUP-AMOUNT.
087750     EXIT.
087800
087900*================================================================
088000*   8000.  SHARED TEXT UTILITIES -- no intrinsic FUNCTIONs.
088100*================================================================
088200 800400-START-COMPUTE-KEYWORD-LEN.
088300     MOVE ZEROES TO WS-UT-KEYWORD-LEN
088400     PERFORM 800410-START-TEST-KEYWORD-CHAR
088410        THRU 800410-FINISH-TEST-KEYWORD-CHAR
088420       VARYING WS-UT-SCAN-IDX FROM 40 BY -1
088430         UNTIL WS-UT-SCAN-IDX < 1
088440            OR WS-UT-KEYWORD-LEN NOT = ZEROES.
089100 800400-FINISH-COMPUTE-KEYWORD-LEN.
089200     EXIT.

089210 800410-START-TEST-KEYWORD-CHAR.
089220     IF WS-UT-KEYWORD(WS-UT-SCAN-IDX:1) NOT = SPACE
089230        MOVE WS-UT-SCAN-IDX TO WS-UT-KEYWORD-LEN
089240     END-IF.
089250 800410-FINISH-TEST-KEYWORD-CHAR.
089260     EXIT.

089400 800500-START-SCAN-FOR-SUBSTRING.
089500     SET WS-UT-FOUND-N TO TRUE
089600     IF WS-UT-KEYWORD-LEN > ZEROES
089700        PERFORM 800510-START-TEST-SCAN-POSITION
089710           THRU 800510-FINISH-TEST-SCAN-POSITION
089720          VARYING WS-UT-SCAN-IDX FROM 1 BY 1
089730            UNTIL WS-UT-SCAN-IDX >
089740                  (41 - WS-UT-KEYWORD-LEN)
089750               OR WS-UT-FOUND-Y
090600     END-IF.
090700 800500-FINISH-SCAN-FOR-SUBSTRING.
090800     EXIT.

090810 800510-START-TEST-SCAN-POSITION.
090820     IF WS-UT-TARGET(WS-UT-SCAN-IDX:WS-UT-KEYWORD-LEN)
090830        = WS-UT-KEYWORD(1:WS-UT-KEYWORD-LEN)
090840        SET WS-UT-FOUND-Y TO TRUE
090850     END-IF.
090860 800510-FINISH-TEST-SCAN-POSITION.
090870     EXIT.

091000 800700-START-LEFT-TRIM-FIELD.
091100     MOVE 1 TO WS-UT-SCAN-IDX
091200     PERFORM 800710-START-ADVANCE-TRIM-IDX
091210        THRU 800710-FINISH-ADVANCE-TRIM-IDX
091220          UNTIL WS-UT-SCAN-IDX > 50
091230             OR WS-UT-TRIM-SOURCE(WS-UT-SCAN-IDX:1)
091240                NOT = SPACE
091700     IF WS-UT-SCAN-IDX > 50
091800        MOVE SPACES TO WS-UT-TRIM-RESULT
091900     ELSE
092000        MOVE SPACES TO WS-UT-TRIM-RESULT
092100        MOVE WS-UT-TRIM-SOURCE(WS-UT-SCAN-IDX:)
092200          TO WS-UT-TRIM-RESULT
092300     END-IF.
092400 800700-FINISH-LEFT-TRIM-FIELD.
092500     EXIT.

092510 800710-START-ADVANCE-TRIM-IDX.
092520     ADD 1 TO WS-UT-SCAN-IDX.
092530 800710-FINISH-ADVANCE-TRIM-IDX.
092540     EXIT.
092600
092700 END PROGRAM SalesRpt.
