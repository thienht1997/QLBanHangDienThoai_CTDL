000100*===============================================================
000200*   COPY MEMBER    :  EMPLREC
000300*   DESCRIPTION    :  Employee master table.  One entry per
000400*                     staff member carried in the employees.csv
000500*                     line-sequential master file.
000600*   REFERENCED BY  :  EMPLMGR
000700*-----------------------------------------------------------------
000800*   CHANGE LOG
000900*   DATE       BY   TICKET   DESCRIPTION
001000*   ---------- ---- -------- --------------------------------
001100*   1989-04-11 RMH  SP-0041  Original layout, carried across
001200*                            from the old staff file this
001300*                            record replaces.
001400*   1993-02-17 DKC  SP-0103  Added WS-EMP-MONTHLY-SALES for the
001500*                            sales-commission tracking.
001600*   1996-11-06 DKC  SP-0140  Added WS-EMP-ROLE-UC / WS-EMP-NAME-UC
001700*                            scratch fields for the keyword
001800*                            search inquiries.
001900*   1999-01-08 LTV  SP-0155  Y2K -- no two-digit date fields on
002000*                            this record; confirmed and closed.
002100*   2002-06-19 LTV  SP-0172  Table capacity raised to 9999.
002150*   2005-09-14 LTV  SP-0210  WS-EMP-SALARY and WS-EMP-MONTHLY-
002160*                            SALES each broken out into whole/
002170*                            fractional dong below so the
002180*                            payroll-total display does not have
002190*                            to re-divide either field.
002200*===============================================================
002300
002400 01  WS-EMP-TABLE-CNT             PIC 9(04)  VALUE ZEROES
002500                                              COMP.
002600
002700 01  WS-EMP-TABLE.
002800     05  WS-EMP-ENTRY OCCURS 0001 TO 9999 TIMES
002900                      DEPENDING ON WS-EMP-TABLE-CNT
003000                      INDEXED BY IDX-EMP.
003100         10  WS-EMP-ID                PIC X(10)  VALUE SPACES.
003200         10  WS-EMP-FULL-NAME         PIC X(40)  VALUE SPACES.
003300         10  WS-EMP-ROLE              PIC X(20)  VALUE SPACES.
003400         10  WS-EMP-PHONE             PIC X(15)  VALUE SPACES.
003500         10  WS-EMP-SALARY            PIC 9(11)V99
003600                                                  VALUE ZEROES.
003610*           Broken out for the payroll-total display, same
003620*           convention PHONMGR uses for its price total.
003630         10  WS-EMP-SALARY-R  REDEFINES WS-EMP-SALARY.
003640             15  WS-EMP-SALARY-WHOLE  PIC 9(11).
003650             15  WS-EMP-SALARY-DEC    PIC 99.
003700         10  WS-EMP-YEARS-EXPER       PIC 9(03)  VALUE ZEROES.
003800         10  WS-EMP-MONTHLY-SALES     PIC 9(11)V99
003900                                                  VALUE ZEROES.
003910*           Broken out for the top-seller display so the whole-
003920*           dong figure can be shown on its own.
003930         10  WS-EMP-MONTHLY-SALES-R  REDEFINES WS-EMP-MONTHLY-SALES.
003940             15  WS-EMP-MONTHLY-SALES-WHOLE  PIC 9(11).
003950             15  WS-EMP-MONTHLY-SALES-DEC    PIC 99.
004000         10  WS-EMP-FULL-NAME-UC      PIC X(40)  VALUE SPACES.
004100         10  WS-EMP-ROLE-UC           PIC X(20)  VALUE SPACES.
004200         10  FILLER                   PIC X(30)  VALUE SPACES.
