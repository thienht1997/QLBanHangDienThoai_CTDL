000100*===============================================================
000200*   COPY MEMBER    :  CUSTREC
000300*   DESCRIPTION    :  Customer master table.  One entry per
000400*                     customer carried in the customers.csv
000500*                     line-sequential master file.
000600*   REFERENCED BY  :  CUSTMGR
000700*-----------------------------------------------------------------
000800*   CHANGE LOG
000900*   DATE       BY   TICKET   DESCRIPTION
001000*   ---------- ---- -------- --------------------------------
001100*   1990-02-19 RMH  SP-0050  Original layout.
001200*   1992-07-08 DKC  SP-0088  Added WS-CUS-TIER for the loyalty
001300*                            program roll-out (Bronze/Silver/
001400*                            Gold/Platinum).
001500*   1997-03-25 DKC  SP-0142  Added WS-CUS-EMAIL for the mail-
001600*                            order catalogue mailing list.
001700*   1999-01-08 LTV  SP-0155  Y2K -- WS-CUS-JOIN-YR already four
001800*                            digits, confirmed, no change made.
001900*   2003-10-02 LTV  SP-0179  Table capacity raised to 9999,
002000*                            in step with the other masters.
002050*   2005-09-14 LTV  SP-0209  WS-CUS-JOIN-YR broken out into
002060*                            century/year below (WS-CUS-JOIN-
002070*                            YR-R) and WS-CUS-TOTAL-SPENT broken
002080*                            out into whole/fractional dong so
002090*                            the by-year and money-total reports
002095*                            do not have to re-divide either one.
002100*===============================================================
002200
002300 01  WS-CUS-TABLE-CNT             PIC 9(04)  VALUE ZEROES
002400                                              COMP.
002500
002600 01  WS-CUS-TABLE.
002700     05  WS-CUS-ENTRY OCCURS 0001 TO 9999 TIMES
002800                      DEPENDING ON WS-CUS-TABLE-CNT
002900                      INDEXED BY IDX-CUS.
003000         10  WS-CUS-ID                PIC X(10)  VALUE SPACES.
003100         10  WS-CUS-FULL-NAME         PIC X(40)  VALUE SPACES.
003200         10  WS-CUS-PHONE             PIC X(15)  VALUE SPACES.
003300         10  WS-CUS-EMAIL             PIC X(50)  VALUE SPACES.
003400         10  WS-CUS-TIER              PIC X(10)  VALUE SPACES.
003500             88  WS-CUS-TIER-BRONZE           VALUE "Bronze".
003600             88  WS-CUS-TIER-SILVER           VALUE "Silver".
003700             88  WS-CUS-TIER-GOLD             VALUE "Gold".
003800             88  WS-CUS-TIER-PLATINUM         VALUE "Platinum".
003900         10  WS-CUS-JOIN-YR           PIC 9(04)  VALUE ZEROES.
003910*           Broken out for the count-by-join-year report so
003920*           the century and two-digit year can print apart.
003930         10  WS-CUS-JOIN-YR-R  REDEFINES WS-CUS-JOIN-YR.
003940             15  WS-CUS-JOIN-YR-CC    PIC 9(02).
003950             15  WS-CUS-JOIN-YR-YY    PIC 9(02).
004000         10  WS-CUS-TOTAL-SPENT       PIC 9(11)V99
004100                                                  VALUE ZEROES.
004110*           Broken out for the customer-money-totals display,
004120*           same convention PHONMGR uses for its price total.
004130         10  WS-CUS-TOTAL-SPENT-R  REDEFINES WS-CUS-TOTAL-SPENT.
004140             15  WS-CUS-TOTAL-SPENT-WHOLE  PIC 9(11).
004150             15  WS-CUS-TOTAL-SPENT-DEC    PIC 99.
004200         10  WS-CUS-FULL-NAME-UC      PIC X(40)  VALUE SPACES.
004300         10  WS-CUS-TIER-UC           PIC X(10)  VALUE SPACES.
004400         10  WS-CUS-EMAIL-DOMAIN      PIC X(50)  VALUE SPACES.
004500         10  FILLER                   PIC X(25)  VALUE SPACES.
