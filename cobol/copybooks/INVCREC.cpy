000100*===============================================================
000200*   COPY MEMBER    :  INVCREC
000300*   DESCRIPTION    :  Invoice master table.  One entry per sale
000400*                     ticket carried in the invoices.csv line-
000500*                     sequential master file.
000600*   REFERENCED BY  :  INVCMGR, SALESRPT
000700*-----------------------------------------------------------------
000800*   CHANGE LOG
000900*   DATE       BY   TICKET   DESCRIPTION
001000*   ---------- ---- -------- --------------------------------
001100*   1989-06-02 RMH  SP-0044  Original layout.
001200*   1991-01-14 DKC  SP-0067  Added WS-INV-DISCOUNT-RATE, the
001300*                            counter used to give a flat rate
001400*                            for holiday sales.
001500*   1994-08-30 DKC  SP-0114  WS-INV-SALE-DATE broken out into
001600*                            WS-INV-SALE-DATE-R below so the
001700*                            month-end report can group on the
001800*                            month piece alone.
001900*   1998-12-21 LTV  SP-0154  Y2K -- confirmed WS-INV-SALE-DATE-CC
002000*                            already carries the full century;
002100*                            no two-digit year in this file.
002200*   2001-05-04 LTV  SP-0166  Table capacity raised to 9999 lines,
002300*                            matching the other three masters.
002400*===============================================================
002500
002600 01  WS-INV-TABLE-CNT             PIC 9(04)  VALUE ZEROES
002700                                              COMP.
002800
002900 01  WS-INV-TABLE.
003000     05  WS-INV-ENTRY OCCURS 0001 TO 9999 TIMES
003100                      DEPENDING ON WS-INV-TABLE-CNT
003200                      INDEXED BY IDX-INV.
003300         10  WS-INV-ID                PIC X(10)  VALUE SPACES.
003400         10  WS-INV-CUSTOMER-NAME     PIC X(40)  VALUE SPACES.
003500         10  WS-INV-CUSTOMER-PHONE    PIC X(15)  VALUE SPACES.
003600         10  WS-INV-PHONE-ID          PIC X(10)  VALUE SPACES.
003700         10  WS-INV-QUANTITY          PIC 9(07)  VALUE ZEROES.
003800         10  WS-INV-UNIT-PRICE        PIC 9(11)V99
003900                                                  VALUE ZEROES.
004000         10  WS-INV-DISCOUNT-RATE     PIC 9V9999 VALUE ZEROES.
004100         10  WS-INV-SALE-DATE         PIC 9(08)  VALUE ZEROES.
004200*            Broken out for the by-month and by-year report
004300*            paragraphs (see SalesRpt 220000 series) so we do
004400*            not have to re-divide the packed date every pass.
004500         10  WS-INV-SALE-DATE-R REDEFINES WS-INV-SALE-DATE.
004600             15  WS-INV-SALE-DATE-CC   PIC 9(02).
004700             15  WS-INV-SALE-DATE-YY   PIC 9(02).
004800             15  WS-INV-SALE-DATE-MM   PIC 9(02).
004900             15  WS-INV-SALE-DATE-DD   PIC 9(02).
005000         10  WS-INV-SALESPERSON       PIC X(40)  VALUE SPACES.
005100         10  WS-INV-CUST-NAME-UC      PIC X(40)  VALUE SPACES.
005200         10  WS-INV-GROSS-TOTAL       PIC 9(13)V99
005300                                                  VALUE ZEROES.
005400         10  WS-INV-NET-TOTAL         PIC 9(13)V99
005500                                                  VALUE ZEROES.
005600         10  WS-INV-DISCOUNT-AMOUNT   PIC 9(13)V99
005700                                                  VALUE ZEROES.
005800         10  FILLER                   PIC X(20)  VALUE SPACES.
