000100*===============================================================
000200*   COPY MEMBER    :  PHONREC
000300*   DESCRIPTION    :  Phone inventory master table.  One entry
000400*                     per phone SKU carried in PHONMAST (the
000500*                     phones.csv line-sequential master file).
000600*                     Built up in memory by PhonMgr and read a
000700*                     second time (own copy, own storage) by
000800*                     SalesRpt for the brand/stock/price joins.
000900*   REFERENCED BY  :  PHONMGR, SALESRPT
001000*-----------------------------------------------------------------
001100*   CHANGE LOG
001200*   DATE       BY   TICKET   DESCRIPTION
001300*   ---------- ---- -------- --------------------------------
001400*   1989-04-11 RMH  SP-0041  Original layout, priced in VND.
001500*   1990-09-03 RMH  SP-0058  Widened WS-PHN-MODEL to 40 chars,
001600*                            some import models were truncating.
001700*   1993-02-17 DKC  SP-0102  Added WS-PHN-RELEASE-YR for the
001800*                            "phones released since" inquiries.
001900*   1996-11-06 DKC  SP-0139  Added WS-PHN-BRAND-UC scratch field
002000*                            so brand searches fold case without
002100*                            touching the stored value.
002200*   1999-01-08 LTV  SP-0155  Y2K -- WS-PHN-RELEASE-YR was already
002300*                            four digits, no windowing needed;
002400*                            confirmed and initialed off.
002500*   2002-06-19 LTV  SP-0171  Table capacity raised 999 -> 9999
002600*                            to match the other three masters.
002650*   2005-08-02 LTV  SP-0206  WS-PHN-PRICE broken out into whole/
002660*                            fractional dong below (WS-PHN-
002670*                            PRICE-R) so the price-check display
002680*                            does not have to re-divide it.
002700*===============================================================
002800
002900 01  WS-PHN-TABLE-CNT             PIC 9(04)  VALUE ZEROES
003000                                              COMP.
003100
003200 01  WS-PHN-TABLE.
003300     05  WS-PHN-ENTRY OCCURS 0001 TO 9999 TIMES
003400                      DEPENDING ON WS-PHN-TABLE-CNT
003500                      INDEXED BY IDX-PHN.
003600         10  WS-PHN-ID                PIC X(10)  VALUE SPACES.
003700         10  WS-PHN-MODEL             PIC X(40)  VALUE SPACES.
003800         10  WS-PHN-BRAND             PIC X(20)  VALUE SPACES.
003900         10  WS-PHN-STORAGE-GB        PIC 9(05)  VALUE ZEROES.
004000         10  WS-PHN-PRICE             PIC 9(11)V99
004100                                                  VALUE ZEROES.
004110*           Broken out for the price-check display in the add
004120*           and update paragraphs so the whole-dong amount can
004130*           be shown without the two fractional digits.
004140         10  WS-PHN-PRICE-R  REDEFINES WS-PHN-PRICE.
004150             15  WS-PHN-PRICE-WHOLE   PIC 9(11).
004160             15  WS-PHN-PRICE-DEC     PIC 99.
004200         10  WS-PHN-STOCK             PIC 9(07)  VALUE ZEROES.
004300         10  WS-PHN-RELEASE-YR        PIC 9(04)  VALUE ZEROES.
004400         10  WS-PHN-BRAND-UC          PIC X(20)  VALUE SPACES.
004500         10  FILLER                   PIC X(30)  VALUE SPACES.
