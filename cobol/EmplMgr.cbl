000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EmplMgr.
000300 AUTHOR.      D K CHASE.
000400 INSTALLATION. CTDL RETAIL SYSTEMS - PHONE SHOP DIVISION.
000500 DATE-WRITTEN. 09/14/91.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900*===============================================================
001000*   PROGRAM        :  EMPLMGR
001100*   DESCRIPTION    :  Employee master-file maintenance.  Loads
001200*                     EMPLMAST (employees.csv) into a working
001300*                     table, applies every transaction found on
001400*                     EMPLCTL against that table (add, change,
001500*                     delete, find, sort, payroll totals and
001600*                     count-by-role) and rewrites EMPLMAST when
001700*                     a transaction asks us to.
001800*-----------------------------------------------------------------
001900*   CHANGE LOG
002000*   DATE       BY   TICKET   DESCRIPTION
002100*   ---------- ---- -------- --------------------------------
002200*   1991-09-14 DKC  SP-0071  Original program, split off of the
002300*                            old combined staff/payroll deck.
002400*   1993-02-17 DKC  SP-0103  Added monthly-sales field and the
002500*                            total-monthly-sales report for the
002600*                            commission run.
002700*   1996-11-06 DKC  SP-0140  Added find-by-role and find-by-name
002800*                            -keyword (substring, case blind).
002900*   1999-01-05 LTV  SP-0155  Y2K -- no two-digit years on this
003000*                            record, reviewed and closed.
003100*   2002-06-19 LTV  SP-0172  Table capacity raised to 9999.
003200*   2007-08-30 NGV  SP-0211  Average-salary and average-
003300*                            experience now guard on an empty
003400*                            table -- was abending with a
003500*                            divide-by-zero on a brand new
003600*                            store with no staff loaded yet.
003610*   2008-01-15 LTV  SP-0213  Recompiled clean on the new release
003620*                            of the compiler -- every VARYING/
003630*                            UNTIL loop in the paragraph division
003640*                            now runs as its own numbered
003650*                            paragraph in place of the in-line
003660*                            PERFORM blocks.  Added WS-AGG-TOTAL-
003670*                            PAYROLL-CHK and WS-AGG-TOTAL-SALES-
003680*                            CHK so the money-totals display can
003690*                            show whole dong without re-dividing.
003700*===============================================================
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS PRINTABLE-TEXT IS X'20' THRU X'7E'.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT OPTIONAL EMPLMAST ASSIGN TO "EMPLMAST"
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS FS-EMPLMAST.
005000
005100     SELECT EMPLCTL   ASSIGN TO "EMPLCTL"
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-EMPLCTL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  EMPLMAST
005800     LABEL RECORD IS STANDARD
005900     RECORD CONTAINS 200 CHARACTERS.
006000 01  F-EMPLMAST-LINE               PIC X(200).
006100
006200 FD  EMPLCTL
006300     LABEL RECORD IS STANDARD.
006400 01  F-EMPLCTL-RECORD.
006500     05  CTL-OP-CODE               PIC X(04).
006600         88  CTL-OP-ADD                     VALUE "ADD ".
006700         88  CTL-OP-UPDATE                  VALUE "UPD ".
006800         88  CTL-OP-DELETE                  VALUE "DEL ".
006900         88  CTL-OP-FIND-ID                 VALUE "FID ".
007000         88  CTL-OP-FIND-ROLE                VALUE "FRL ".
007100         88  CTL-OP-FIND-NAME                 VALUE "FNM ".
007200         88  CTL-OP-SORT-SALARY-ASC           VALUE "SSA ".
007300         88  CTL-OP-SORT-SALARY-DESC          VALUE "SSD ".
007400         88  CTL-OP-SORT-EXPER-DESC           VALUE "SED ".
007500         88  CTL-OP-SORT-SALES-DESC           VALUE "SLD ".
007600         88  CTL-OP-MAX-SALARY                VALUE "MXS ".
007700         88  CTL-OP-MIN-SALARY                VALUE "MNS ".
007800         88  CTL-OP-MAX-EXPER                 VALUE "MXE ".
007900         88  CTL-OP-MAX-SALES                 VALUE "MXL ".
008000         88  CTL-OP-TOTAL-PAYROLL              VALUE "TPR ".
008100         88  CTL-OP-AVERAGE-SALARY             VALUE "AVS ".
008200         88  CTL-OP-AVERAGE-EXPER              VALUE "AVE ".
008300         88  CTL-OP-TOTAL-SALES                VALUE "TSL ".
008400         88  CTL-OP-COUNT-EMPLOYEES            VALUE "CNT ".
008500         88  CTL-OP-COUNT-BY-ROLE              VALUE "CBR ".
008600     05  CTL-LOOKUP-ID             PIC X(10).
008700     05  CTL-NEW-ID                PIC X(10).
008800     05  CTL-FULL-NAME             PIC X(40).
008900     05  CTL-ROLE                  PIC X(20).
009000     05  CTL-PHONE                 PIC X(15).
009100     05  CTL-SALARY                PIC 9(11)V99.
009200     05  CTL-YEARS-EXPER           PIC 9(03).
009300     05  CTL-MONTHLY-SALES         PIC 9(11)V99.
009400     05  CTL-SAVE-FLAG             PIC X(01).
009500         88  CTL-SAVE-Y                      VALUE "Y".
009600     05  FILLER                    PIC X(20).
009700
009800 WORKING-STORAGE SECTION.
009900*---------------------------------------------------------------
010000*   Master table -- see copybooks/EMPLREC.cpy for the field
010100*   list and change history.
010200*---------------------------------------------------------------
010300 COPY EMPLREC.
010400
010500 77  FS-EMPLMAST                   PIC X(02)  VALUE SPACES.
010600 77  FS-EMPLCTL                    PIC X(02)  VALUE SPACES.
010700
010800 78  CTE-01                                    VALUE 01.
010900 78  CTE-07                                    VALUE 07.
011000
011100 01  WS-SWITCHES.
011200     05  WS-EMPLMAST-PRESENT       PIC X(01)  VALUE "Y".
011300         88  WS-EMPLMAST-PRESENT-N            VALUE "N".
011400     05  WS-CTL-EOF                PIC X(01)  VALUE "N".
011500         88  WS-CTL-EOF-Y                     VALUE "Y".
011600     05  WS-SAVE-REQUESTED         PIC X(01)  VALUE "N".
011700         88  WS-SAVE-REQUESTED-Y              VALUE "Y".
011800     05  WS-RECORD-FOUND           PIC X(01)  VALUE "N".
011900         88  WS-RECORD-FOUND-Y                VALUE "Y".
012000         88  WS-RECORD-FOUND-N                VALUE "N".
012100     05  WS-SWAP-NEEDED            PIC X(01)  VALUE "N".
012200         88  WS-SWAP-NEEDED-Y                 VALUE "Y".
012300         88  WS-SWAP-NEEDED-N                 VALUE "N".
012400
012500 01  WS-COUNTERS.
012600     05  WS-TRANS-READ             PIC 9(05)  VALUE ZEROES
012700                                               COMP.
012800     05  WS-LOOKUP-IDX             PIC 9(04)  VALUE ZEROES
012900                                               COMP.
013000     05  WS-SORT-I                 PIC 9(04)  VALUE ZEROES
013100                                               COMP.
013200     05  WS-SORT-J                 PIC 9(04)  VALUE ZEROES
013300                                               COMP.
013400     05  WS-CSV-FIELD-CNT          PIC 9(02)  VALUE ZEROES
013500                                               COMP.
013600
013700 01  WS-CSV-LINE                   PIC X(200) VALUE SPACES.
013800 01  WS-CSV-FIELDS.
013900     05  WS-CSV-FLD OCCURS 7 TIMES INDEXED BY IDX-CSV-FLD
014000                                   PIC X(50) VALUE SPACES.
014100 01  WS-CSV-LINE-CHECK REDEFINES WS-CSV-LINE.
014200     05  WS-CSV-LINE-BLANK-TEST    PIC X(200).
014300         88  WS-CSV-LINE-IS-BLANK           VALUE SPACES.
014400
014500 01  WS-EMP-SWAP-HOLD.
014600     05  WS-HOLD-ID                PIC X(10).
014700     05  WS-HOLD-FULL-NAME         PIC X(40).
014800     05  WS-HOLD-ROLE              PIC X(20).
014900     05  WS-HOLD-PHONE             PIC X(15).
015000     05  WS-HOLD-SALARY            PIC 9(11)V99.
015100     05  WS-HOLD-YEARS-EXPER       PIC 9(03).
015200     05  WS-HOLD-MONTHLY-SALES     PIC 9(11)V99.
015300     05  WS-HOLD-FULL-NAME-UC      PIC X(40).
015400     05  WS-HOLD-ROLE-UC           PIC X(20).
015500     05  FILLER                    PIC X(30).
015600
015700 01  WS-AGG-AREA.
015800     05  WS-AGG-TOTAL-PAYROLL      PIC 9(15)V99 VALUE ZEROES.
015810*            Broken out the same way EMPLREC breaks out the
015820*            per-employee salary, so the payroll-total display
015830*            does not carry the two decimal places past the
015840*            period.
015850     05  WS-AGG-TOTAL-PAYROLL-CHK REDEFINES WS-AGG-TOTAL-PAYROLL.
015860         10  WS-AGG-TOTAL-PAYROLL-WHOLE PIC 9(15).
015870         10  WS-AGG-TOTAL-PAYROLL-DEC   PIC 99.
015900     05  WS-AGG-TOTAL-SALES        PIC 9(15)V99 VALUE ZEROES.
015910     05  WS-AGG-TOTAL-SALES-CHK REDEFINES WS-AGG-TOTAL-SALES.
015920         10  WS-AGG-TOTAL-SALES-WHOLE   PIC 9(15).
015930         10  WS-AGG-TOTAL-SALES-DEC     PIC 99.
016000     05  WS-AGG-AVG-SALARY         PIC 9(13)V99 VALUE ZEROES.
016100     05  WS-AGG-AVG-EXPER          PIC 9(05)V99 VALUE ZEROES.
016200     05  WS-AGG-COUNT              PIC 9(07)  VALUE ZEROES
016300                                               COMP.
016400
016500 01  WS-GRP-TABLE-CNT              PIC 9(03)  VALUE ZEROES
016600                                               COMP.
016700 01  WS-GRP-TABLE.
016800     05  WS-GRP-ENTRY OCCURS 50 TIMES INDEXED BY IDX-GRP.
016900         10  WS-GRP-KEY            PIC X(20)  VALUE SPACES.
017000         10  WS-GRP-COUNT          PIC 9(07)  VALUE ZEROES
017100                                               COMP.
017200
017300 01  WS-TEXT-UTIL.
017400     05  WS-UC-ALPHA               PIC X(26)  VALUE
017500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017600     05  WS-LC-ALPHA               PIC X(26)  VALUE
017700             "abcdefghijklmnopqrstuvwxyz".
017800     05  WS-UT-TARGET              PIC X(50)  VALUE SPACES.
017900     05  WS-UT-KEYWORD             PIC X(50)  VALUE SPACES.
018000     05  WS-UT-KEYWORD-LEN         PIC 9(02)  VALUE ZEROES
018100                                               COMP.
018200     05  WS-UT-SCAN-IDX            PIC 9(03)  VALUE ZEROES
018300                                               COMP.
018400     05  WS-UT-FOUND               PIC X(01)  VALUE "N".
018500         88  WS-UT-FOUND-Y                    VALUE "Y".
018600         88  WS-UT-FOUND-N                    VALUE "N".
018700     05  WS-UT-TRIM-SOURCE         PIC X(50)  VALUE SPACES.
018800     05  WS-UT-TRIM-RESULT         PIC X(50)  VALUE SPACES.
018900
019000 PROCEDURE DIVISION.
019100 DECLARATIVES.
019200 EMPLMAST-HANDLER SECTION.
019300     USE AFTER ERROR PROCEDURE ON EMPLMAST.
019400 000000-EMPLMAST-STATUS-CHECK.
019500     IF FS-EMPLMAST = "35"
019600        SET WS-EMPLMAST-PRESENT-N TO TRUE
019700     ELSE
019800        DISPLAY "EMPLMGR - EMPLMAST FILE STATUS: " FS-EMPLMAST
019900     END-IF.
020000
020100 EMPLCTL-HANDLER SECTION.
020200     USE AFTER ERROR PROCEDURE ON EMPLCTL.
020300 000010-EMPLCTL-STATUS-CHECK.
020400     DISPLAY "EMPLMGR - EMPLCTL FILE STATUS : " FS-EMPLCTL.
020500 END DECLARATIVES.
020600
020700 MAIN-PARAGRAPH.
020800     PERFORM 100000-START-LOAD-EMPLOYEE-FILE
020900        THRU 100000-FINISH-LOAD-EMPLOYEE-FILE
021000
021100     PERFORM 200000-START-PROCESS-REQUESTS
021200        THRU 200000-FINISH-PROCESS-REQUESTS
021300
021400     IF WS-SAVE-REQUESTED-Y
021500        PERFORM 900000-START-SAVE-EMPLOYEE-FILE
021600           THRU 900000-FINISH-SAVE-EMPLOYEE-FILE
021700     END-IF
021800
021900     DISPLAY SPACE
022000     DISPLAY "EMPLMGR - TRANSACTIONS READ: " WS-TRANS-READ
022100     STOP RUN.
022200
022300*================================================================
022400*   1.  LOAD EMPLOYEE-RECORD TABLE FROM EMPLOYEES.CSV
022500*================================================================
022600 100000-START-LOAD-EMPLOYEE-FILE.
022700     MOVE ZEROES TO WS-EMP-TABLE-CNT
022800     OPEN INPUT EMPLMAST
022900
023000     IF WS-EMPLMAST-PRESENT-N
023100        DISPLAY "EMPLMGR - EMPLMAST NOT FOUND, STARTING EMPTY"
023200     ELSE
023300        PERFORM 100100-START-READ-EMPLOYEE-LINE
023400           THRU 100100-FINISH-READ-EMPLOYEE-LINE
023500          UNTIL FS-EMPLMAST = "10"
023600        CLOSE EMPLMAST
023700     END-IF.
023800 100000-FINISH-LOAD-EMPLOYEE-FILE.
023900     EXIT.
024000
024100 100100-START-READ-EMPLOYEE-LINE.
024200     READ EMPLMAST INTO WS-CSV-LINE
024300       AT END
024400           CONTINUE
024500       NOT AT END
024600           IF NOT WS-CSV-LINE-IS-BLANK
024700              PERFORM 100200-START-PARSE-CSV-LINE
024800                 THRU 100200-FINISH-PARSE-CSV-LINE
024900              PERFORM 100300-START-STORE-EMPLOYEE-ENTRY
025000                 THRU 100300-FINISH-STORE-EMPLOYEE-ENTRY
025100           END-IF
025200     END-READ.
025300 100100-FINISH-READ-EMPLOYEE-LINE.
025400     EXIT.
025500
025600 100200-START-PARSE-CSV-LINE.
025700     MOVE SPACES TO WS-CSV-FIELDS
025800     MOVE ZEROES TO WS-CSV-FIELD-CNT
025900
026000     UNSTRING WS-CSV-LINE DELIMITED BY ","
026100         INTO WS-CSV-FLD(1) WS-CSV-FLD(2) WS-CSV-FLD(3)
026200              WS-CSV-FLD(4) WS-CSV-FLD(5) WS-CSV-FLD(6)
026300              WS-CSV-FLD(7)
026400         TALLYING IN WS-CSV-FIELD-CNT
026500     END-UNSTRING
026600
026700     IF WS-CSV-FIELD-CNT < CTE-07
026800        DISPLAY "EMPLMGR - FATAL: SHORT CSV LINE ON EMPLMAST"
026900        DISPLAY "EMPLMGR - LINE WAS: " WS-CSV-LINE
027000        MOVE 16 TO RETURN-CODE
027100        STOP RUN
027200     END-IF
027300
027400     PERFORM 100210-START-TRIM-CSV-FIELD
027500        THRU 100210-FINISH-TRIM-CSV-FIELD
027600       VARYING IDX-CSV-FLD FROM 1 BY 1
027700         UNTIL IDX-CSV-FLD > CTE-07.
028100 100200-FINISH-PARSE-CSV-LINE.
028200     EXIT.
028210
028220 100210-START-TRIM-CSV-FIELD.
028230     MOVE WS-CSV-FLD(IDX-CSV-FLD) TO WS-UT-TRIM-SOURCE
028240     PERFORM 800700-START-LEFT-TRIM-FIELD
028250        THRU 800700-FINISH-LEFT-TRIM-FIELD
028260     MOVE WS-UT-TRIM-RESULT TO WS-CSV-FLD(IDX-CSV-FLD).
028270 100210-FINISH-TRIM-CSV-FIELD.
028280     EXIT.
028300
028400 100300-START-STORE-EMPLOYEE-ENTRY.
028500     ADD CTE-01 TO WS-EMP-TABLE-CNT
028600     MOVE WS-CSV-FLD(1) TO WS-EMP-ID(WS-EMP-TABLE-CNT)
028700     MOVE WS-CSV-FLD(2) TO WS-EMP-FULL-NAME(WS-EMP-TABLE-CNT)
028800     MOVE WS-CSV-FLD(3) TO WS-EMP-ROLE(WS-EMP-TABLE-CNT)
028900     MOVE WS-CSV-FLD(4) TO WS-EMP-PHONE(WS-EMP-TABLE-CNT)
029000     MOVE WS-CSV-FLD(5) TO WS-EMP-SALARY(WS-EMP-TABLE-CNT)
029100     MOVE WS-CSV-FLD(6) TO WS-EMP-YEARS-EXPER(WS-EMP-TABLE-CNT)
029200     MOVE WS-CSV-FLD(7) TO WS-EMP-MONTHLY-SALES
029300                            (WS-EMP-TABLE-CNT)
029400     MOVE WS-CSV-FLD(2) TO WS-EMP-FULL-NAME-UC
029500                            (WS-EMP-TABLE-CNT)
029600     INSPECT WS-EMP-FULL-NAME-UC(WS-EMP-TABLE-CNT)
029700             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
029800     MOVE WS-CSV-FLD(3) TO WS-EMP-ROLE-UC(WS-EMP-TABLE-CNT)
029900     INSPECT WS-EMP-ROLE-UC(WS-EMP-TABLE-CNT)
030000             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA.
030100 100300-FINISH-STORE-EMPLOYEE-ENTRY.
030200     EXIT.
030300
030400*================================================================
030500*   2.  PROCESS EVERY TRANSACTION ON EMPLCTL
030600*================================================================
030700 200000-START-PROCESS-REQUESTS.
030800     OPEN INPUT EMPLCTL
030900
031000     PERFORM 200100-START-READ-TRANSACTION
031100        THRU 200100-FINISH-READ-TRANSACTION
031200       UNTIL WS-CTL-EOF-Y
031300
031400     CLOSE EMPLCTL.
031500 200000-FINISH-PROCESS-REQUESTS.
031600     EXIT.
031700
031800 200100-START-READ-TRANSACTION.
031900     READ EMPLCTL
032000       AT END
032100           SET WS-CTL-EOF-Y TO TRUE
032200       NOT AT END
032300           ADD CTE-01 TO WS-TRANS-READ
032400           IF CTL-SAVE-Y
032500              SET WS-SAVE-REQUESTED-Y TO TRUE
032600           END-IF
032700           PERFORM 210000-START-DISPATCH-TRANSACTION
032800              THRU 210000-FINISH-DISPATCH-TRANSACTION
032900     END-READ.
033000 200100-FINISH-READ-TRANSACTION.
033100     EXIT.
033200
033300 210000-START-DISPATCH-TRANSACTION.
033400     EVALUATE TRUE
033500         WHEN CTL-OP-ADD
033600              PERFORM 221000-START-ADD-AN-EMPLOYEE
033700                 THRU 221000-FINISH-ADD-AN-EMPLOYEE
033800         WHEN CTL-OP-UPDATE
033900              PERFORM 222000-START-UPDATE-AN-EMPLOYEE
034000                 THRU 222000-FINISH-UPDATE-AN-EMPLOYEE
034100         WHEN CTL-OP-DELETE
034200              PERFORM 223000-START-DELETE-AN-EMPLOYEE
034300                 THRU 223000-FINISH-DELETE-AN-EMPLOYEE
034400         WHEN CTL-OP-FIND-ID
034500              PERFORM 224000-START-FIND-EMPLOYEE-BY-ID
034600                 THRU 224000-FINISH-FIND-EMPLOYEE-BY-ID
034700         WHEN CTL-OP-FIND-ROLE
034800              PERFORM 225000-START-FIND-BY-ROLE
034900                 THRU 225000-FINISH-FIND-BY-ROLE
035000         WHEN CTL-OP-FIND-NAME
035100              PERFORM 225500-START-FIND-BY-NAME
035200                 THRU 225500-FINISH-FIND-BY-NAME
035300         WHEN CTL-OP-SORT-SALARY-ASC
035400         WHEN CTL-OP-SORT-SALARY-DESC
035500         WHEN CTL-OP-SORT-EXPER-DESC
035600         WHEN CTL-OP-SORT-SALES-DESC
035700              PERFORM 227000-START-SORT-EMPLOYEE-TABLE
035800                 THRU 227000-FINISH-SORT-EMPLOYEE-TABLE
035900         WHEN CTL-OP-MAX-SALARY
036000         WHEN CTL-OP-MIN-SALARY
036100         WHEN CTL-OP-MAX-EXPER
036200         WHEN CTL-OP-MAX-SALES
036300              PERFORM 228000-START-FIND-EMPLOYEE-EXTREME
036400                 THRU 228000-FINISH-FIND-EMPLOYEE-EXTREME
036500         WHEN CTL-OP-TOTAL-PAYROLL
036600         WHEN CTL-OP-AVERAGE-SALARY
036700         WHEN CTL-OP-AVERAGE-EXPER
036800         WHEN CTL-OP-TOTAL-SALES
036900              PERFORM 229000-START-EMPLOYEE-MONEY-TOTALS
037000                 THRU 229000-FINISH-EMPLOYEE-MONEY-TOTALS
037100         WHEN CTL-OP-COUNT-EMPLOYEES
037200              PERFORM 229400-START-COUNT-EMPLOYEES
037300                 THRU 229400-FINISH-COUNT-EMPLOYEES
037400         WHEN CTL-OP-COUNT-BY-ROLE
037500              PERFORM 229500-START-COUNT-BY-ROLE
037600                 THRU 229500-FINISH-COUNT-BY-ROLE
037700         WHEN OTHER
037800              DISPLAY "EMPLMGR - UNRECOGNIZED OP CODE: "
037900                      CTL-OP-CODE
038000     END-EVALUATE.
038100 210000-FINISH-DISPATCH-TRANSACTION.
038200     EXIT.
038300
038400*================================================================
038500*   ADD -- append, reject if the id already exists.
038600*================================================================
038700 221000-START-ADD-AN-EMPLOYEE.
038800     MOVE CTL-NEW-ID TO CTL-LOOKUP-ID
038900     PERFORM 224100-START-LOCATE-EMPLOYEE-BY-ID
039000        THRU 224100-FINISH-LOCATE-EMPLOYEE-BY-ID
039100
039200     IF WS-RECORD-FOUND-Y
039300        DISPLAY "EMPLMGR - ADD REJECTED, ID ALREADY EXISTS: "
039400                CTL-NEW-ID
039500     ELSE
039600        ADD CTE-01 TO WS-EMP-TABLE-CNT
039700        MOVE CTL-NEW-ID     TO WS-EMP-ID(WS-EMP-TABLE-CNT)
039800        MOVE CTL-FULL-NAME  TO WS-EMP-FULL-NAME
039900                                (WS-EMP-TABLE-CNT)
040000        MOVE CTL-ROLE       TO WS-EMP-ROLE(WS-EMP-TABLE-CNT)
040100        MOVE CTL-PHONE      TO WS-EMP-PHONE(WS-EMP-TABLE-CNT)
040200        MOVE CTL-SALARY     TO WS-EMP-SALARY(WS-EMP-TABLE-CNT)
040300        MOVE CTL-YEARS-EXPER TO WS-EMP-YEARS-EXPER
040400                                 (WS-EMP-TABLE-CNT)
040500        MOVE CTL-MONTHLY-SALES TO WS-EMP-MONTHLY-SALES
040600                                   (WS-EMP-TABLE-CNT)
040700        MOVE CTL-FULL-NAME  TO WS-EMP-FULL-NAME-UC
040800                                (WS-EMP-TABLE-CNT)
040900        INSPECT WS-EMP-FULL-NAME-UC(WS-EMP-TABLE-CNT)
041000                CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
041100        MOVE CTL-ROLE       TO WS-EMP-ROLE-UC
041200                                (WS-EMP-TABLE-CNT)
041300        INSPECT WS-EMP-ROLE-UC(WS-EMP-TABLE-CNT)
041400                CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
041500        DISPLAY "EMPLMGR - EMPLOYEE ADDED: " CTL-NEW-ID
041600     END-IF.
041700 221000-FINISH-ADD-AN-EMPLOYEE.
041800     EXIT.
041900
042000*================================================================
042100*   UPDATE -- reject unless the new id matches the lookup id.
042200*================================================================
042300 222000-START-UPDATE-AN-EMPLOYEE.
042400     PERFORM 224100-START-LOCATE-EMPLOYEE-BY-ID
042500        THRU 224100-FINISH-LOCATE-EMPLOYEE-BY-ID
042600
042700     IF WS-RECORD-FOUND-N
042800        DISPLAY "EMPLMGR - UPDATE REJECTED, ID NOT FOUND: "
042900                CTL-LOOKUP-ID
043000     ELSE
043100        MOVE CTL-LOOKUP-ID TO WS-UT-TARGET(1:10)
043200        MOVE CTL-NEW-ID    TO WS-UT-KEYWORD(1:10)
043300        PERFORM 800900-START-CASE-FOLD-COMPARE
043400           THRU 800900-FINISH-CASE-FOLD-COMPARE
043500        IF WS-UT-FOUND-N
043600           DISPLAY "EMPLMGR - UPDATE REJECTED, KEY CHANGED: "
043700                   CTL-LOOKUP-ID " TO " CTL-NEW-ID
043800        ELSE
043900           MOVE CTL-FULL-NAME  TO WS-EMP-FULL-NAME
044000                                   (WS-LOOKUP-IDX)
044100           MOVE CTL-ROLE       TO WS-EMP-ROLE(WS-LOOKUP-IDX)
044200           MOVE CTL-PHONE      TO WS-EMP-PHONE(WS-LOOKUP-IDX)
044300           MOVE CTL-SALARY     TO WS-EMP-SALARY(WS-LOOKUP-IDX)
044400           MOVE CTL-YEARS-EXPER TO WS-EMP-YEARS-EXPER
044500                                    (WS-LOOKUP-IDX)
044600           MOVE CTL-MONTHLY-SALES TO WS-EMP-MONTHLY-SALES
044700                                      (WS-LOOKUP-IDX)
044800           MOVE CTL-FULL-NAME  TO WS-EMP-FULL-NAME-UC
044900                                   (WS-LOOKUP-IDX)
045000           INSPECT WS-EMP-FULL-NAME-UC(WS-LOOKUP-IDX)
045100                   CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
045200           MOVE CTL-ROLE       TO WS-EMP-ROLE-UC
045300                                   (WS-LOOKUP-IDX)
045400           INSPECT WS-EMP-ROLE-UC(WS-LOOKUP-IDX)
045500                   CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
045600           DISPLAY "EMPLMGR - EMPLOYEE UPDATED: " CTL-LOOKUP-ID
045700        END-IF
045800     END-IF.
045900 222000-FINISH-UPDATE-AN-EMPLOYEE.
046000     EXIT.
046100
046200*================================================================
046300*   DELETE -- remove by id, close the gap in the table.
046400*================================================================
046500 223000-START-DELETE-AN-EMPLOYEE.
046600     PERFORM 224100-START-LOCATE-EMPLOYEE-BY-ID
046700        THRU 224100-FINISH-LOCATE-EMPLOYEE-BY-ID
046800
046900     IF WS-RECORD-FOUND-N
047000        DISPLAY "EMPLMGR - DELETE REJECTED, ID NOT FOUND: "
047100                CTL-LOOKUP-ID
047200     ELSE
047300        PERFORM 223010-START-SHIFT-EMPLOYEE-ROW
047310           THRU 223010-FINISH-SHIFT-EMPLOYEE-ROW
047320          VARYING WS-SORT-I FROM WS-LOOKUP-IDX BY 1
047330            UNTIL WS-SORT-I >= WS-EMP-TABLE-CNT
047800        SUBTRACT CTE-01 FROM WS-EMP-TABLE-CNT
047900        DISPLAY "EMPLMGR - EMPLOYEE DELETED: " CTL-LOOKUP-ID
048000     END-IF.
048100 223000-FINISH-DELETE-AN-EMPLOYEE.
048200     EXIT.
048210
048220 223010-START-SHIFT-EMPLOYEE-ROW.
048230     MOVE WS-EMP-ENTRY(WS-SORT-I + 1)
048240       TO WS-EMP-ENTRY(WS-SORT-I).
048250 223010-FINISH-SHIFT-EMPLOYEE-ROW.
048260     EXIT.
048300
048400*================================================================
048500*   FIND-BY-ID
048600*================================================================
048700 224000-START-FIND-EMPLOYEE-BY-ID.
048800     PERFORM 224100-START-LOCATE-EMPLOYEE-BY-ID
048900        THRU 224100-FINISH-LOCATE-EMPLOYEE-BY-ID
049000
049100     IF WS-RECORD-FOUND-Y
049200        PERFORM 224200-START-DISPLAY-EMPLOYEE-ENTRY
049300           THRU 224200-FINISH-DISPLAY-EMPLOYEE-ENTRY
049400     ELSE
049500        DISPLAY "EMPLMGR - EMPLOYEE NOT FOUND: " CTL-LOOKUP-ID
049600     END-IF.
049700 224000-FINISH-FIND-EMPLOYEE-BY-ID.
049800     EXIT.
049900
050000 224100-START-LOCATE-EMPLOYEE-BY-ID.
050100     SET WS-RECORD-FOUND-N TO TRUE
050200     MOVE ZEROES TO WS-LOOKUP-IDX
050300
050400     PERFORM 224110-START-TEST-ID-MATCH
050410        THRU 224110-FINISH-TEST-ID-MATCH
050420       VARYING WS-SORT-I FROM 1 BY 1
050430         UNTIL WS-SORT-I > WS-EMP-TABLE-CNT
050440            OR WS-RECORD-FOUND-Y.
051600 224100-FINISH-LOCATE-EMPLOYEE-BY-ID.
051700     EXIT.

051710 224110-START-TEST-ID-MATCH.
051720     MOVE WS-EMP-ID(WS-SORT-I) TO WS-UT-TARGET(1:10)
051730     MOVE CTL-LOOKUP-ID        TO WS-UT-KEYWORD(1:10)
051740     PERFORM 800900-START-CASE-FOLD-COMPARE
051750        THRU 800900-FINISH-CASE-FOLD-COMPARE
051760     IF WS-UT-FOUND-Y
051770        SET WS-RECORD-FOUND-Y TO TRUE
051780        MOVE WS-SORT-I TO WS-LOOKUP-IDX
051790     END-IF.
051795 224110-FINISH-TEST-ID-MATCH.
051796     EXIT.
051800
051900 224200-START-DISPLAY-EMPLOYEE-ENTRY.
052000     DISPLAY "  ID     : " WS-EMP-ID(WS-LOOKUP-IDX)
052100     DISPLAY "  NAME   : " WS-EMP-FULL-NAME(WS-LOOKUP-IDX)
052200     DISPLAY "  ROLE   : " WS-EMP-ROLE(WS-LOOKUP-IDX)
052300     DISPLAY "  SALARY : " WS-EMP-SALARY-WHOLE(WS-LOOKUP-IDX)
052310             "." WS-EMP-SALARY-DEC(WS-LOOKUP-IDX)
052400     DISPLAY "  EXPER  : " WS-EMP-YEARS-EXPER(WS-LOOKUP-IDX)
052500     DISPLAY "  SALES  : "
052510             WS-EMP-MONTHLY-SALES-WHOLE(WS-LOOKUP-IDX)
052520             "." WS-EMP-MONTHLY-SALES-DEC(WS-LOOKUP-IDX).
052600 224200-FINISH-DISPLAY-EMPLOYEE-ENTRY.
052700     EXIT.
052800
052900*================================================================
053000*   FIND-BY-ROLE -- case-insensitive substring.
053100*================================================================
053200 225000-START-FIND-BY-ROLE.
053300     MOVE ZEROES TO WS-AGG-COUNT
053400     MOVE CTL-ROLE TO WS-UT-KEYWORD(1:20)
053500     MOVE SPACES TO WS-UT-KEYWORD(21:30)
053600     INSPECT WS-UT-KEYWORD CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
053700     PERFORM 800400-START-COMPUTE-KEYWORD-LEN
053800        THRU 800400-FINISH-COMPUTE-KEYWORD-LEN
053900
054000     PERFORM 225010-START-TEST-ROLE-MATCH
054010        THRU 225010-FINISH-TEST-ROLE-MATCH
054020       VARYING WS-SORT-I FROM 1 BY 1
054030         UNTIL WS-SORT-I > WS-EMP-TABLE-CNT
055300     DISPLAY "EMPLMGR - MATCHED " WS-AGG-COUNT " EMPLOYEE(S).".
055400 225000-FINISH-FIND-BY-ROLE.
055500     EXIT.

055510 225010-START-TEST-ROLE-MATCH.
055520     MOVE WS-EMP-ROLE-UC(WS-SORT-I) TO WS-UT-TARGET(1:20)
055530     MOVE SPACES TO WS-UT-TARGET(21:30)
055540     PERFORM 800500-START-SCAN-FOR-SUBSTRING
055550        THRU 800500-FINISH-SCAN-FOR-SUBSTRING
055560     IF WS-UT-FOUND-Y
055570        ADD CTE-01 TO WS-AGG-COUNT
055580        MOVE WS-SORT-I TO WS-LOOKUP-IDX
055590        PERFORM 224200-START-DISPLAY-EMPLOYEE-ENTRY
055595           THRU 224200-FINISH-DISPLAY-EMPLOYEE-ENTRY
055596     END-IF.
055597 225010-FINISH-TEST-ROLE-MATCH.
055598     EXIT.
055600
055700*================================================================
055800*   FIND-BY-NAME-KEYWORD -- case-insensitive substring.
055900*================================================================
056000 225500-START-FIND-BY-NAME.
056100     MOVE ZEROES TO WS-AGG-COUNT
056200     MOVE CTL-FULL-NAME TO WS-UT-KEYWORD(1:40)
056300     MOVE SPACES TO WS-UT-KEYWORD(41:10)
056400     INSPECT WS-UT-KEYWORD CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
056500     PERFORM 800400-START-COMPUTE-KEYWORD-LEN
056600        THRU 800400-FINISH-COMPUTE-KEYWORD-LEN
056700
056800     PERFORM 225510-START-TEST-NAME-MATCH
056810        THRU 225510-FINISH-TEST-NAME-MATCH
056820       VARYING WS-SORT-I FROM 1 BY 1
056830         UNTIL WS-SORT-I > WS-EMP-TABLE-CNT
058100     DISPLAY "EMPLMGR - MATCHED " WS-AGG-COUNT " EMPLOYEE(S).".
058200 225500-FINISH-FIND-BY-NAME.
058300     EXIT.

058310 225510-START-TEST-NAME-MATCH.
058320     MOVE WS-EMP-FULL-NAME-UC(WS-SORT-I) TO WS-UT-TARGET(1:40)
058330     MOVE SPACES TO WS-UT-TARGET(41:10)
058340     PERFORM 800500-START-SCAN-FOR-SUBSTRING
058350        THRU 800500-FINISH-SCAN-FOR-SUBSTRING
058360     IF WS-UT-FOUND-Y
058370        ADD CTE-01 TO WS-AGG-COUNT
058380        MOVE WS-SORT-I TO WS-LOOKUP-IDX
058390        PERFORM 224200-START-DISPLAY-EMPLOYEE-ENTRY
058395           THRU 224200-FINISH-DISPLAY-EMPLOYEE-ENTRY
058396     END-IF.
058397 225510-FINISH-TEST-NAME-MATCH.
058398     EXIT.
058400
058500*================================================================
058600*   SORT -- bubble sort, mode taken from the op code.
058700*================================================================
058800 227000-START-SORT-EMPLOYEE-TABLE.
058900     PERFORM 227050-START-BUBBLE-COMPARE
059000        THRU 227050-FINISH-BUBBLE-COMPARE
059100       VARYING WS-SORT-I FROM 1 BY 1
059200         UNTIL WS-SORT-I > WS-EMP-TABLE-CNT - 1
059300         AFTER WS-SORT-J FROM 1 BY 1
059400         UNTIL WS-SORT-J > WS-EMP-TABLE-CNT - WS-SORT-I
060100
060200     PERFORM 227010-START-DISPLAY-SORTED-ROW
060300        THRU 227010-FINISH-DISPLAY-SORTED-ROW
060400       VARYING WS-SORT-I FROM 1 BY 1
060500         UNTIL WS-SORT-I > WS-EMP-TABLE-CNT.
060800 227000-FINISH-SORT-EMPLOYEE-TABLE.
060900     EXIT.

060910 227010-START-DISPLAY-SORTED-ROW.
060920     MOVE WS-SORT-I TO WS-LOOKUP-IDX
060930     PERFORM 224200-START-DISPLAY-EMPLOYEE-ENTRY
060940        THRU 224200-FINISH-DISPLAY-EMPLOYEE-ENTRY.
060950 227010-FINISH-DISPLAY-SORTED-ROW.
060960     EXIT.

060970 227050-START-BUBBLE-COMPARE.
060980     PERFORM 227100-START-TEST-SWAP-NEEDED
060990        THRU 227100-FINISH-TEST-SWAP-NEEDED
061000     IF WS-SWAP-NEEDED-Y
061010        PERFORM 227200-START-SWAP-EMPLOYEE-ENTRIES
061020           THRU 227200-FINISH-SWAP-EMPLOYEE-ENTRIES
061030     END-IF.
061040 227050-FINISH-BUBBLE-COMPARE.
061050     EXIT.
061000
061100 227100-START-TEST-SWAP-NEEDED.
061200     SET WS-SWAP-NEEDED-N TO TRUE
061300     EVALUATE TRUE
061400         WHEN CTL-OP-SORT-SALARY-ASC
061500              IF WS-EMP-SALARY(WS-SORT-J)
061600                 > WS-EMP-SALARY(WS-SORT-J + 1)
061700                 SET WS-SWAP-NEEDED-Y TO TRUE
061800              END-IF
061900         WHEN CTL-OP-SORT-SALARY-DESC
062000              IF WS-EMP-SALARY(WS-SORT-J)
062100                 < WS-EMP-SALARY(WS-SORT-J + 1)
062200                 SET WS-SWAP-NEEDED-Y TO TRUE
062300              END-IF
062400         WHEN CTL-OP-SORT-EXPER-DESC
062500              IF WS-EMP-YEARS-EXPER(WS-SORT-J)
062600                 < WS-EMP-YEARS-EXPER(WS-SORT-J + 1)
062700                 SET WS-SWAP-NEEDED-Y TO TRUE
062800              END-IF
062900         WHEN CTL-OP-SORT-SALES-DESC
063000              IF WS-EMP-MONTHLY-SALES(WS-SORT-J)
063100                 < WS-EMP-MONTHLY-SALES(WS-SORT-J + 1)
063200                 SET WS-SWAP-NEEDED-Y TO TRUE
063300              END-IF
063400     END-EVALUATE.
063500 227100-FINISH-TEST-SWAP-NEEDED.
063600     EXIT.
063700
063800 227200-START-SWAP-EMPLOYEE-ENTRIES.
063900     MOVE WS-EMP-ENTRY(WS-SORT-J)     TO WS-EMP-SWAP-HOLD
064000     MOVE WS-EMP-ENTRY(WS-SORT-J + 1) TO WS-EMP-ENTRY(WS-SORT-J)
064100     MOVE WS-EMP-SWAP-HOLD TO WS-EMP-ENTRY(WS-SORT-J + 1).
064200 227200-FINISH-SWAP-EMPLOYEE-ENTRIES.
064300     EXIT.
064400
064500*================================================================
064600*   MIN / MAX -- first occurrence wins on a tie.
064700*================================================================
064800 228000-START-FIND-EMPLOYEE-EXTREME.
064900     SET WS-RECORD-FOUND-N TO TRUE
065000     IF WS-EMP-TABLE-CNT = ZEROES
065100        DISPLAY "EMPLMGR - TABLE EMPTY, NO EXTREME AVAILABLE"
065200     ELSE
065300        MOVE 1 TO WS-LOOKUP-IDX
065400        SET WS-RECORD-FOUND-Y TO TRUE
065500        PERFORM 228010-START-TEST-EXTREME
065510           THRU 228010-FINISH-TEST-EXTREME
065520          VARYING WS-SORT-I FROM 2 BY 1
065530            UNTIL WS-SORT-I > WS-EMP-TABLE-CNT
068000        PERFORM 224200-START-DISPLAY-EMPLOYEE-ENTRY
068100           THRU 224200-FINISH-DISPLAY-EMPLOYEE-ENTRY
068200     END-IF.
068300 228000-FINISH-FIND-EMPLOYEE-EXTREME.
068400     EXIT.

068410 228010-START-TEST-EXTREME.
068420     EVALUATE TRUE
068430         WHEN CTL-OP-MAX-SALARY
068440              IF WS-EMP-SALARY(WS-SORT-I)
068450                 > WS-EMP-SALARY(WS-LOOKUP-IDX)
068460                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
068470              END-IF
068480         WHEN CTL-OP-MIN-SALARY
068490              IF WS-EMP-SALARY(WS-SORT-I)
068500                 < WS-EMP-SALARY(WS-LOOKUP-IDX)
068510                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
068520              END-IF
068530         WHEN CTL-OP-MAX-EXPER
068540              IF WS-EMP-YEARS-EXPER(WS-SORT-I)
068550                 > WS-EMP-YEARS-EXPER(WS-LOOKUP-IDX)
068560                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
068570              END-IF
068580         WHEN CTL-OP-MAX-SALES
068590              IF WS-EMP-MONTHLY-SALES(WS-SORT-I)
068600                 > WS-EMP-MONTHLY-SALES(WS-LOOKUP-IDX)
068610                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
068620              END-IF
068630     END-EVALUATE.
068640 228010-FINISH-TEST-EXTREME.
068650     EXIT.
068660
068600*================================================================
068700*   TOTAL-PAYROLL / AVERAGE-SALARY / AVERAGE-EXPERIENCE /
068800*   TOTAL-MONTHLY-SALES -- all four guard on an empty table.
068900*================================================================
069000 229000-START-EMPLOYEE-MONEY-TOTALS.
069100     MOVE ZEROES TO WS-AGG-TOTAL-PAYROLL WS-AGG-TOTAL-SALES
069200                    WS-AGG-AVG-SALARY WS-AGG-AVG-EXPER
069300
069400     PERFORM 229010-START-ACCUM-EMPLOYEE-TOTAL
069500        THRU 229010-FINISH-ACCUM-EMPLOYEE-TOTAL
069510       VARYING WS-SORT-I FROM 1 BY 1
069520         UNTIL WS-SORT-I > WS-EMP-TABLE-CNT
070000
070100     IF WS-EMP-TABLE-CNT > ZEROES
070200        COMPUTE WS-AGG-AVG-SALARY ROUNDED =
070300                WS-AGG-TOTAL-PAYROLL / WS-EMP-TABLE-CNT
070400        COMPUTE WS-AGG-AVG-EXPER ROUNDED =
070500                WS-AGG-TOTAL-SALES / WS-EMP-TABLE-CNT
070600     END-IF
070700
070800     DISPLAY "EMPLMGR - TOTAL PAYROLL   : "
070810             WS-AGG-TOTAL-PAYROLL-WHOLE
070820             "." WS-AGG-TOTAL-PAYROLL-DEC
071000     DISPLAY "EMPLMGR - AVERAGE SALARY  : " WS-AGG-AVG-SALARY
071100     DISPLAY "EMPLMGR - AVERAGE EXPER   : " WS-AGG-AVG-EXPER
071200     DISPLAY "EMPLMGR - TOTAL MONTHLY SALES: "
071300             WS-AGG-TOTAL-SALES-WHOLE "." WS-AGG-TOTAL-SALES-DEC.
071400 229000-FINISH-EMPLOYEE-MONEY-TOTALS.
071500     EXIT.

071510 229010-START-ACCUM-EMPLOYEE-TOTAL.
071520     ADD WS-EMP-SALARY(WS-SORT-I) TO WS-AGG-TOTAL-PAYROLL
071530     ADD WS-EMP-MONTHLY-SALES(WS-SORT-I)
071540       TO WS-AGG-TOTAL-SALES.
071550 229010-FINISH-ACCUM-EMPLOYEE-TOTAL.
071560     EXIT.
071600
071700*================================================================
071800*   COUNT-EMPLOYEES / COUNT-BY-ROLE
071900*================================================================
072000 229400-START-COUNT-EMPLOYEES.
072100     DISPLAY "EMPLMGR - EMPLOYEE COUNT: " WS-EMP-TABLE-CNT.
072200 229400-FINISH-COUNT-EMPLOYEES.
072300     EXIT.
072400
072500 229500-START-COUNT-BY-ROLE.
072600     MOVE ZEROES TO WS-GRP-TABLE-CNT
072700     PERFORM 229510-START-GROUP-BY-ROLE
072800        THRU 229510-FINISH-GROUP-BY-ROLE
072810       VARYING WS-SORT-I FROM 1 BY 1
072820         UNTIL WS-SORT-I > WS-EMP-TABLE-CNT
072900     PERFORM 229520-START-DISPLAY-ROLE-GROUP
073000        THRU 229520-FINISH-DISPLAY-ROLE-GROUP
073010       VARYING IDX-GRP FROM 1 BY 1
073020         UNTIL IDX-GRP > WS-GRP-TABLE-CNT.
073700 229500-FINISH-COUNT-BY-ROLE.
073800     EXIT.

073810 229520-START-DISPLAY-ROLE-GROUP.
073820     DISPLAY "EMPLMGR - ROLE " WS-GRP-KEY(IDX-GRP)
073830             " COUNT " WS-GRP-COUNT(IDX-GRP).
073840 229520-FINISH-DISPLAY-ROLE-GROUP.
073850     EXIT.

074000 229510-START-GROUP-BY-ROLE.
074100     SET WS-RECORD-FOUND-N TO TRUE
074200     PERFORM 229511-START-TEST-ROLE-GROUP
074300        THRU 229511-FINISH-TEST-ROLE-GROUP
074310       VARYING IDX-GRP FROM 1 BY 1
074320         UNTIL IDX-GRP > WS-GRP-TABLE-CNT
074330            OR WS-RECORD-FOUND-Y
075000     IF WS-RECORD-FOUND-N
075100        ADD CTE-01 TO WS-GRP-TABLE-CNT
075200        MOVE WS-EMP-ROLE(WS-SORT-I) TO
075300             WS-GRP-KEY(WS-GRP-TABLE-CNT)
075400        MOVE CTE-01 TO WS-GRP-COUNT(WS-GRP-TABLE-CNT)
075500     END-IF.
075600 229510-FINISH-GROUP-BY-ROLE.
075700     EXIT.

075710 229511-START-TEST-ROLE-GROUP.
075720     IF WS-GRP-KEY(IDX-GRP) = WS-EMP-ROLE(WS-SORT-I)
075730        SET WS-RECORD-FOUND-Y TO TRUE
075740        ADD CTE-01 TO WS-GRP-COUNT(IDX-GRP)
075750     END-IF.
075760 229511-FINISH-TEST-ROLE-GROUP.
075770     EXIT.
075800
075900*================================================================
076000*   9.  REWRITE EMPLMAST FROM THE WORKING TABLE
076100*================================================================
076200 900000-START-SAVE-EMPLOYEE-FILE.
076300     OPEN OUTPUT EMPLMAST
076400
076500     PERFORM 900010-START-WRITE-EMPLOYEE-ROW
076600        THRU 900010-FINISH-WRITE-EMPLOYEE-ROW
076610       VARYING WS-SORT-I FROM 1 BY 1
076620         UNTIL WS-SORT-I > WS-EMP-TABLE-CNT
077100
077200     CLOSE EMPLMAST
077300     DISPLAY "EMPLMGR - EMPLMAST SAVED, " WS-EMP-TABLE-CNT
077400             " ROW(S).".
077500 900000-FINISH-SAVE-EMPLOYEE-FILE.
077600     EXIT.

077610 900010-START-WRITE-EMPLOYEE-ROW.
077620     PERFORM 900100-START-FORMAT-CSV-LINE
077630        THRU 900100-FINISH-FORMAT-CSV-LINE
077640     WRITE F-EMPLMAST-LINE FROM WS-CSV-LINE.
077650 900010-FINISH-WRITE-EMPLOYEE-ROW.
077660     EXIT.
077700
077800 900100-START-FORMAT-CSV-LINE.
077900     STRING WS-EMP-ID(WS-SORT-I)          DELIMITED BY SPACE ","
078000            WS-EMP-FULL-NAME(WS-SORT-I)   DELIMITED BY SPACE ","
078100            WS-EMP-ROLE(WS-SORT-I)        DELIMITED BY SPACE ","
078200            WS-EMP-PHONE(WS-SORT-I)       DELIMITED BY SPACE ","
078300            WS-EMP-SALARY(WS-SORT-I)      DELIMITED BY SIZE ","
078400            WS-EMP-YEARS-EXPER(WS-SORT-I) DELIMITED BY SIZE ","
078500            WS-EMP-MONTHLY-SALES(WS-SORT-I) DELIMITED BY SIZE
078600       INTO WS-CSV-LINE
078700     END-STRING.
078800 900100-FINISH-FORMAT-CSV-LINE.
078900     EXIT.
079000
079100*================================================================
079200*   8000.  SHARED TEXT UTILITIES -- no intrinsic FUNCTIONs.
079300*================================================================
079400 800400-START-COMPUTE-KEYWORD-LEN.
079500     MOVE ZEROES TO WS-UT-KEYWORD-LEN
079600     PERFORM 800410-START-TEST-KEYWORD-CHAR
079700        THRU 800410-FINISH-TEST-KEYWORD-CHAR
079710       VARYING WS-UT-SCAN-IDX FROM 50 BY -1
079720         UNTIL WS-UT-SCAN-IDX < 1
079730            OR WS-UT-KEYWORD-LEN NOT = ZEROES.
080300 800400-FINISH-COMPUTE-KEYWORD-LEN.
080400     EXIT.

080410 800410-START-TEST-KEYWORD-CHAR.
080420     IF WS-UT-KEYWORD(WS-UT-SCAN-IDX:1) NOT = SPACE
080430        MOVE WS-UT-SCAN-IDX TO WS-UT-KEYWORD-LEN
080440     END-IF.
080450 800410-FINISH-TEST-KEYWORD-CHAR.
080460     EXIT.

080600 800500-START-SCAN-FOR-SUBSTRING.
080700     SET WS-UT-FOUND-N TO TRUE
080800     IF WS-UT-KEYWORD-LEN > ZEROES
080900        PERFORM 800510-START-TEST-SCAN-POSITION
081000           THRU 800510-FINISH-TEST-SCAN-POSITION
081010          VARYING WS-UT-SCAN-IDX FROM 1 BY 1
081020            UNTIL WS-UT-SCAN-IDX >
081030                  (51 - WS-UT-KEYWORD-LEN)
081040               OR WS-UT-FOUND-Y
081800     END-IF.
081900 800500-FINISH-SCAN-FOR-SUBSTRING.
082000     EXIT.

082010 800510-START-TEST-SCAN-POSITION.
082020     IF WS-UT-TARGET(WS-UT-SCAN-IDX:WS-UT-KEYWORD-LEN)
082030        = WS-UT-KEYWORD(1:WS-UT-KEYWORD-LEN)
082040        SET WS-UT-FOUND-Y TO TRUE
082050     END-IF.
082060 800510-FINISH-TEST-SCAN-POSITION.
082070     EXIT.

082200 800700-START-LEFT-TRIM-FIELD.
082300     MOVE 1 TO WS-UT-SCAN-IDX
082400     PERFORM 800710-START-ADVANCE-TRIM-IDX
082410        THRU 800710-FINISH-ADVANCE-TRIM-IDX
082420       UNTIL WS-UT-SCAN-IDX > 50
082430          OR WS-UT-TRIM-SOURCE(WS-UT-SCAN-IDX:1)
082440             NOT = SPACE
082900     IF WS-UT-SCAN-IDX > 50
083000        MOVE SPACES TO WS-UT-TRIM-RESULT
083100     ELSE
083200        MOVE SPACES TO WS-UT-TRIM-RESULT
083300        MOVE WS-UT-TRIM-SOURCE(WS-UT-SCAN-IDX:)
083400          TO WS-UT-TRIM-RESULT
083500     END-IF.
083600 800700-FINISH-LEFT-TRIM-FIELD.
083700     EXIT.

083710 800710-START-ADVANCE-TRIM-IDX.
083720     ADD 1 TO WS-UT-SCAN-IDX.
083730 800710-FINISH-ADVANCE-TRIM-IDX.
083740     EXIT.
083800
083900 800900-START-CASE-FOLD-COMPARE.
084000     INSPECT WS-UT-TARGET(1:10)
084100             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
084200     INSPECT WS-UT-KEYWORD(1:10)
084300             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
084400     IF WS-UT-TARGET(1:10) = WS-UT-KEYWORD(1:10)
084500        SET WS-UT-FOUND-Y TO TRUE
084600     ELSE
084700        SET WS-UT-FOUND-N TO TRUE
084800     END-IF.
084900 800900-FINISH-CASE-FOLD-COMPARE.
085000     EXIT.
085100
085200 END PROGRAM EmplMgr.




