000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  InvcMgr.
000300 AUTHOR.      R M HUYNH.
000400 INSTALLATION. CTDL RETAIL SYSTEMS - PHONE SHOP DIVISION.
000500 DATE-WRITTEN. 06/02/89.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900*===============================================================
001000*   PROGRAM        :  INVCMGR
001100*   DESCRIPTION    :  Sales invoice master-file maintenance.
001200*                     Loads INVCMAST (invoices.csv) into a
001300*                     working table, applies every transaction
001400*                     found on INVCCTL (add, change, delete,
001500*                     find, sort, min/max, totals) and rewrites
001600*                     INVCMAST when a transaction asks us to.
001700*                     Gross/net/discount amounts are recomputed
001800*                     on every add and update, never trusted
001900*                     from the incoming card.
002000*-----------------------------------------------------------------
002100*   CHANGE LOG
002200*   DATE       BY   TICKET   DESCRIPTION
002300*   ---------- ---- -------- --------------------------------
002400*   1989-06-02 RMH  SP-0044  Original program.
002500*   1991-01-14 DKC  SP-0067  Added discount-rate handling and
002600*                            the gross/net/discount computes.
002700*   1994-08-30 DKC  SP-0114  Added find-by-date-range and the
002800*                            by-customer-name search.
002900*   1995-05-19 DKC  SP-0126  Added the four sort transactions
003000*                            and max/min amount look-ups.
003100*   1996-11-06 DKC  SP-0139  Case-folded the customer name and
003200*                            salesperson search fields.
003300*   1998-12-21 LTV  SP-0154  Y2K -- WS-INV-SALE-DATE-CC already
003400*                            carries the century; date range
003500*                            compare tested across 1999/2000/
003600*                            2001 boundary, no change required.
003700*   2001-05-04 LTV  SP-0166  Table capacity raised to 9999 rows.
003800*   2004-08-11 NGV  SP-0189  Total-revenue and average-sale now
003900*                            use NET amount, not GROSS -- Finance
004000*                            was double counting the discount.
004010*   2008-01-22 LTV  SP-0214  Recompiled clean on the new release
004020*                            of the compiler -- every VARYING/
004030*                            UNTIL loop in the paragraph division
004040*                            now runs as its own numbered
004050*                            paragraph in place of the in-line
004060*                            PERFORM blocks.  Stray SP-0198 tag
004070*                            that had leaked onto the update-
004080*                            rejected message also removed.
004082*   2008-02-19 NGV  SP-0218  COMPUTE-INVOICE-TOTALS now derives
004084*                            NET-TOTAL straight from GROSS and
004086*                            the discount rate and gets DISCOUNT-
004088*                            AMOUNT by subtraction -- the old
004090*                            order rounded the discount first and
004092*                            was a penny off NET on a rate that
004094*                            lands exactly on .5 cents.
004100*===============================================================
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS PRINTABLE-TEXT IS X'20' THRU X'7E'.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT OPTIONAL INVCMAST ASSIGN TO "INVCMAST"
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-INVCMAST.
005400
005500     SELECT INVCCTL   ASSIGN TO "INVCCTL"
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-INVCCTL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  INVCMAST
006200     LABEL RECORD IS STANDARD
006300     RECORD CONTAINS 250 CHARACTERS.
006400 01  F-INVCMAST-LINE               PIC X(250).
006500
006600 FD  INVCCTL
006700     LABEL RECORD IS STANDARD.
006800 01  F-INVCCTL-RECORD.
006900     05  CTL-OP-CODE               PIC X(04).
007000         88  CTL-OP-ADD                     VALUE "ADD ".
007100         88  CTL-OP-UPDATE                  VALUE "UPD ".
007200         88  CTL-OP-DELETE                  VALUE "DEL ".
007300         88  CTL-OP-FIND-ID                 VALUE "FID ".
007400         88  CTL-OP-FIND-CUSTOMER           VALUE "FCU ".
007500         88  CTL-OP-FIND-DATE-RANGE         VALUE "FDR ".
007600         88  CTL-OP-FIND-PHONE-ID           VALUE "FPI ".
007700         88  CTL-OP-SORT-DATE-ASC           VALUE "SDA ".
007800         88  CTL-OP-SORT-DATE-DESC          VALUE "SDD ".
007900         88  CTL-OP-SORT-NET-DESC           VALUE "SND ".
008000         88  CTL-OP-SORT-QTY-DESC           VALUE "SQD ".
008100         88  CTL-OP-MAX-NET                 VALUE "MXN ".
008200         88  CTL-OP-MIN-NET                 VALUE "MNN ".
008300         88  CTL-OP-MAX-QTY                 VALUE "MXQ ".
008400         88  CTL-OP-MIN-QTY                 VALUE "MNQ ".
008500         88  CTL-OP-TOTAL-REVENUE           VALUE "TRV ".
008600         88  CTL-OP-AVERAGE-SALE            VALUE "AVS ".
008700         88  CTL-OP-TOTAL-QTY-SOLD          VALUE "TQS ".
008800         88  CTL-OP-COUNT-INVOICES          VALUE "CNT ".
008900         88  CTL-OP-TOTAL-DISCOUNT          VALUE "TDA ".
009000         88  CTL-OP-COUNT-BY-SALESPERSON    VALUE "CBS ".
009100         88  CTL-OP-REVENUE-BY-SALESPERSON  VALUE "RBS ".
009200         88  CTL-OP-REVENUE-BY-MONTH        VALUE "RBM ".
009300     05  CTL-LOOKUP-ID             PIC X(10).
009400     05  CTL-NEW-ID                PIC X(10).
009500     05  CTL-CUSTOMER-NAME         PIC X(40).
009600     05  CTL-CUSTOMER-PHONE        PIC X(15).
009700     05  CTL-PHONE-ID              PIC X(10).
009800     05  CTL-QUANTITY              PIC 9(07).
009900     05  CTL-UNIT-PRICE            PIC 9(11)V99.
010000     05  CTL-DISCOUNT-RATE         PIC 9V9999.
010100     05  CTL-SALE-DATE             PIC 9(08).
010200     05  CTL-SALESPERSON           PIC X(40).
010300     05  CTL-DATE-FROM             PIC 9(08).
010400     05  CTL-DATE-TO               PIC 9(08).
010500     05  CTL-SAVE-FLAG             PIC X(01).
010600         88  CTL-SAVE-Y                      VALUE "Y".
010700     05  FILLER                    PIC X(20).
010800
010900 WORKING-STORAGE SECTION.
011000*---------------------------------------------------------------
011100*   Master table -- see copybooks/INVCREC.cpy for the field
011200*   list, change history and the sale-date REDEFINES.
011300*---------------------------------------------------------------
011400 COPY INVCREC.
011500
011600 77  FS-INVCMAST                   PIC X(02)  VALUE SPACES.
011700 77  FS-INVCCTL                    PIC X(02)  VALUE SPACES.
011800
011900 78  CTE-01                                    VALUE 01.
012000 78  CTE-11                                    VALUE 11.
012100
012200 01  WS-SWITCHES.
012300     05  WS-INVCMAST-PRESENT       PIC X(01)  VALUE "Y".
012400         88  WS-INVCMAST-PRESENT-N            VALUE "N".
012500     05  WS-CTL-EOF                PIC X(01)  VALUE "N".
012600         88  WS-CTL-EOF-Y                     VALUE "Y".
012700     05  WS-SAVE-REQUESTED         PIC X(01)  VALUE "N".
012800         88  WS-SAVE-REQUESTED-Y              VALUE "Y".
012900     05  WS-RECORD-FOUND           PIC X(01)  VALUE "N".
013000         88  WS-RECORD-FOUND-Y                VALUE "Y".
013100         88  WS-RECORD-FOUND-N                VALUE "N".
013200     05  WS-SWAP-NEEDED            PIC X(01)  VALUE "N".
013300         88  WS-SWAP-NEEDED-Y                 VALUE "Y".
013400         88  WS-SWAP-NEEDED-N                 VALUE "N".
013500
013600 01  WS-COUNTERS.
013700     05  WS-TRANS-READ             PIC 9(05)  VALUE ZEROES
013800                                               COMP.
013900     05  WS-LOOKUP-IDX             PIC 9(04)  VALUE ZEROES
014000                                               COMP.
014100     05  WS-SORT-I                 PIC 9(04)  VALUE ZEROES
014200                                               COMP.
014300     05  WS-SORT-J                 PIC 9(04)  VALUE ZEROES
014400                                               COMP.
014500     05  WS-CSV-FIELD-CNT          PIC 9(02)  VALUE ZEROES
014600                                               COMP.
014700
014800*---------------------------------------------------------------
014900*   CSV read/write scratch -- one 250-byte input/output line
015000*   broken into the eleven declared INVOICE-RECORD input fields
015100*   (id, customer, phone, phone-id, qty, price, discount, date,
015200*   salesperson -- the three computed totals are NOT stored on
015300*   the CSV, they are rebuilt from source fields on every load).
015400*---------------------------------------------------------------
015500 01  WS-CSV-LINE                   PIC X(250) VALUE SPACES.
015600 01  WS-CSV-FIELDS.
015700     05  WS-CSV-FLD OCCURS 9 TIMES INDEXED BY IDX-CSV-FLD
015800                                   PIC X(40) VALUE SPACES.
015900 01  WS-CSV-LINE-CHECK REDEFINES WS-CSV-LINE.
016000     05  WS-CSV-LINE-BLANK-TEST    PIC X(250).
016100         88  WS-CSV-LINE-IS-BLANK           VALUE SPACES.
016200
016300*            External CSV date is written CCYY-MM-DD; internal
016400*            storage (and this scratch) is the packed CCYYMMDD
016500*            numeral, so the dashes are stripped on load and put
016600*            back on save through this alternate character view.
016700 01  WS-CSV-DATE-TEXT              PIC X(10) VALUE SPACES.
016800 01  WS-CSV-DATE-TEXT-R REDEFINES WS-CSV-DATE-TEXT.
016900     05  WS-CSV-DATE-TEXT-CC       PIC X(02).
017000     05  WS-CSV-DATE-TEXT-YY       PIC X(02).
017100     05  WS-CSV-DATE-DASH1         PIC X(01).
017200     05  WS-CSV-DATE-TEXT-MM       PIC X(02).
017300     05  WS-CSV-DATE-DASH2         PIC X(01).
017400     05  WS-CSV-DATE-TEXT-DD       PIC X(02).
017500
017600 01  WS-INV-SWAP-HOLD.
017700     05  WS-HOLD-ID                PIC X(10).
017800     05  WS-HOLD-CUSTOMER-NAME     PIC X(40).
017900     05  WS-HOLD-CUSTOMER-PHONE    PIC X(15).
018000     05  WS-HOLD-PHONE-ID          PIC X(10).
018100     05  WS-HOLD-QUANTITY          PIC 9(07).
018200     05  WS-HOLD-UNIT-PRICE        PIC 9(11)V99.
018300     05  WS-HOLD-DISCOUNT-RATE     PIC 9V9999.
018400     05  WS-HOLD-SALE-DATE         PIC 9(08).
018500     05  WS-HOLD-SALESPERSON       PIC X(40).
018600     05  WS-HOLD-CUST-NAME-UC      PIC X(40).
018700     05  WS-HOLD-GROSS-TOTAL       PIC 9(13)V99.
018800     05  WS-HOLD-NET-TOTAL         PIC 9(13)V99.
018900     05  WS-HOLD-DISCOUNT-AMOUNT   PIC 9(13)V99.
019000     05  FILLER                    PIC X(20).
019100
019200 01  WS-AGG-AREA.
019300     05  WS-AGG-TOTAL-REVENUE      PIC 9(15)V99 VALUE ZEROES.
019400     05  WS-AGG-COUNT              PIC 9(07)  VALUE ZEROES
019500                                               COMP.
019600     05  WS-AGG-AVERAGE            PIC 9(13)V99 VALUE ZEROES.
019700     05  WS-AGG-TOTAL-QTY          PIC 9(09)  VALUE ZEROES
019800                                               COMP.
019900     05  WS-AGG-TOTAL-DISCOUNT     PIC 9(15)V99 VALUE ZEROES.
020000
020100 01  WS-GRP-TABLE-CNT              PIC 9(03)  VALUE ZEROES
020200                                               COMP.
020300 01  WS-GRP-TABLE.
020400     05  WS-GRP-ENTRY OCCURS 50 TIMES INDEXED BY IDX-GRP.
020500         10  WS-GRP-KEY            PIC X(40)  VALUE SPACES.
020600         10  WS-GRP-COUNT          PIC 9(07)  VALUE ZEROES
020700                                               COMP.
020800         10  WS-GRP-AMOUNT         PIC 9(15)V99 VALUE ZEROES.
020900
021000 01  WS-TEXT-UTIL.
021100     05  WS-UC-ALPHA               PIC X(26)  VALUE
021200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021300     05  WS-LC-ALPHA               PIC X(26)  VALUE
021400             "abcdefghijklmnopqrstuvwxyz".
021500     05  WS-UT-TARGET              PIC X(40)  VALUE SPACES.
021600     05  WS-UT-TARGET-LEN          PIC 9(02)  VALUE ZEROES
021700                                               COMP.
021800     05  WS-UT-KEYWORD             PIC X(40)  VALUE SPACES.
021900     05  WS-UT-KEYWORD-LEN         PIC 9(02)  VALUE ZEROES
022000                                               COMP.
022100     05  WS-UT-SCAN-IDX            PIC 9(03)  VALUE ZEROES
022200                                               COMP.
022300     05  WS-UT-FOUND               PIC X(01)  VALUE "N".
022400         88  WS-UT-FOUND-Y                    VALUE "Y".
022500         88  WS-UT-FOUND-N                    VALUE "N".
022600     05  WS-UT-TRIM-SOURCE         PIC X(40)  VALUE SPACES.
022700     05  WS-UT-TRIM-RESULT         PIC X(40)  VALUE SPACES.
022800
022900 PROCEDURE DIVISION.
023000 DECLARATIVES.
023100 INVCMAST-HANDLER SECTION.
023200     USE AFTER ERROR PROCEDURE ON INVCMAST.
023300 000000-INVCMAST-STATUS-CHECK.
023400     IF FS-INVCMAST = "35"
023500        SET WS-INVCMAST-PRESENT-N TO TRUE
023600     ELSE
023700        DISPLAY "INVCMGR - INVCMAST FILE STATUS: " FS-INVCMAST
023800     END-IF.
023900
024000 INVCCTL-HANDLER SECTION.
024100     USE AFTER ERROR PROCEDURE ON INVCCTL.
024200 000010-INVCCTL-STATUS-CHECK.
024300     DISPLAY "INVCMGR - INVCCTL FILE STATUS : " FS-INVCCTL.
024400 END DECLARATIVES.
024500
024600 MAIN-PARAGRAPH.
024700     PERFORM 100000-START-LOAD-INVOICE-FILE
024800        THRU 100000-FINISH-LOAD-INVOICE-FILE
024900
025000     PERFORM 200000-START-PROCESS-REQUESTS
025100        THRU 200000-FINISH-PROCESS-REQUESTS
025200
025300     IF WS-SAVE-REQUESTED-Y
025400        PERFORM 900000-START-SAVE-INVOICE-FILE
025500           THRU 900000-FINISH-SAVE-INVOICE-FILE
025600     END-IF
025700
025800     DISPLAY SPACE
025900     DISPLAY "INVCMGR - TRANSACTIONS READ: " WS-TRANS-READ
026000     STOP RUN.
026100
026200*================================================================
026300*   1.  LOAD INVOICE-RECORD TABLE FROM INVOICES.CSV
026400*================================================================
026500 100000-START-LOAD-INVOICE-FILE.
026600     MOVE ZEROES TO WS-INV-TABLE-CNT
026700     OPEN INPUT INVCMAST
026800
026900     IF WS-INVCMAST-PRESENT-N
027000        DISPLAY "INVCMGR - INVCMAST NOT FOUND, STARTING EMPTY"
027100     ELSE
027200        PERFORM 100100-START-READ-INVOICE-LINE
027300           THRU 100100-FINISH-READ-INVOICE-LINE
027400          UNTIL FS-INVCMAST = "10"
027500        CLOSE INVCMAST
027600     END-IF.
027700 100000-FINISH-LOAD-INVOICE-FILE.
027800     EXIT.
027900
028000 100100-START-READ-INVOICE-LINE.
028100     READ INVCMAST INTO WS-CSV-LINE
028200       AT END
028300           CONTINUE
028400       NOT AT END
028500           IF NOT WS-CSV-LINE-IS-BLANK
028600              PERFORM 100200-START-PARSE-CSV-LINE
028700                 THRU 100200-FINISH-PARSE-CSV-LINE
028800              PERFORM 100300-START-STORE-INVOICE-ENTRY
028900                 THRU 100300-FINISH-STORE-INVOICE-ENTRY
029000           END-IF
029100     END-READ.
029200 100100-FINISH-READ-INVOICE-LINE.
029300     EXIT.
029400
029500 100200-START-PARSE-CSV-LINE.
029600     MOVE SPACES TO WS-CSV-FIELDS
029700     MOVE ZEROES TO WS-CSV-FIELD-CNT
029800
029900     UNSTRING WS-CSV-LINE DELIMITED BY ","
030000         INTO WS-CSV-FLD(1) WS-CSV-FLD(2) WS-CSV-FLD(3)
030100              WS-CSV-FLD(4) WS-CSV-FLD(5) WS-CSV-FLD(6)
030200              WS-CSV-FLD(7) WS-CSV-FLD(8) WS-CSV-FLD(9)
030300         TALLYING IN WS-CSV-FIELD-CNT
030400     END-UNSTRING
030500
030600     IF WS-CSV-FIELD-CNT < 9
030700        DISPLAY "INVCMGR - FATAL: SHORT CSV LINE ON INVCMAST"
030800        DISPLAY "INVCMGR - LINE WAS: " WS-CSV-LINE
030900        MOVE 16 TO RETURN-CODE
031000        STOP RUN
031100     END-IF
031200
031300     PERFORM 100210-START-TRIM-CSV-FIELD
031400        THRU 100210-FINISH-TRIM-CSV-FIELD
031410       VARYING IDX-CSV-FLD FROM 1 BY 1
031420         UNTIL IDX-CSV-FLD > 9.
032000 100200-FINISH-PARSE-CSV-LINE.
032100     EXIT.

032110 100210-START-TRIM-CSV-FIELD.
032120     MOVE WS-CSV-FLD(IDX-CSV-FLD) TO WS-UT-TRIM-SOURCE
032130     PERFORM 800700-START-LEFT-TRIM-FIELD
032140        THRU 800700-FINISH-LEFT-TRIM-FIELD
032150     MOVE WS-UT-TRIM-RESULT TO WS-CSV-FLD(IDX-CSV-FLD).
032160 100210-FINISH-TRIM-CSV-FIELD.
032170     EXIT.
032200
032300 100300-START-STORE-INVOICE-ENTRY.
032400     ADD CTE-01 TO WS-INV-TABLE-CNT
032500     MOVE WS-CSV-FLD(1) TO WS-INV-ID(WS-INV-TABLE-CNT)
032600     MOVE WS-CSV-FLD(2) TO WS-INV-CUSTOMER-NAME
032700                            (WS-INV-TABLE-CNT)
032800     MOVE WS-CSV-FLD(3) TO WS-INV-CUSTOMER-PHONE
032900                            (WS-INV-TABLE-CNT)
033000     MOVE WS-CSV-FLD(4) TO WS-INV-PHONE-ID(WS-INV-TABLE-CNT)
033100     MOVE WS-CSV-FLD(5) TO WS-INV-QUANTITY(WS-INV-TABLE-CNT)
033200     MOVE WS-CSV-FLD(6) TO WS-INV-UNIT-PRICE(WS-INV-TABLE-CNT)
033300     MOVE WS-CSV-FLD(7) TO WS-INV-DISCOUNT-RATE
033400                            (WS-INV-TABLE-CNT)
033500     MOVE WS-CSV-FLD(8) TO WS-CSV-DATE-TEXT
033600     MOVE WS-CSV-DATE-TEXT-CC TO
033700          WS-INV-SALE-DATE-CC(WS-INV-TABLE-CNT)
033800     MOVE WS-CSV-DATE-TEXT-YY TO
033900          WS-INV-SALE-DATE-YY(WS-INV-TABLE-CNT)
034000     MOVE WS-CSV-DATE-TEXT-MM TO
034100          WS-INV-SALE-DATE-MM(WS-INV-TABLE-CNT)
034200     MOVE WS-CSV-DATE-TEXT-DD TO
034300          WS-INV-SALE-DATE-DD(WS-INV-TABLE-CNT)
034400     MOVE WS-CSV-FLD(9) TO WS-INV-SALESPERSON
034500                            (WS-INV-TABLE-CNT)
034600     MOVE WS-CSV-FLD(2) TO WS-INV-CUST-NAME-UC
034700                            (WS-INV-TABLE-CNT)
034800     INSPECT WS-INV-CUST-NAME-UC(WS-INV-TABLE-CNT)
034900             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
035000     MOVE WS-INV-TABLE-CNT TO WS-SORT-I
035100     PERFORM 210500-START-COMPUTE-INVOICE-TOTALS
035200        THRU 210500-FINISH-COMPUTE-INVOICE-TOTALS.
035300 100300-FINISH-STORE-INVOICE-ENTRY.
035400     EXIT.
035500
035600*================================================================
035700*   2.  PROCESS EVERY TRANSACTION ON INVCCTL
035800*================================================================
035900 200000-START-PROCESS-REQUESTS.
036000     OPEN INPUT INVCCTL
036100
036200     PERFORM 200100-START-READ-TRANSACTION
036300        THRU 200100-FINISH-READ-TRANSACTION
036400       UNTIL WS-CTL-EOF-Y
036500
036600     CLOSE INVCCTL.
036700 200000-FINISH-PROCESS-REQUESTS.
036800     EXIT.
036900
037000 200100-START-READ-TRANSACTION.
037100     READ INVCCTL
037200       AT END
037300           SET WS-CTL-EOF-Y TO TRUE
037400       NOT AT END
037500           ADD CTE-01 TO WS-TRANS-READ
037600           IF CTL-SAVE-Y
037700              SET WS-SAVE-REQUESTED-Y TO TRUE
037800           END-IF
037900           PERFORM 210000-START-DISPATCH-TRANSACTION
038000              THRU 210000-FINISH-DISPATCH-TRANSACTION
038100     END-READ.
038200 200100-FINISH-READ-TRANSACTION.
038300     EXIT.
038400
038500 210000-START-DISPATCH-TRANSACTION.
038600     EVALUATE TRUE
038700         WHEN CTL-OP-ADD
038800              PERFORM 221000-START-ADD-AN-INVOICE
038900                 THRU 221000-FINISH-ADD-AN-INVOICE
039000         WHEN CTL-OP-UPDATE
039100              PERFORM 222000-START-UPDATE-AN-INVOICE
039200                 THRU 222000-FINISH-UPDATE-AN-INVOICE
039300         WHEN CTL-OP-DELETE
039400              PERFORM 223000-START-DELETE-AN-INVOICE
039500                 THRU 223000-FINISH-DELETE-AN-INVOICE
039600         WHEN CTL-OP-FIND-ID
039700              PERFORM 224000-START-FIND-INVOICE-BY-ID
039800                 THRU 224000-FINISH-FIND-INVOICE-BY-ID
039900         WHEN CTL-OP-FIND-CUSTOMER
040000              PERFORM 225000-START-FIND-BY-CUSTOMER
040100                 THRU 225000-FINISH-FIND-BY-CUSTOMER
040200         WHEN CTL-OP-FIND-DATE-RANGE
040300              PERFORM 226000-START-FIND-BY-DATE-RANGE
040400                 THRU 226000-FINISH-FIND-BY-DATE-RANGE
040500         WHEN CTL-OP-FIND-PHONE-ID
040600              PERFORM 226500-START-FIND-BY-PHONE-ID
040700                 THRU 226500-FINISH-FIND-BY-PHONE-ID
040800         WHEN CTL-OP-SORT-DATE-ASC
040900         WHEN CTL-OP-SORT-DATE-DESC
041000         WHEN CTL-OP-SORT-NET-DESC
041100         WHEN CTL-OP-SORT-QTY-DESC
041200              PERFORM 227000-START-SORT-INVOICE-TABLE
041300                 THRU 227000-FINISH-SORT-INVOICE-TABLE
041400         WHEN CTL-OP-MAX-NET
041500         WHEN CTL-OP-MIN-NET
041600         WHEN CTL-OP-MAX-QTY
041700         WHEN CTL-OP-MIN-QTY
041800              PERFORM 228000-START-FIND-INVOICE-EXTREME
041900                 THRU 228000-FINISH-FIND-INVOICE-EXTREME
042000         WHEN CTL-OP-TOTAL-REVENUE
042100         WHEN CTL-OP-AVERAGE-SALE
042200         WHEN CTL-OP-TOTAL-QTY-SOLD
042300         WHEN CTL-OP-TOTAL-DISCOUNT
042400              PERFORM 229000-START-INVOICE-MONEY-TOTALS
042500                 THRU 229000-FINISH-INVOICE-MONEY-TOTALS
042600         WHEN CTL-OP-COUNT-INVOICES
042700              PERFORM 229400-START-COUNT-INVOICES
042800                 THRU 229400-FINISH-COUNT-INVOICES
042900         WHEN CTL-OP-COUNT-BY-SALESPERSON
043000              PERFORM 229500-START-COUNT-BY-SALESPERSON
043100                 THRU 229500-FINISH-COUNT-BY-SALESPERSON
043200         WHEN CTL-OP-REVENUE-BY-SALESPERSON
043300              PERFORM 229600-START-REVENUE-BY-SALESPERSON
043400                 THRU 229600-FINISH-REVENUE-BY-SALESPERSON
043500         WHEN CTL-OP-REVENUE-BY-MONTH
043600              PERFORM 229700-START-REVENUE-BY-MONTH
043700                 THRU 229700-FINISH-REVENUE-BY-MONTH
043800         WHEN OTHER
043900              DISPLAY "INVCMGR - UNRECOGNIZED OP CODE: "
044000                      CTL-OP-CODE
044100     END-EVALUATE.
044200 210000-FINISH-DISPATCH-TRANSACTION.
044300     EXIT.
044400
044500*            Gross = qty * unit price.  Discount = gross * rate,
044600*            rounded.  Net = gross - discount.  Recomputed here
044700*            and on every add/update so a stale CSV total can
044800*            never survive a load -- burned us once when a hand-
044900*            edited CSV had the old total left in.
045000*            Row to total is WS-SORT-I, set by the caller --
045100*            keeps this paragraph safe to use from both the load
045200*            (row just appended) and the update path (row found
045300*            somewhere in the middle of the table) without ever
045400*            touching WS-INV-TABLE-CNT itself.
045500 210500-START-COMPUTE-INVOICE-TOTALS.
045600     COMPUTE WS-INV-GROSS-TOTAL(WS-SORT-I) ROUNDED =
045700             WS-INV-QUANTITY(WS-SORT-I) *
045800             WS-INV-UNIT-PRICE(WS-SORT-I)
045900     COMPUTE WS-INV-NET-TOTAL(WS-SORT-I) ROUNDED =
046000             WS-INV-GROSS-TOTAL(WS-SORT-I) *
046100             (1 - WS-INV-DISCOUNT-RATE(WS-SORT-I))
046200     COMPUTE WS-INV-DISCOUNT-AMOUNT(WS-SORT-I) ROUNDED =
046300             WS-INV-GROSS-TOTAL(WS-SORT-I) -
046400             WS-INV-NET-TOTAL(WS-SORT-I).
046500 210500-FINISH-COMPUTE-INVOICE-TOTALS.
046600     EXIT.
046700
046800*================================================================
046900*   ADD -- append, reject if the id already exists.
047000*================================================================
047100 221000-START-ADD-AN-INVOICE.
047200     MOVE CTL-NEW-ID TO CTL-LOOKUP-ID
047300     PERFORM 224100-START-LOCATE-INVOICE-BY-ID
047400        THRU 224100-FINISH-LOCATE-INVOICE-BY-ID
047500
047600     IF WS-RECORD-FOUND-Y
047700        DISPLAY "INVCMGR - ADD REJECTED, ID ALREADY EXISTS: "
047800                CTL-NEW-ID
047900     ELSE
048000        ADD CTE-01 TO WS-INV-TABLE-CNT
048100        PERFORM 221100-START-COPY-CARD-TO-ENTRY
048200           THRU 221100-FINISH-COPY-CARD-TO-ENTRY
048300        MOVE CTL-NEW-ID TO WS-INV-ID(WS-INV-TABLE-CNT)
048400        MOVE WS-INV-TABLE-CNT TO WS-SORT-I
048500        PERFORM 210500-START-COMPUTE-INVOICE-TOTALS
048600           THRU 210500-FINISH-COMPUTE-INVOICE-TOTALS
048700        DISPLAY "INVCMGR - INVOICE ADDED: " CTL-NEW-ID
048800     END-IF.
048900 221000-FINISH-ADD-AN-INVOICE.
049000     EXIT.
049100
049200 221100-START-COPY-CARD-TO-ENTRY.
049300     MOVE CTL-CUSTOMER-NAME  TO WS-INV-CUSTOMER-NAME
049400                                 (WS-INV-TABLE-CNT)
049500     MOVE CTL-CUSTOMER-PHONE TO WS-INV-CUSTOMER-PHONE
049600                                 (WS-INV-TABLE-CNT)
049700     MOVE CTL-PHONE-ID       TO WS-INV-PHONE-ID
049800                                 (WS-INV-TABLE-CNT)
049900     MOVE CTL-QUANTITY       TO WS-INV-QUANTITY
050000                                 (WS-INV-TABLE-CNT)
050100     MOVE CTL-UNIT-PRICE     TO WS-INV-UNIT-PRICE
050200                                 (WS-INV-TABLE-CNT)
050300     MOVE CTL-DISCOUNT-RATE  TO WS-INV-DISCOUNT-RATE
050400                                 (WS-INV-TABLE-CNT)
050500     MOVE CTL-SALE-DATE      TO WS-INV-SALE-DATE
050600                                 (WS-INV-TABLE-CNT)
050700     MOVE CTL-SALESPERSON    TO WS-INV-SALESPERSON
050800                                 (WS-INV-TABLE-CNT)
050900     MOVE CTL-CUSTOMER-NAME  TO WS-INV-CUST-NAME-UC
051000                                 (WS-INV-TABLE-CNT)
051100     INSPECT WS-INV-CUST-NAME-UC(WS-INV-TABLE-CNT)
051200             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA.
051300 221100-FINISH-COPY-CARD-TO-ENTRY.
051400     EXIT.
051500
051600*================================================================
051700*   UPDATE -- reject unless the new id matches the lookup id.
051800*================================================================
051900 222000-START-UPDATE-AN-INVOICE.
052000     PERFORM 224100-START-LOCATE-INVOICE-BY-ID
052100        THRU 224100-FINISH-LOCATE-INVOICE-BY-ID
052200
052300     IF WS-RECORD-FOUND-N
052400        DISPLAY "INVCMGR - UPDATE REJECTED, ID NOT FOUND: "
052500                CTL-LOOKUP-ID
052600     ELSE
052700        MOVE CTL-LOOKUP-ID TO WS-UT-TARGET(1:10)
052800        MOVE CTL-NEW-ID    TO WS-UT-KEYWORD(1:10)
052900        PERFORM 800900-START-CASE-FOLD-COMPARE
053000           THRU 800900-FINISH-CASE-FOLD-COMPARE
053100        IF WS-UT-FOUND-N
053200           DISPLAY "INVCMGR - UPDATE REJECTED, KEY CHANGED: "
053300                   CTL-LOOKUP-ID " TO " CTL-NEW-ID
053400        ELSE
053500           MOVE WS-LOOKUP-IDX TO WS-SORT-I
053600           MOVE CTL-CUSTOMER-NAME  TO WS-INV-CUSTOMER-NAME
053700                                       (WS-LOOKUP-IDX)
053800           MOVE CTL-CUSTOMER-PHONE TO WS-INV-CUSTOMER-PHONE
053900                                       (WS-LOOKUP-IDX)
054000           MOVE CTL-PHONE-ID       TO WS-INV-PHONE-ID
054100                                       (WS-LOOKUP-IDX)
054200           MOVE CTL-QUANTITY       TO WS-INV-QUANTITY
054300                                       (WS-LOOKUP-IDX)
054400           MOVE CTL-UNIT-PRICE     TO WS-INV-UNIT-PRICE
054500                                       (WS-LOOKUP-IDX)
054600           MOVE CTL-DISCOUNT-RATE  TO WS-INV-DISCOUNT-RATE
054700                                       (WS-LOOKUP-IDX)
054800           MOVE CTL-SALE-DATE      TO WS-INV-SALE-DATE
054900                                       (WS-LOOKUP-IDX)
055000           MOVE CTL-SALESPERSON    TO WS-INV-SALESPERSON
055100                                       (WS-LOOKUP-IDX)
055200           MOVE CTL-CUSTOMER-NAME  TO WS-INV-CUST-NAME-UC
055300                                       (WS-LOOKUP-IDX)
055400           INSPECT WS-INV-CUST-NAME-UC(WS-LOOKUP-IDX)
055500                   CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
055600           PERFORM 210500-START-COMPUTE-INVOICE-TOTALS
055700              THRU 210500-FINISH-COMPUTE-INVOICE-TOTALS
055800           DISPLAY "INVCMGR - INVOICE UPDATED: " CTL-LOOKUP-ID
055900        END-IF
056000     END-IF.
056100 222000-FINISH-UPDATE-AN-INVOICE.
056200     EXIT.
056300
056400*================================================================
056500*   DELETE -- remove by id, close the gap in the table.
056600*================================================================
056700 223000-START-DELETE-AN-INVOICE.
056800     PERFORM 224100-START-LOCATE-INVOICE-BY-ID
056900        THRU 224100-FINISH-LOCATE-INVOICE-BY-ID
057000
057100     IF WS-RECORD-FOUND-N
057200        DISPLAY "INVCMGR - DELETE REJECTED, ID NOT FOUND: "
057300                CTL-LOOKUP-ID
057400     ELSE
057500        PERFORM 223010-START-SHIFT-INVOICE-ROW
057510           THRU 223010-FINISH-SHIFT-INVOICE-ROW
057520          VARYING WS-SORT-I FROM WS-LOOKUP-IDX BY 1
057530            UNTIL WS-SORT-I >= WS-INV-TABLE-CNT
058000        SUBTRACT CTE-01 FROM WS-INV-TABLE-CNT
058100        DISPLAY "INVCMGR - INVOICE DELETED: " CTL-LOOKUP-ID
058200     END-IF.
058300 223000-FINISH-DELETE-AN-INVOICE.
058400     EXIT.

058410 223010-START-SHIFT-INVOICE-ROW.
058420     MOVE WS-INV-ENTRY(WS-SORT-I + 1)
058430       TO WS-INV-ENTRY(WS-SORT-I).
058440 223010-FINISH-SHIFT-INVOICE-ROW.
058450     EXIT.
058500
058600*================================================================
058700*   FIND-BY-ID
058800*================================================================
058900 224000-START-FIND-INVOICE-BY-ID.
059000     PERFORM 224100-START-LOCATE-INVOICE-BY-ID
059100        THRU 224100-FINISH-LOCATE-INVOICE-BY-ID
059200
059300     IF WS-RECORD-FOUND-Y
059400        PERFORM 224200-START-DISPLAY-INVOICE-ENTRY
059500           THRU 224200-FINISH-DISPLAY-INVOICE-ENTRY
059600     ELSE
059700        DISPLAY "INVCMGR - INVOICE NOT FOUND: " CTL-LOOKUP-ID
059800     END-IF.
059900 224000-FINISH-FIND-INVOICE-BY-ID.
060000     EXIT.
060100
060200 224100-START-LOCATE-INVOICE-BY-ID.
060300     SET WS-RECORD-FOUND-N TO TRUE
060400     MOVE ZEROES TO WS-LOOKUP-IDX
060500
060600     PERFORM 224110-START-TEST-ID-MATCH
060610        THRU 224110-FINISH-TEST-ID-MATCH
060620       VARYING WS-SORT-I FROM 1 BY 1
060630         UNTIL WS-SORT-I > WS-INV-TABLE-CNT
060640            OR WS-RECORD-FOUND-Y.
061800 224100-FINISH-LOCATE-INVOICE-BY-ID.
061900     EXIT.

061910 224110-START-TEST-ID-MATCH.
061920     MOVE WS-INV-ID(WS-SORT-I) TO WS-UT-TARGET(1:10)
061930     MOVE CTL-LOOKUP-ID        TO WS-UT-KEYWORD(1:10)
061940     PERFORM 800900-START-CASE-FOLD-COMPARE
061950        THRU 800900-FINISH-CASE-FOLD-COMPARE
061960     IF WS-UT-FOUND-Y
061970        SET WS-RECORD-FOUND-Y TO TRUE
061980        MOVE WS-SORT-I TO WS-LOOKUP-IDX
061990     END-IF.
061995 224110-FINISH-TEST-ID-MATCH.
061996     EXIT.
062000
062100 224200-START-DISPLAY-INVOICE-ENTRY.
062200     DISPLAY "  ID       : " WS-INV-ID(WS-LOOKUP-IDX)
062300     DISPLAY "  CUSTOMER : " WS-INV-CUSTOMER-NAME
062400                              (WS-LOOKUP-IDX)
062500     DISPLAY "  PHONE-ID : " WS-INV-PHONE-ID(WS-LOOKUP-IDX)
062600     DISPLAY "  QTY      : " WS-INV-QUANTITY(WS-LOOKUP-IDX)
062700     DISPLAY "  DATE     : " WS-INV-SALE-DATE(WS-LOOKUP-IDX)
062800     DISPLAY "  SALESMAN : " WS-INV-SALESPERSON
062900                              (WS-LOOKUP-IDX)
063000     DISPLAY "  GROSS    : " WS-INV-GROSS-TOTAL(WS-LOOKUP-IDX)
063100     DISPLAY "  DISCOUNT : " WS-INV-DISCOUNT-AMOUNT
063200                              (WS-LOOKUP-IDX)
063300     DISPLAY "  NET      : " WS-INV-NET-TOTAL(WS-LOOKUP-IDX).
063400 224200-FINISH-DISPLAY-INVOICE-ENTRY.
063500     EXIT.
063600
063700*================================================================
063800*   FIND-BY-CUSTOMER -- case-insensitive substring on name.
063900*================================================================
064000 225000-START-FIND-BY-CUSTOMER.
064100     MOVE ZEROES TO WS-AGG-COUNT
064200     MOVE CTL-CUSTOMER-NAME TO WS-UT-KEYWORD
064300     INSPECT WS-UT-KEYWORD CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
064400     PERFORM 800400-START-COMPUTE-KEYWORD-LEN
064500        THRU 800400-FINISH-COMPUTE-KEYWORD-LEN
064600
064700     PERFORM 225010-START-TEST-CUSTOMER-MATCH
064710        THRU 225010-FINISH-TEST-CUSTOMER-MATCH
064720       VARYING WS-SORT-I FROM 1 BY 1
064730         UNTIL WS-SORT-I > WS-INV-TABLE-CNT
065900     DISPLAY "INVCMGR - MATCHED " WS-AGG-COUNT " INVOICE(S).".
066000 225000-FINISH-FIND-BY-CUSTOMER.
066100     EXIT.

066110 225010-START-TEST-CUSTOMER-MATCH.
066120     MOVE WS-INV-CUST-NAME-UC(WS-SORT-I) TO WS-UT-TARGET
066130     PERFORM 800500-START-SCAN-FOR-SUBSTRING
066140        THRU 800500-FINISH-SCAN-FOR-SUBSTRING
066150     IF WS-UT-FOUND-Y
066160        ADD CTE-01 TO WS-AGG-COUNT
066170        MOVE WS-SORT-I TO WS-LOOKUP-IDX
066180        PERFORM 224200-START-DISPLAY-INVOICE-ENTRY
066190           THRU 224200-FINISH-DISPLAY-INVOICE-ENTRY
066195     END-IF.
066196 225010-FINISH-TEST-CUSTOMER-MATCH.
066197     EXIT.
066200
066300*================================================================
066400*   FIND-BY-DATE-RANGE -- inclusive.
066500*================================================================
066600 226000-START-FIND-BY-DATE-RANGE.
066700     MOVE ZEROES TO WS-AGG-COUNT
066800     PERFORM 226010-START-TEST-DATE-IN-RANGE
066810        THRU 226010-FINISH-TEST-DATE-IN-RANGE
066820       VARYING WS-SORT-I FROM 1 BY 1
066830         UNTIL WS-SORT-I > WS-INV-TABLE-CNT
067800     DISPLAY "INVCMGR - MATCHED " WS-AGG-COUNT " INVOICE(S).".
067900 226000-FINISH-FIND-BY-DATE-RANGE.
068000     EXIT.

068010 226010-START-TEST-DATE-IN-RANGE.
068020     IF WS-INV-SALE-DATE(WS-SORT-I) >= CTL-DATE-FROM
068030        AND WS-INV-SALE-DATE(WS-SORT-I) <= CTL-DATE-TO
068040        ADD CTE-01 TO WS-AGG-COUNT
068050        MOVE WS-SORT-I TO WS-LOOKUP-IDX
068060        PERFORM 224200-START-DISPLAY-INVOICE-ENTRY
068070           THRU 224200-FINISH-DISPLAY-INVOICE-ENTRY
068080     END-IF.
068090 226010-FINISH-TEST-DATE-IN-RANGE.
068095     EXIT.
068100
068200*================================================================
068300*   FIND-BY-PHONE-ID -- exact match, case-insensitive.
068400*================================================================
068500 226500-START-FIND-BY-PHONE-ID.
068600     MOVE ZEROES TO WS-AGG-COUNT
068700     MOVE CTL-PHONE-ID TO WS-UT-TARGET(1:10)
068800     INSPECT WS-UT-TARGET(1:10)
068900             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
069000     PERFORM 226510-START-TEST-PHONE-ID-MATCH
069010        THRU 226510-FINISH-TEST-PHONE-ID-MATCH
069020       VARYING WS-SORT-I FROM 1 BY 1
069030         UNTIL WS-SORT-I > WS-INV-TABLE-CNT
070200     DISPLAY "INVCMGR - MATCHED " WS-AGG-COUNT " INVOICE(S).".
070300 226500-FINISH-FIND-BY-PHONE-ID.
070400     EXIT.

070410 226510-START-TEST-PHONE-ID-MATCH.
070420     MOVE WS-INV-PHONE-ID(WS-SORT-I) TO WS-UT-KEYWORD(1:10)
070430     INSPECT WS-UT-KEYWORD(1:10)
070440             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
070450     IF WS-UT-TARGET(1:10) = WS-UT-KEYWORD(1:10)
070460        ADD CTE-01 TO WS-AGG-COUNT
070470        MOVE WS-SORT-I TO WS-LOOKUP-IDX
070480        PERFORM 224200-START-DISPLAY-INVOICE-ENTRY
070490           THRU 224200-FINISH-DISPLAY-INVOICE-ENTRY
070495     END-IF.
070496 226510-FINISH-TEST-PHONE-ID-MATCH.
070497     EXIT.
070500
070600*================================================================
070700*   SORT -- bubble sort, mode taken from the op code.
070800*================================================================
070900 227000-START-SORT-INVOICE-TABLE.
071000     PERFORM 227050-START-BUBBLE-COMPARE
071010        THRU 227050-FINISH-BUBBLE-COMPARE
071020       VARYING WS-SORT-I FROM 1 BY 1
071030         UNTIL WS-SORT-I > WS-INV-TABLE-CNT - 1
071040         AFTER WS-SORT-J FROM 1 BY 1
071050         UNTIL WS-SORT-J > WS-INV-TABLE-CNT - WS-SORT-I
072200
072300     PERFORM 227010-START-DISPLAY-SORTED-ROW
072400        THRU 227010-FINISH-DISPLAY-SORTED-ROW
072410       VARYING WS-SORT-I FROM 1 BY 1
072420         UNTIL WS-SORT-I > WS-INV-TABLE-CNT.
072900 227000-FINISH-SORT-INVOICE-TABLE.
073000     EXIT.

073010 227010-START-DISPLAY-SORTED-ROW.
073020     MOVE WS-SORT-I TO WS-LOOKUP-IDX
073030     PERFORM 224200-START-DISPLAY-INVOICE-ENTRY
073040        THRU 224200-FINISH-DISPLAY-INVOICE-ENTRY.
073050 227010-FINISH-DISPLAY-SORTED-ROW.
073060     EXIT.

073070 227050-START-BUBBLE-COMPARE.
073080     PERFORM 227100-START-TEST-SWAP-NEEDED
073090        THRU 227100-FINISH-TEST-SWAP-NEEDED
073100     IF WS-SWAP-NEEDED-Y
073110        PERFORM 227200-START-SWAP-INVOICE-ENTRIES
073120           THRU 227200-FINISH-SWAP-INVOICE-ENTRIES
073130     END-IF.
073140 227050-FINISH-BUBBLE-COMPARE.
073150     EXIT.
073100
073200 227100-START-TEST-SWAP-NEEDED.
073300     SET WS-SWAP-NEEDED-N TO TRUE
073400     EVALUATE TRUE
073500         WHEN CTL-OP-SORT-DATE-ASC
073600              IF WS-INV-SALE-DATE(WS-SORT-J)
073700                 > WS-INV-SALE-DATE(WS-SORT-J + 1)
073800                 SET WS-SWAP-NEEDED-Y TO TRUE
073900              END-IF
074000         WHEN CTL-OP-SORT-DATE-DESC
074100              IF WS-INV-SALE-DATE(WS-SORT-J)
074200                 < WS-INV-SALE-DATE(WS-SORT-J + 1)
074300                 SET WS-SWAP-NEEDED-Y TO TRUE
074400              END-IF
074500         WHEN CTL-OP-SORT-NET-DESC
074600              IF WS-INV-NET-TOTAL(WS-SORT-J)
074700                 < WS-INV-NET-TOTAL(WS-SORT-J + 1)
074800                 SET WS-SWAP-NEEDED-Y TO TRUE
074900              END-IF
075000         WHEN CTL-OP-SORT-QTY-DESC
075100              IF WS-INV-QUANTITY(WS-SORT-J)
075200                 < WS-INV-QUANTITY(WS-SORT-J + 1)
075300                 SET WS-SWAP-NEEDED-Y TO TRUE
075400              END-IF
075500     END-EVALUATE.
075600 227100-FINISH-TEST-SWAP-NEEDED.
075700     EXIT.
075800
075900 227200-START-SWAP-INVOICE-ENTRIES.
076000     MOVE WS-INV-ENTRY(WS-SORT-J)     TO WS-INV-SWAP-HOLD
076100     MOVE WS-INV-ENTRY(WS-SORT-J + 1) TO WS-INV-ENTRY(WS-SORT-J)
076200     MOVE WS-INV-SWAP-HOLD TO WS-INV-ENTRY(WS-SORT-J + 1).
076300 227200-FINISH-SWAP-INVOICE-ENTRIES.
076400     EXIT.
076500
076600*================================================================
076700*   MIN / MAX NET AMOUNT -- first occurrence wins on a tie.
076800*================================================================
076900 228000-START-FIND-INVOICE-EXTREME.
077000     SET WS-RECORD-FOUND-N TO TRUE
077100     IF WS-INV-TABLE-CNT = ZEROES
077200        DISPLAY "INVCMGR - TABLE EMPTY, NO EXTREME AVAILABLE"
077300     ELSE
077400        MOVE 1 TO WS-LOOKUP-IDX
077500        SET WS-RECORD-FOUND-Y TO TRUE
077600        PERFORM 228010-START-TEST-EXTREME
077610           THRU 228010-FINISH-TEST-EXTREME
077620          VARYING WS-SORT-I FROM 2 BY 1
077630            UNTIL WS-SORT-I > WS-INV-TABLE-CNT
080100        PERFORM 224200-START-DISPLAY-INVOICE-ENTRY
080200           THRU 224200-FINISH-DISPLAY-INVOICE-ENTRY
080300     END-IF.
080400 228000-FINISH-FIND-INVOICE-EXTREME.
080500     EXIT.

080510 228010-START-TEST-EXTREME.
080520     EVALUATE TRUE
080530         WHEN CTL-OP-MAX-NET
080540              IF WS-INV-NET-TOTAL(WS-SORT-I)
080550                 > WS-INV-NET-TOTAL(WS-LOOKUP-IDX)
080560                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
080570              END-IF
080580         WHEN CTL-OP-MIN-NET
080590              IF WS-INV-NET-TOTAL(WS-SORT-I)
080600                 < WS-INV-NET-TOTAL(WS-LOOKUP-IDX)
080610                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
080620              END-IF
080630         WHEN CTL-OP-MAX-QTY
080640              IF WS-INV-QUANTITY(WS-SORT-I)
080650                 > WS-INV-QUANTITY(WS-LOOKUP-IDX)
080660                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
080670              END-IF
080680         WHEN CTL-OP-MIN-QTY
080690              IF WS-INV-QUANTITY(WS-SORT-I)
080700                 < WS-INV-QUANTITY(WS-LOOKUP-IDX)
080710                 MOVE WS-SORT-I TO WS-LOOKUP-IDX
080720              END-IF
080730     END-EVALUATE.
080740 228010-FINISH-TEST-EXTREME.
080750     EXIT.

080700*================================================================
080800*   TOTAL-REVENUE / AVERAGE-SALE (both on the NET amount),
080900*   TOTAL-QUANTITY-SOLD and TOTAL-DISCOUNT-AMOUNT (GROSS minus
081000*   NET, summed).
081100*================================================================
081200 229000-START-INVOICE-MONEY-TOTALS.
081300     MOVE ZEROES TO WS-AGG-TOTAL-REVENUE WS-AGG-AVERAGE
081400                    WS-AGG-TOTAL-QTY WS-AGG-TOTAL-DISCOUNT
081500     PERFORM 229010-START-ACCUM-INVOICE-TOTAL
081510        THRU 229010-FINISH-ACCUM-INVOICE-TOTAL
081520       VARYING WS-SORT-I FROM 1 BY 1
081530         UNTIL WS-SORT-I > WS-INV-TABLE-CNT
082200
082300     IF WS-INV-TABLE-CNT > ZEROES
082400        COMPUTE WS-AGG-AVERAGE ROUNDED =
082500                WS-AGG-TOTAL-REVENUE / WS-INV-TABLE-CNT
082600     END-IF
082700
082800     DISPLAY "INVCMGR - TOTAL REVENUE : " WS-AGG-TOTAL-REVENUE
082900     DISPLAY "INVCMGR - AVERAGE SALE  : " WS-AGG-AVERAGE
083000     DISPLAY "INVCMGR - TOTAL QTY SOLD: " WS-AGG-TOTAL-QTY
083100     DISPLAY "INVCMGR - TOTAL DISCOUNT: " WS-AGG-TOTAL-DISCOUNT.
083200 229000-FINISH-INVOICE-MONEY-TOTALS.
083300     EXIT.

083310 229010-START-ACCUM-INVOICE-TOTAL.
083320     ADD WS-INV-NET-TOTAL(WS-SORT-I) TO WS-AGG-TOTAL-REVENUE
083330     ADD WS-INV-QUANTITY(WS-SORT-I)  TO WS-AGG-TOTAL-QTY
083340     ADD WS-INV-DISCOUNT-AMOUNT(WS-SORT-I)
083350       TO WS-AGG-TOTAL-DISCOUNT.
083360 229010-FINISH-ACCUM-INVOICE-TOTAL.
083370     EXIT.
083400
083500*================================================================
083600*   COUNT-INVOICES
083700*================================================================
083800 229400-START-COUNT-INVOICES.
083900     DISPLAY "INVCMGR - INVOICE COUNT: " WS-INV-TABLE-CNT.
084000 229400-FINISH-COUNT-INVOICES.
084100     EXIT.
084200
084300*================================================================
084400*   COUNT-BY-SALESPERSON -- grouped, first-seen order.
084500*================================================================
084600 229500-START-COUNT-BY-SALESPERSON.
084700     MOVE ZEROES TO WS-GRP-TABLE-CNT
084800     PERFORM 229510-START-ADD-TO-GROUP-TABLE
084810        THRU 229510-FINISH-ADD-TO-GROUP-TABLE
084820       VARYING WS-SORT-I FROM 1 BY 1
084830         UNTIL WS-SORT-I > WS-INV-TABLE-CNT
085300     PERFORM 229520-START-DISPLAY-SALESPERSON-GROUP
085310        THRU 229520-FINISH-DISPLAY-SALESPERSON-GROUP
085320       VARYING IDX-GRP FROM 1 BY 1
085330         UNTIL IDX-GRP > WS-GRP-TABLE-CNT.
085800 229500-FINISH-COUNT-BY-SALESPERSON.
085900     EXIT.

085910 229520-START-DISPLAY-SALESPERSON-GROUP.
085920     DISPLAY "INVCMGR - SALESPERSON " WS-GRP-KEY(IDX-GRP)
085930             " COUNT " WS-GRP-COUNT(IDX-GRP).
085940 229520-FINISH-DISPLAY-SALESPERSON-GROUP.
085950     EXIT.

086100 229510-START-ADD-TO-GROUP-TABLE.
086200     SET WS-RECORD-FOUND-N TO TRUE
086300     PERFORM 229511-START-TEST-SALESPERSON-GROUP
086310        THRU 229511-FINISH-TEST-SALESPERSON-GROUP
086320       VARYING IDX-GRP FROM 1 BY 1
086330         UNTIL IDX-GRP > WS-GRP-TABLE-CNT
086340            OR WS-RECORD-FOUND-Y
087100     IF WS-RECORD-FOUND-N
087200        ADD CTE-01 TO WS-GRP-TABLE-CNT
087300        MOVE WS-INV-SALESPERSON(WS-SORT-I) TO
087400             WS-GRP-KEY(WS-GRP-TABLE-CNT)
087500        MOVE CTE-01 TO WS-GRP-COUNT(WS-GRP-TABLE-CNT)
087600     END-IF.
087700 229510-FINISH-ADD-TO-GROUP-TABLE.
087800     EXIT.

087810 229511-START-TEST-SALESPERSON-GROUP.
087820     IF WS-GRP-KEY(IDX-GRP) = WS-INV-SALESPERSON(WS-SORT-I)
087830        SET WS-RECORD-FOUND-Y TO TRUE
087840        ADD CTE-01 TO WS-GRP-COUNT(IDX-GRP)
087850     END-IF.
087860 229511-FINISH-TEST-SALESPERSON-GROUP.
087870     EXIT.
087900
088000*================================================================
088100*   REVENUE-BY-SALESPERSON -- grouped sum of NET-TOTAL.
088200*================================================================
088300 229600-START-REVENUE-BY-SALESPERSON.
088400     MOVE ZEROES TO WS-GRP-TABLE-CNT
088500     PERFORM 229610-START-ADD-REVENUE-TO-GROUP
088510        THRU 229610-FINISH-ADD-REVENUE-TO-GROUP
088520       VARYING WS-SORT-I FROM 1 BY 1
088530         UNTIL WS-SORT-I > WS-INV-TABLE-CNT
089000     PERFORM 229620-START-DISPLAY-REVENUE-GROUP
089010        THRU 229620-FINISH-DISPLAY-REVENUE-GROUP
089020       VARYING IDX-GRP FROM 1 BY 1
089030         UNTIL IDX-GRP > WS-GRP-TABLE-CNT.
089500 229600-FINISH-REVENUE-BY-SALESPERSON.
089600     EXIT.

089610 229620-START-DISPLAY-REVENUE-GROUP.
089620     DISPLAY "INVCMGR - SALESPERSON " WS-GRP-KEY(IDX-GRP)
089630             " REVENUE " WS-GRP-AMOUNT(IDX-GRP).
089640 229620-FINISH-DISPLAY-REVENUE-GROUP.
089650     EXIT.

089800 229610-START-ADD-REVENUE-TO-GROUP.
089900     SET WS-RECORD-FOUND-N TO TRUE
090000     PERFORM 229611-START-TEST-REVENUE-GROUP
090010        THRU 229611-FINISH-TEST-REVENUE-GROUP
090020       VARYING IDX-GRP FROM 1 BY 1
090030         UNTIL IDX-GRP > WS-GRP-TABLE-CNT
090040            OR WS-RECORD-FOUND-Y
090900     IF WS-RECORD-FOUND-N
091000        ADD CTE-01 TO WS-GRP-TABLE-CNT
091100        MOVE WS-INV-SALESPERSON(WS-SORT-I) TO
091200             WS-GRP-KEY(WS-GRP-TABLE-CNT)
091300        MOVE WS-INV-NET-TOTAL(WS-SORT-I) TO
091400             WS-GRP-AMOUNT(WS-GRP-TABLE-CNT)
091500     END-IF.
091600 229610-FINISH-ADD-REVENUE-TO-GROUP.
091700     EXIT.

091710 229611-START-TEST-REVENUE-GROUP.
091720     IF WS-GRP-KEY(IDX-GRP) = WS-INV-SALESPERSON(WS-SORT-I)
091730        SET WS-RECORD-FOUND-Y TO TRUE
091740        ADD WS-INV-NET-TOTAL(WS-SORT-I)
091750          TO WS-GRP-AMOUNT(IDX-GRP)
091760     END-IF.
091770 229611-FINISH-TEST-REVENUE-GROUP.
091780     EXIT.
091800
091900*================================================================
092000*   REVENUE-BY-MONTH -- grouped sum of NET-TOTAL by calendar
092100*   month (01-12), all years pooled together.
092200*================================================================
092300 229700-START-REVENUE-BY-MONTH.
092400     MOVE ZEROES TO WS-GRP-TABLE-CNT
092500     PERFORM 229710-START-ADD-MONTH-TO-GROUP
092510        THRU 229710-FINISH-ADD-MONTH-TO-GROUP
092520       VARYING WS-SORT-I FROM 1 BY 1
092530         UNTIL WS-SORT-I > WS-INV-TABLE-CNT
093000     PERFORM 229720-START-DISPLAY-MONTH-GROUP
093010        THRU 229720-FINISH-DISPLAY-MONTH-GROUP
093020       VARYING IDX-GRP FROM 1 BY 1
093030         UNTIL IDX-GRP > WS-GRP-TABLE-CNT.
093500 229700-FINISH-REVENUE-BY-MONTH.
093600     EXIT.

093610 229720-START-DISPLAY-MONTH-GROUP.
093620     DISPLAY "INVCMGR - MONTH " WS-GRP-KEY(IDX-GRP)(1:2)
093630             " REVENUE " WS-GRP-AMOUNT(IDX-GRP).
093640 229720-FINISH-DISPLAY-MONTH-GROUP.
093650     EXIT.

093800 229710-START-ADD-MONTH-TO-GROUP.
093900     SET WS-RECORD-FOUND-N TO TRUE
094000     PERFORM 229711-START-TEST-MONTH-GROUP
094010        THRU 229711-FINISH-TEST-MONTH-GROUP
094020       VARYING IDX-GRP FROM 1 BY 1
094030         UNTIL IDX-GRP > WS-GRP-TABLE-CNT
094040            OR WS-RECORD-FOUND-Y
095000     IF WS-RECORD-FOUND-N
095100        ADD CTE-01 TO WS-GRP-TABLE-CNT
095200        MOVE SPACES TO WS-GRP-KEY(WS-GRP-TABLE-CNT)
095300        MOVE WS-INV-SALE-DATE-MM(WS-SORT-I) TO
095400             WS-GRP-KEY(WS-GRP-TABLE-CNT)(1:2)
095500        MOVE WS-INV-NET-TOTAL(WS-SORT-I) TO
095600             WS-GRP-AMOUNT(WS-GRP-TABLE-CNT)
095700     END-IF.
095800 229710-FINISH-ADD-MONTH-TO-GROUP.
095900     EXIT.

095910 229711-START-TEST-MONTH-GROUP.
095920     IF WS-GRP-KEY(IDX-GRP)(1:2)
095930        = WS-INV-SALE-DATE-MM(WS-SORT-I)
095940        SET WS-RECORD-FOUND-Y TO TRUE
095950        ADD WS-INV-NET-TOTAL(WS-SORT-I)
095960          TO WS-GRP-AMOUNT(IDX-GRP)
095970     END-IF.
095980 229711-FINISH-TEST-MONTH-GROUP.
095990     EXIT.
096000
096100*================================================================
096200*   9.  REWRITE INVCMAST FROM THE WORKING TABLE
096300*================================================================
096400 900000-START-SAVE-INVOICE-FILE.
096500     OPEN OUTPUT INVCMAST
096600
096700     PERFORM 900010-START-WRITE-INVOICE-ROW
096710        THRU 900010-FINISH-WRITE-INVOICE-ROW
096720       VARYING WS-SORT-I FROM 1 BY 1
096730         UNTIL WS-SORT-I > WS-INV-TABLE-CNT
097300
097400     CLOSE INVCMAST
097500     DISPLAY "INVCMGR - INVCMAST SAVED, " WS-INV-TABLE-CNT
097600             " ROW(S).".
097700 900000-FINISH-SAVE-INVOICE-FILE.
097800     EXIT.

097810 900010-START-WRITE-INVOICE-ROW.
097820     PERFORM 900100-START-FORMAT-CSV-LINE
097830        THRU 900100-FINISH-FORMAT-CSV-LINE
097840     WRITE F-INVCMAST-LINE FROM WS-CSV-LINE.
097850 900010-FINISH-WRITE-INVOICE-ROW.
097860     EXIT.

098000 900100-START-FORMAT-CSV-LINE.
098100     MOVE WS-INV-SALE-DATE-CC(WS-SORT-I) TO WS-CSV-DATE-TEXT-CC
098200     MOVE WS-INV-SALE-DATE-YY(WS-SORT-I) TO WS-CSV-DATE-TEXT-YY
098300     MOVE "-"                            TO WS-CSV-DATE-DASH1
098400     MOVE "-"                            TO WS-CSV-DATE-DASH2
098500     MOVE WS-INV-SALE-DATE-MM(WS-SORT-I) TO WS-CSV-DATE-TEXT-MM
098600     MOVE WS-INV-SALE-DATE-DD(WS-SORT-I) TO WS-CSV-DATE-TEXT-DD
098700
098800     STRING WS-INV-ID(WS-SORT-I)          DELIMITED BY SPACE
098900                                                          ","
099000            WS-INV-CUSTOMER-NAME(WS-SORT-I) DELIMITED BY
099100                                                  SPACE ","
099200            WS-INV-CUSTOMER-PHONE(WS-SORT-I) DELIMITED BY
099300                                                  SPACE ","
099400            WS-INV-PHONE-ID(WS-SORT-I)      DELIMITED BY
099500                                                  SPACE ","
099600            WS-INV-QUANTITY(WS-SORT-I)      DELIMITED BY
099700                                                  SIZE ","
099800            WS-INV-UNIT-PRICE(WS-SORT-I)    DELIMITED BY
099900                                                  SIZE ","
100000            WS-INV-DISCOUNT-RATE(WS-SORT-I) DELIMITED BY
100100                                                  SIZE ","
100200            WS-CSV-DATE-TEXT                 DELIMITED BY
100300                                                  SIZE ","
100400            WS-INV-SALESPERSON(WS-SORT-I)    DELIMITED BY
100500                                                  SPACE
100600       INTO WS-CSV-LINE
100700     END-STRING.
100800 900100-FINISH-FORMAT-CSV-LINE.
100900     EXIT.
101000
101100*================================================================
101200*   8000.  SHARED TEXT UTILITIES -- no intrinsic FUNCTIONs.
101300*================================================================
101400 800400-START-COMPUTE-KEYWORD-LEN.
101500     MOVE ZEROES TO WS-UT-KEYWORD-LEN
101600     PERFORM 800410-START-TEST-KEYWORD-CHAR
101610        THRU 800410-FINISH-TEST-KEYWORD-CHAR
101620       VARYING WS-UT-SCAN-IDX FROM 40 BY -1
101630         UNTIL WS-UT-SCAN-IDX < 1
101640            OR WS-UT-KEYWORD-LEN NOT = ZEROES.
102300 800400-FINISH-COMPUTE-KEYWORD-LEN.
102400     EXIT.

102410 800410-START-TEST-KEYWORD-CHAR.
102420     IF WS-UT-KEYWORD(WS-UT-SCAN-IDX:1) NOT = SPACE
102430        MOVE WS-UT-SCAN-IDX TO WS-UT-KEYWORD-LEN
102440     END-IF.
102450 800410-FINISH-TEST-KEYWORD-CHAR.
102460     EXIT.

102600 800500-START-SCAN-FOR-SUBSTRING.
102700     SET WS-UT-FOUND-N TO TRUE
102800     IF WS-UT-KEYWORD-LEN > ZEROES
102810        PERFORM 800510-START-TEST-SCAN-POSITION
102820           THRU 800510-FINISH-TEST-SCAN-POSITION
102830          VARYING WS-UT-SCAN-IDX FROM 1 BY 1
102840            UNTIL WS-UT-SCAN-IDX >
102850                  (41 - WS-UT-KEYWORD-LEN)
102860               OR WS-UT-FOUND-Y
103800     END-IF.
103900 800500-FINISH-SCAN-FOR-SUBSTRING.
104000     EXIT.

104010 800510-START-TEST-SCAN-POSITION.
104020     IF WS-UT-TARGET(WS-UT-SCAN-IDX:WS-UT-KEYWORD-LEN)
104030        = WS-UT-KEYWORD(1:WS-UT-KEYWORD-LEN)
104040        SET WS-UT-FOUND-Y TO TRUE
104050     END-IF.
104060 800510-FINISH-TEST-SCAN-POSITION.
104070     EXIT.

104200 800700-START-LEFT-TRIM-FIELD.
104300     MOVE 1 TO WS-UT-SCAN-IDX
104400     PERFORM 800710-START-ADVANCE-TRIM-IDX
104410        THRU 800710-FINISH-ADVANCE-TRIM-IDX
104420       UNTIL WS-UT-SCAN-IDX > 40
104430          OR WS-UT-TRIM-SOURCE(WS-UT-SCAN-IDX:1)
104440             NOT = SPACE
104900     IF WS-UT-SCAN-IDX > 40
105000        MOVE SPACES TO WS-UT-TRIM-RESULT
105100     ELSE
105200        MOVE SPACES TO WS-UT-TRIM-RESULT
105300        MOVE WS-UT-TRIM-SOURCE(WS-UT-SCAN-IDX:)
105400          TO WS-UT-TRIM-RESULT
105500     END-IF.
105600 800700-FINISH-LEFT-TRIM-FIELD.
105700     EXIT.

105710 800710-START-ADVANCE-TRIM-IDX.
105720     ADD 1 TO WS-UT-SCAN-IDX.
105730 800710-FINISH-ADVANCE-TRIM-IDX.
105740     EXIT.
105800
105900 800900-START-CASE-FOLD-COMPARE.
106000     INSPECT WS-UT-TARGET(1:10)
106100             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
106200     INSPECT WS-UT-KEYWORD(1:10)
106300             CONVERTING WS-LC-ALPHA TO WS-UC-ALPHA
106400     IF WS-UT-TARGET(1:10) = WS-UT-KEYWORD(1:10)
106500        SET WS-UT-FOUND-Y TO TRUE
106600     ELSE
106700        SET WS-UT-FOUND-N TO TRUE
106800     END-IF.
106900 800900-FINISH-CASE-FOLD-COMPARE.
107000     EXIT.
107100
107200 END PROGRAM InvcMgr.


